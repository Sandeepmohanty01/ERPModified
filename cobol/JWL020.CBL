000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL020  (TRANSACTION-POST)                        *
000400*                                                                *
000500*  POSTS SALE / ISSUE / RETURN TRANSACTIONS AGAINST THE ITEM     *
000600*  MASTER, PRINTS THE TRANSACTION REGISTER AND POSTS THE STOCK   *
000700*  LEDGER ENTRY FOR EACH TRANSACTION ACCEPTED.                   *
000800*                                                                *
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    JWL020.
001200 AUTHOR.        R NAIK.
001300 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
001400 DATE-WRITTEN.  01/14/90.
001500 DATE-COMPILED.
001600 SECURITY.      NON-CONFIDENTIAL.
001700*****************************************************************
001800* CHANGE LOG                                                    *
001900*  01/14/90  RN  ORIGINAL - SALE/ISSUE/RETURN POSTING - JWL-0009 *
002000*  09/03/91  RN  ADDED INSUFFICIENT-QUANTITY REJECT FOR SALE     *
002100*                AND ISSUE - JWL-0111                            *
002200*  12/11/98  RN  Y2K REVIEW - TXN-DATE ALREADY CENTURY-SAFE      *
002300*  07/23/01  TO  ITEM MASTER NOW HELD IN CORE AND SEARCHED WITH  *
002400*                SEARCH ALL (WAS A SEQUENTIAL RE-READ PER        *
002500*                TRANSACTION) - JWL-0336                         *
002600*  04/02/04  TO  TRANSACTION REGISTER PRINT ADDED TO RPTFILE -   *
002700*                JWL-0404                                        *
002800*                                                                *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-390.
003300 OBJECT-COMPUTER.   IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ITEMOLD      ASSIGN TO ITEMMST
003900         ORGANIZATION IS SEQUENTIAL.
004000     SELECT ITEMMST-OUT  ASSIGN TO ITEMMST
004100         ORGANIZATION IS SEQUENTIAL.
004200     SELECT TXNFILE      ASSIGN TO TXNFILE
004300         ORGANIZATION IS SEQUENTIAL.
004400     SELECT LEDGER       ASSIGN TO LEDGER
004500         ORGANIZATION IS SEQUENTIAL.
004600     SELECT RPTFILE      ASSIGN TO RPTFILE
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ITEMOLD
005100     RECORD CONTAINS 130 CHARACTERS
005200     LABEL RECORDS ARE STANDARD.
005300 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOLD-RECORD.
005400 FD  ITEMMST-OUT
005500     RECORD CONTAINS 130 CHARACTERS
005600     LABEL RECORDS ARE STANDARD.
005700 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOUT-RECORD.
005800 FD  TXNFILE
005900     RECORD CONTAINS 78 CHARACTERS
006000     LABEL RECORDS ARE STANDARD.
006100 COPY JWL.TXNREC.CPY.
006200 FD  LEDGER
006300     RECORD CONTAINS 210 CHARACTERS
006400     LABEL RECORDS ARE STANDARD.
006500 COPY JWL.STKLDGR.CPY.
006600 FD  RPTFILE
006700     RECORD CONTAINS 132 CHARACTERS.
006800 01  RPT-LINE                       PIC X(132).
006900 WORKING-STORAGE SECTION.
007000 COPY JWL.RPTLINE.CPY.
007100 01  WS-EOF-SWITCHES.
007200     05  WS-EOF-TXN-SW             PIC X(03) VALUE 'NO '.
007300         88  EOF-TXN                         VALUE 'YES'.
007400*    ITEM MASTER TABLE - LOADED ONCE, SEARCHED BY SEARCH ALL,
007500*    REWRITTEN AT END OF JOB.  MASTER FILE IS SORTED BY
007600*    ITEM-ID SO NO WORKING SORT IS NEEDED HERE (JWL-0336).
007700     05  FILLER                     PIC X(02).
007800 01  WS-ITEM-TABLE.
007900     05  WS-ITEM-TAB-ENTRY OCCURS 3000 TIMES
008000             ASCENDING KEY IS WS-ITM-ID
008100             INDEXED BY ITM-IDX.
008200         10  WS-ITM-ID              PIC X(08).
008300         10  WS-ITM-NAME            PIC X(30).
008400         10  WS-ITM-CATEGORY        PIC X(08).
008500         10  WS-ITM-DESIGN          PIC X(10).
008600         10  WS-ITM-METAL           PIC X(10).
008700         10  WS-ITM-PURITY          PIC X(06).
008800         10  WS-ITM-WEIGHT          PIC S9(5)V999.
008900         10  WS-ITM-MAKING          PIC S9(7)V99.
009000         10  WS-ITM-BASE            PIC S9(9)V99.
009100         10  WS-ITM-SELL            PIC S9(9)V99.
009200         10  WS-ITM-QTY             PIC S9(5).
009300         10  WS-ITM-STATUS          PIC X(10).
009400         10  WS-ITM-RUN-WEIGHT      PIC S9(9)V999.
009500         10  WS-ITM-RUN-VALUE       PIC S9(11)V99.
009600     05  FILLER                     PIC X(02).
009700 01  WS-ITEM-COUNT                  PIC S9(5) COMP VALUE ZERO.
009800 01  WS-WORK-FIELDS.
009900     05  WS-LDG-SEQ                 PIC S9(5) COMP VALUE ZERO.
010000     05  WS-LDG-SEQ-ED              PIC 9(05).
010100     05  WS-LDG-ID-OUT              PIC X(08).
010200     05  WS-LDG-ID-OUT-R REDEFINES WS-LDG-ID-OUT.
010300         10  WS-LDG-ID-PREFIX       PIC X(03).
010400         10  WS-LDG-ID-SUFFIX       PIC X(05).
010500     05  WS-MOVE-WEIGHT             PIC S9(9)V999 COMP.
010600     05  WS-ITEM-FOUND-SW           PIC X(01) VALUE 'N'.
010700         88  ITEM-FOUND                       VALUE 'Y'.
010800     05  WS-TXN-REJECT-SW           PIC X(01) VALUE 'N'.
010900         88  TXN-REJECTED                     VALUE 'Y'.
011000     05  WS-REJECT-REASON           PIC X(20).
011100     05  WS-TXN-COUNT               PIC S9(5) COMP VALUE ZERO.
011200     05  WS-QTY-EDIT                PIC ZZZZ9-.
011300     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
011400                                    PIC X(05).
011500     05  WS-AMT-EDIT                PIC ZZ,ZZZ,ZZ9.99-.
011600     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
011700                                    PIC X(14).
011800     05  FILLER                     PIC X(02).
011900 01  LK-PRIOR-RUN-QTY               PIC S9(7)      COMP.
012000 01  LK-PRIOR-RUN-WEIGHT            PIC S9(9)V999  COMP.
012100 01  LK-PRIOR-RUN-VALUE             PIC S9(11)V99.
012200 01  WS-REG-DETAIL-LINE.
012300     05  FILLER                     PIC X(01) VALUE SPACE.
012400     05  RD-TXN-ID                  PIC X(09).
012500     05  RD-TXN-TYPE                PIC X(11).
012600     05  RD-ITEM-ID                 PIC X(09).
012700     05  RD-QUANTITY                PIC ZZZZ9-.
012800     05  RD-DISPOSITION             PIC X(30).
012900     05  FILLER                     PIC X(58) VALUE SPACES.
013000 PROCEDURE DIVISION.
013100 0000-MAINLINE.
013200     PERFORM 0100-INITIALISE     THRU 0100-EXIT.
013300     PERFORM 1000-LOAD-ITEMS     THRU 1000-EXIT.
013400     PERFORM 2000-PROCESS-TXN    THRU 2000-EXIT
013500         UNTIL EOF-TXN.
013600     PERFORM 8000-REWRITE-MASTER THRU 8000-EXIT.
013700     PERFORM 9000-CLOSE-DOWN     THRU 9000-EXIT.
013800     STOP RUN.
013900 0100-INITIALISE.
014000     OPEN INPUT ITEMOLD.
014100     OPEN INPUT TXNFILE.
014200     OPEN EXTEND LEDGER.
014300     OPEN OUTPUT RPTFILE.
014400     MOVE 'TRANSACTION REGISTER' TO RPT-PRINT-LINE.
014500     WRITE RPT-LINE FROM RPT-PRINT-LINE.
014600 0100-EXIT.
014700     EXIT.
014800 1000-LOAD-ITEMS.
014900     READ ITEMOLD
015000         AT END MOVE HIGH-VALUES TO ITEM-ID OF ITEMOLD-RECORD
015100     END-READ.
015200     PERFORM 1050-BUILD-ITEM-ENTRY THRU 1050-EXIT
015300         UNTIL ITEM-ID OF ITEMOLD-RECORD = HIGH-VALUES.
015400     CLOSE ITEMOLD.
015500     READ TXNFILE
015600         AT END SET EOF-TXN TO TRUE
015700     END-READ.
015800 1000-EXIT.
015900     EXIT.
016000 1050-BUILD-ITEM-ENTRY.
016100     ADD 1 TO WS-ITEM-COUNT.
016200     MOVE ITEM-ID OF ITEMOLD-RECORD
016300         TO WS-ITM-ID (WS-ITEM-COUNT).
016400     MOVE ITEM-NAME OF ITEMOLD-RECORD
016500         TO WS-ITM-NAME (WS-ITEM-COUNT).
016600     MOVE CATEGORY-ID OF ITEMOLD-RECORD
016700         TO WS-ITM-CATEGORY (WS-ITEM-COUNT).
016800     MOVE DESIGN-CODE OF ITEMOLD-RECORD
016900         TO WS-ITM-DESIGN (WS-ITEM-COUNT).
017000     MOVE METAL-TYPE OF ITEMOLD-RECORD
017100         TO WS-ITM-METAL (WS-ITEM-COUNT).
017200     MOVE PURITY OF ITEMOLD-RECORD
017300         TO WS-ITM-PURITY (WS-ITEM-COUNT).
017400     MOVE UNIT-WEIGHT OF ITEMOLD-RECORD
017500         TO WS-ITM-WEIGHT (WS-ITEM-COUNT).
017600     MOVE MAKING-CHARGES OF ITEMOLD-RECORD
017700         TO WS-ITM-MAKING (WS-ITEM-COUNT).
017800     MOVE BASE-PRICE OF ITEMOLD-RECORD
017900         TO WS-ITM-BASE (WS-ITEM-COUNT).
018000     MOVE SELLING-PRICE OF ITEMOLD-RECORD
018100         TO WS-ITM-SELL (WS-ITEM-COUNT).
018200     MOVE QUANTITY OF ITEMOLD-RECORD
018300         TO WS-ITM-QTY (WS-ITEM-COUNT).
018400     MOVE STATUS OF ITEMOLD-RECORD
018500         TO WS-ITM-STATUS (WS-ITEM-COUNT).
018600     COMPUTE WS-ITM-RUN-WEIGHT (WS-ITEM-COUNT) ROUNDED =
018700         WS-ITM-WEIGHT (WS-ITEM-COUNT) *
018800         WS-ITM-QTY (WS-ITEM-COUNT).
018900     COMPUTE WS-ITM-RUN-VALUE (WS-ITEM-COUNT) ROUNDED =
019000         WS-ITM-SELL (WS-ITEM-COUNT) *
019100         WS-ITM-QTY (WS-ITEM-COUNT).
019200     READ ITEMOLD
019300         AT END MOVE HIGH-VALUES
019400             TO ITEM-ID OF ITEMOLD-RECORD
019500     END-READ.
019600 1050-EXIT.
019700     EXIT.
019800 2000-PROCESS-TXN.
019900     MOVE 'N' TO WS-ITEM-FOUND-SW WS-TXN-REJECT-SW.
020000     MOVE SPACES TO WS-REJECT-REASON.
020100     SET ITM-IDX TO 1.
020200     SEARCH ALL WS-ITEM-TAB-ENTRY
020300         AT END
020400             MOVE 'ITEM NOT FOUND' TO WS-REJECT-REASON
020500             SET TXN-REJECTED TO TRUE
020600         WHEN WS-ITM-ID (ITM-IDX) = TXN-ITEM-ID
020700             SET ITEM-FOUND TO TRUE
020800     END-SEARCH.
020900     IF ITEM-FOUND
021000         PERFORM 2100-APPLY-TXN THRU 2100-EXIT
021100     END-IF.
021200     PERFORM 2900-PRINT-REGISTER THRU 2900-EXIT.
021300     READ TXNFILE
021400         AT END SET EOF-TXN TO TRUE
021500     END-READ.
021600 2000-EXIT.
021700     EXIT.
021800 2100-APPLY-TXN.
021900     EVALUATE TRUE
022000         WHEN TXN-TYPE-SALE OR TXN-TYPE-ISSUE
022100             IF WS-ITM-QTY (ITM-IDX) < TXN-QUANTITY
022200                 MOVE 'INSUFFICIENT QUANTITY'
022300                     TO WS-REJECT-REASON
022400                 SET TXN-REJECTED TO TRUE
022500             ELSE
022600                 PERFORM 2200-POST-OUT THRU 2200-EXIT
022700             END-IF
022800         WHEN OTHER
022900             PERFORM 2300-POST-IN THRU 2300-EXIT
023000     END-EVALUATE.
023100 2100-EXIT.
023200     EXIT.
023300 2200-POST-OUT.
023400     SUBTRACT TXN-QUANTITY FROM WS-ITM-QTY (ITM-IDX).
023500     MOVE ZERO TO LDG-QTY-IN LDG-WEIGHT-IN.
023600     MOVE TXN-QUANTITY TO LDG-QTY-OUT.
023700     COMPUTE WS-MOVE-WEIGHT ROUNDED =
023800         WS-ITM-WEIGHT (ITM-IDX) * TXN-QUANTITY.
023900     MOVE WS-MOVE-WEIGHT TO LDG-WEIGHT-OUT.
024000     MOVE WS-ITM-SELL (ITM-IDX) TO LDG-UNIT-COST.
024100     SET LDG-TXN-SALE TO TRUE.
024200     IF TXN-TYPE-ISSUE
024300         SET LDG-TXN-ISSUE TO TRUE
024400     END-IF.
024500     PERFORM 2400-CALL-LEDGER THRU 2400-EXIT.
024600 2200-EXIT.
024700     EXIT.
024800 2300-POST-IN.
024900     ADD TXN-QUANTITY TO WS-ITM-QTY (ITM-IDX).
025000     MOVE ZERO TO LDG-QTY-OUT LDG-WEIGHT-OUT.
025100     MOVE TXN-QUANTITY TO LDG-QTY-IN.
025200     COMPUTE WS-MOVE-WEIGHT ROUNDED =
025300         WS-ITM-WEIGHT (ITM-IDX) * TXN-QUANTITY.
025400     MOVE WS-MOVE-WEIGHT TO LDG-WEIGHT-IN.
025500     MOVE WS-ITM-SELL (ITM-IDX) TO LDG-UNIT-COST.
025600     SET LDG-TXN-RETURN TO TRUE.
025700     PERFORM 2400-CALL-LEDGER THRU 2400-EXIT.
025800 2300-EXIT.
025900     EXIT.
026000 2400-CALL-LEDGER.
026100     ADD 1 TO WS-LDG-SEQ.
026200     MOVE WS-LDG-SEQ TO WS-LDG-SEQ-ED.
026300     STRING 'TXN' WS-LDG-SEQ-ED DELIMITED BY SIZE
026400         INTO WS-LDG-ID-OUT.
026500     MOVE WS-LDG-ID-OUT              TO LDG-ID.
026600     MOVE TXN-ITEM-ID                TO LDG-ITEM-ID.
026700     MOVE WS-ITM-NAME (ITM-IDX)      TO LDG-ITEM-NAME.
026800     MOVE WS-ITM-DESIGN (ITM-IDX)    TO LDG-DESIGN-CODE.
026900     MOVE WS-ITM-METAL (ITM-IDX)     TO LDG-METAL-TYPE.
027000     MOVE WS-ITM-PURITY (ITM-IDX)    TO LDG-PURITY.
027100     SET LDG-REF-TRANSACTION         TO TRUE.
027200     MOVE TXN-ID                     TO LDG-REF-ID.
027300     MOVE TXN-DATE                   TO LDG-DATE.
027400     MOVE WS-ITM-QTY (ITM-IDX) TO LK-PRIOR-RUN-QTY.
027500     SUBTRACT LDG-QTY-IN FROM LK-PRIOR-RUN-QTY.
027600     ADD LDG-QTY-OUT TO LK-PRIOR-RUN-QTY.
027700     MOVE WS-ITM-RUN-WEIGHT (ITM-IDX) TO LK-PRIOR-RUN-WEIGHT.
027800     MOVE WS-ITM-RUN-VALUE (ITM-IDX)  TO LK-PRIOR-RUN-VALUE.
027900     CALL 'JWLLDGR' USING LK-PRIOR-RUN-QTY LK-PRIOR-RUN-WEIGHT
028000                          LK-PRIOR-RUN-VALUE LEDGER-RECORD.
028100     MOVE LDG-RUN-WEIGHT TO WS-ITM-RUN-WEIGHT (ITM-IDX).
028200     MOVE LDG-RUN-VALUE  TO WS-ITM-RUN-VALUE (ITM-IDX).
028300     WRITE LEDGER-RECORD.
028400 2400-EXIT.
028500     EXIT.
028600 2900-PRINT-REGISTER.
028700     ADD 1 TO WS-TXN-COUNT.
028800     MOVE SPACES TO WS-REG-DETAIL-LINE.
028900     MOVE TXN-ID TO RD-TXN-ID.
029000     MOVE TXN-TYPE TO RD-TXN-TYPE.
029100     MOVE TXN-ITEM-ID TO RD-ITEM-ID.
029200     MOVE TXN-QUANTITY TO RD-QUANTITY.
029300     IF TXN-REJECTED
029400         STRING 'REJECTED - ' WS-REJECT-REASON
029500             DELIMITED BY SIZE INTO RD-DISPOSITION
029600     ELSE
029700         MOVE 'POSTED' TO RD-DISPOSITION
029800     END-IF.
029900     WRITE RPT-LINE FROM WS-REG-DETAIL-LINE.
030000 2900-EXIT.
030100     EXIT.
030200 8000-REWRITE-MASTER.
030300     OPEN OUTPUT ITEMMST-OUT.
030400     PERFORM 8050-WRITE-ITEM-OUT THRU 8050-EXIT
030500         VARYING ITM-IDX FROM 1 BY 1
030600         UNTIL ITM-IDX > WS-ITEM-COUNT.
030700     CLOSE ITEMMST-OUT.
030800 8000-EXIT.
030900     EXIT.
031000 8050-WRITE-ITEM-OUT.
031100     MOVE WS-ITM-ID (ITM-IDX)       TO ITEM-ID OF
031200                                        ITEMOUT-RECORD.
031300     MOVE WS-ITM-NAME (ITM-IDX)     TO ITEM-NAME OF
031400                                        ITEMOUT-RECORD.
031500     MOVE WS-ITM-CATEGORY (ITM-IDX) TO CATEGORY-ID OF
031600                                        ITEMOUT-RECORD.
031700     MOVE WS-ITM-DESIGN (ITM-IDX)   TO DESIGN-CODE OF
031800                                        ITEMOUT-RECORD.
031900     MOVE WS-ITM-METAL (ITM-IDX)    TO METAL-TYPE OF
032000                                        ITEMOUT-RECORD.
032100     MOVE WS-ITM-PURITY (ITM-IDX)   TO PURITY OF
032200                                        ITEMOUT-RECORD.
032300     MOVE WS-ITM-WEIGHT (ITM-IDX)   TO UNIT-WEIGHT OF
032400                                        ITEMOUT-RECORD.
032500     MOVE WS-ITM-MAKING (ITM-IDX)   TO MAKING-CHARGES OF
032600                                        ITEMOUT-RECORD.
032700     MOVE WS-ITM-BASE (ITM-IDX)     TO BASE-PRICE OF
032800                                        ITEMOUT-RECORD.
032900     MOVE WS-ITM-SELL (ITM-IDX)     TO SELLING-PRICE OF
033000                                        ITEMOUT-RECORD.
033100     MOVE WS-ITM-QTY (ITM-IDX)      TO QUANTITY OF
033200                                        ITEMOUT-RECORD.
033300     MOVE WS-ITM-STATUS (ITM-IDX)   TO STATUS OF
033400                                        ITEMOUT-RECORD.
033500     WRITE ITEMOUT-RECORD.
033600 8050-EXIT.
033700     EXIT.
033800 9000-CLOSE-DOWN.
033900     CLOSE TXNFILE LEDGER RPTFILE.
034000 9000-EXIT.
034100     EXIT.
