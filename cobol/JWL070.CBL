000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL070  (STOCK-VALUATION-RPT)                      *
000400*                                                                *
000500*  FULL-INVENTORY VALUATION REPORT.  THE ITEM MASTER (SORTED    *
000600*  ON ITEM-ID FOR THE POSTING JOBS) IS RE-SORTED HERE ON METAL   *
000700*  TYPE WITHIN WHICH ON PURITY SO THE REPORT CAN CARRY A TWO-    *
000800*  LEVEL CONTROL BREAK - PURITY WITHIN METAL - WITH SUBTOTALS    *
000900*  AND A GRAND TOTAL.  LINE WEIGHT = UNIT WEIGHT * QUANTITY.     *
001000*  LINE VALUE = SELLING PRICE * QUANTITY.                        *
001100*                                                                *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    JWL070.
001500 AUTHOR.        T OKAFOR.
001600 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
001700 DATE-WRITTEN.  06/20/95.
001800 DATE-COMPILED.
001900 SECURITY.      NON-CONFIDENTIAL.
002000*****************************************************************
002100* CHANGE LOG                                                    *
002200*  06/20/95  TO  ORIGINAL - STOCK VALUATION BY METAL/PURITY -   *
002300*                TICKET JWL-0310                                 *
002400*  02/06/97  RN  DL-ITEM-NAME WIDENED TO MATCH THE ITEM MASTER   *
002500*                RENAME (WAS 26 CHARS, NOW 31) - JWL-0261        *
002600*  12/09/98  TO  Y2K REVIEW - NO DATE FIELDS CARRIED ON THIS      *
002700*                REPORT AT THE TIME, PURITY/METAL BREAK LOGIC     *
002800*                UNAFFECTED - JWL-0294                            *
002900*  06/18/02  TO  PURITY SUBTOTAL ADDED BELOW THE METAL SUBTOTAL  *
003000*                (WAS METAL-ONLY BEFORE) - TICKET JWL-0355       *
003100*  04/02/04  TO  COMMENTS ADDED FOR SOX WALKTHROUGH - JWL-0403   *
003200*  10/19/07  MP  PAGE HEADING WITH RUN-DATE/PAGE-NO AND A PAGE-   *
003300*                BREAK CHECK ADDED AHEAD OF EACH DETAIL/SUBTOTAL  *
003400*                LINE - REPORT WAS PRINTING ONE BARE TITLE LINE   *
003500*                WITH NO PAGINATION - JWL-0501                    *
003600*                                                                *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ITEMMST      ASSIGN TO ITEMMST
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT SORTFILE     ASSIGN TO SORTWK1.
004900     SELECT RPTFILE      ASSIGN TO RPTFILE
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ITEMMST
005400     RECORD CONTAINS 130 CHARACTERS
005500     LABEL RECORDS ARE STANDARD.
005600 COPY JWL.ITEMMST.CPY.
005700 SD  SORTFILE.
005800 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY SD-ITEM-RECORD.
005900 FD  RPTFILE
006000     RECORD CONTAINS 132 CHARACTERS.
006100 01  RPT-LINE                       PIC X(132).
006200 WORKING-STORAGE SECTION.
006300 COPY JWL.RPTLINE.CPY.
006400*    STANDALONE PAGE-HEADING CONTROLS - JWL-0501.  KEPT AS 77-LEVEL
006500*    ITEMS PER SHOP STANDARDS, NOT PART OF ANY RECORD LAYOUT.
006600 77  WS-FIRST-PAGE-SW               PIC X(03) VALUE 'YES'.
006700        88  WS-FIRST-PAGE                        VALUE 'YES'.
006800 77  WS-HEADING-LINES-CNT           PIC S9(5) COMP VALUE ZERO.
006900 01  WS-WORK-DATE-FIELDS.
007000    05  WS-RUN-DATE                PIC 9(08).
007100    05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
007200        10  WS-RUN-DATE-CCYY       PIC 9(04).
007300        10  WS-RUN-DATE-MM         PIC 9(02).
007400        10  WS-RUN-DATE-DD         PIC 9(02).
007500    05  FILLER                     PIC X(02).
007600 01  WS-EOF-SWITCHES.
007700     05  WS-EOF-SORT-SW            PIC X(03) VALUE 'NO '.
007800         88  EOF-SORT                        VALUE 'YES'.
007900     05  FILLER                     PIC X(02).
008000 01  WS-BREAK-FIELDS.
008100     05  WS-PRIOR-METAL             PIC X(10) VALUE SPACES.
008200     05  WS-PRIOR-PURITY            PIC X(06) VALUE SPACES.
008300     05  WS-FIRST-RECORD-SW        PIC X(03) VALUE 'YES'.
008400         88  WS-FIRST-RECORD                  VALUE 'YES'.
008500     05  FILLER                     PIC X(02).
008600 01  WS-LINE-FIELDS.
008700     05  WS-LINE-WEIGHT             PIC S9(9)V999  COMP VALUE ZERO.
008800     05  WS-LINE-VALUE              PIC S9(11)V99  VALUE ZERO.
008900     05  FILLER                     PIC S9(03)     VALUE ZERO.
009000 01  WS-PURITY-TOTALS.
009100     05  WS-PUR-QTY                 PIC S9(7)      COMP VALUE ZERO.
009200     05  WS-PUR-WEIGHT              PIC S9(9)V999  COMP VALUE ZERO.
009300     05  WS-PUR-VALUE               PIC S9(11)V99  VALUE ZERO.
009400     05  FILLER                     PIC S9(03)     VALUE ZERO.
009500 01  WS-METAL-TOTALS.
009600     05  WS-MET-QTY                 PIC S9(7)      COMP VALUE ZERO.
009700     05  WS-MET-WEIGHT              PIC S9(9)V999  COMP VALUE ZERO.
009800     05  WS-MET-VALUE               PIC S9(11)V99  VALUE ZERO.
009900     05  FILLER                     PIC S9(03)     VALUE ZERO.
010000 01  WS-GRAND-TOTALS.
010100     05  WS-GRD-QTY                 PIC S9(7)      COMP VALUE ZERO.
010200     05  WS-GRD-WEIGHT              PIC S9(9)V999  COMP VALUE ZERO.
010300     05  WS-GRD-VALUE               PIC S9(11)V99  VALUE ZERO.
010400     05  FILLER                     PIC S9(03)     VALUE ZERO.
010500 01  WS-PRINT-FIELDS.
010600     05  WS-PRINT-WEIGHT            PIC S9(9)V99   COMP.
010700     05  WS-QTY-EDIT                PIC ZZZZZZ9-.
010800     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
010900                                    PIC X(08).
011000     05  WS-WGT-EDIT                PIC ZZZ,ZZZ,ZZ9.99-.
011100     05  WS-WGT-EDIT-R REDEFINES WS-WGT-EDIT
011200                                    PIC X(15).
011300     05  WS-AMT-EDIT                PIC ZZ,ZZZ,ZZ9.99-.
011400     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
011500                                    PIC X(14).
011600     05  FILLER                     PIC X(02).
011700 01  WS-DETAIL-LINE.
011800     05  FILLER                     PIC X(01) VALUE SPACE.
011900     05  DL-ITEM-ID                 PIC X(09).
012000     05  DL-ITEM-NAME               PIC X(31).
012100     05  DL-METAL                   PIC X(11).
012200     05  DL-PURITY                  PIC X(07).
012300     05  DL-QTY                     PIC ZZZZ9-.
012400     05  FILLER                     PIC X(02) VALUE SPACES.
012500     05  DL-WEIGHT                  PIC ZZZ,ZZ9.99-.
012600     05  FILLER                     PIC X(02) VALUE SPACES.
012700     05  DL-VALUE                   PIC ZZ,ZZZ,ZZ9.99-.
012800 01  WS-SUBTOTAL-LINE.
012900     05  FILLER                     PIC X(01) VALUE SPACE.
013000     05  ST-LABEL                   PIC X(30).
013100     05  ST-QTY                     PIC ZZZZZZ9-.
013200     05  FILLER                     PIC X(02) VALUE SPACES.
013300     05  ST-WEIGHT                  PIC ZZZ,ZZZ,ZZ9.99-.
013400     05  FILLER                     PIC X(02) VALUE SPACES.
013500     05  ST-VALUE                   PIC ZZ,ZZZ,ZZ9.99-.
013600 PROCEDURE DIVISION.
013700 0000-MAINLINE.
013800     PERFORM 0100-INITIALISE THRU 0100-EXIT.
013900     SORT SORTFILE
014000         ON ASCENDING KEY METAL-TYPE OF SD-ITEM-RECORD
014100         ON ASCENDING KEY PURITY OF SD-ITEM-RECORD
014200         USING ITEMMST
014300         OUTPUT PROCEDURE IS 7000-PROCESS-SORTED THRU 7000-EXIT.
014400     PERFORM 7900-PRINT-GRAND-TOTALS THRU 7900-EXIT.
014500     PERFORM 9000-CLOSE-DOWN THRU 9000-EXIT.
014600     STOP RUN.
014700 0100-INITIALISE.
014800     OPEN OUTPUT RPTFILE.
014900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
015000     MOVE ZERO TO RPT-PAGE-NBR.
015100     PERFORM 0150-PRINT-HEADING THRU 0150-EXIT.
015200     MOVE 'STOCK VALUATION REPORT' TO RPT-PRINT-LINE.
015300     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
015400     WRITE RPT-LINE FROM RPT-PRINT-LINE.
015500     ADD 1 TO RPT-LINE-CNT.
015600 0100-EXIT.
015700     EXIT.
015800*    PAGE-HEADING PRINT - JWL-0501.  BUILDS RUN-DATE/PAGE-NO INTO
015900*    RPT-HEADING-1 AND STARTS A NEW PAGE ON C01 EXCEPT FOR PAGE 1,
016000*    WHICH GOES OUT RIGHT BEHIND THE OPEN.
016100 0150-PRINT-HEADING.
016200     ADD 1 TO RPT-PAGE-NBR.
016300     MOVE RPT-PAGE-NBR TO RH1-PAGE-NO.
016400     STRING WS-RUN-DATE-MM   '/'
016500            WS-RUN-DATE-DD   '/'
016600            WS-RUN-DATE-CCYY
016700            DELIMITED BY SIZE INTO RH1-RUN-DATE.
016800     IF WS-FIRST-PAGE
016900         MOVE 'NO ' TO WS-FIRST-PAGE-SW
017000         WRITE RPT-LINE FROM RPT-HEADING-1
017100     ELSE
017200         WRITE RPT-LINE FROM RPT-HEADING-1 AFTER ADVANCING C01
017300     END-IF.
017400     ADD 1 TO WS-HEADING-LINES-CNT.
017500     MOVE ZERO TO RPT-LINE-CNT.
017600 0150-EXIT.
017700     EXIT.
017800*    PAGE-OVERFLOW CHECK - JWL-0501.  PERFORMED AHEAD OF EVERY
017900*    DETAIL/SUBTOTAL/TOTAL LINE SO A NEW HEADING GOES OUT BEFORE THE
018000*    FORM RUNS OUT OF LINES.
018100 0160-CHECK-PAGE-BREAK.
018200     IF RPT-LINE-CNT NOT < RPT-LINES-PER-PAGE
018300         PERFORM 0150-PRINT-HEADING THRU 0150-EXIT
018400     END-IF.
018500 0160-EXIT.
018600     EXIT.
018700 7000-PROCESS-SORTED.
018800     RETURN SORTFILE
018900         AT END SET EOF-SORT TO TRUE
019000     END-RETURN.
019100     PERFORM 7100-PRINT-DETAIL THRU 7100-EXIT
019200         UNTIL EOF-SORT.
019300     IF NOT WS-FIRST-RECORD
019400         PERFORM 7200-PURITY-BREAK THRU 7200-EXIT
019500         PERFORM 7300-METAL-BREAK  THRU 7300-EXIT
019600     END-IF.
019700 7000-EXIT.
019800     EXIT.
019900 7100-PRINT-DETAIL.
020000     IF WS-FIRST-RECORD
020100         MOVE 'NO' TO WS-FIRST-RECORD-SW
020200         MOVE METAL-TYPE OF SD-ITEM-RECORD TO WS-PRIOR-METAL
020300         MOVE PURITY OF SD-ITEM-RECORD     TO WS-PRIOR-PURITY
020400     ELSE
020500         IF PURITY OF SD-ITEM-RECORD NOT = WS-PRIOR-PURITY
020600             PERFORM 7200-PURITY-BREAK THRU 7200-EXIT
020700             IF METAL-TYPE OF SD-ITEM-RECORD NOT = WS-PRIOR-METAL
020800                 PERFORM 7300-METAL-BREAK THRU 7300-EXIT
020900                 MOVE METAL-TYPE OF SD-ITEM-RECORD
021000                     TO WS-PRIOR-METAL
021100             END-IF
021200             MOVE PURITY OF SD-ITEM-RECORD TO WS-PRIOR-PURITY
021300         END-IF
021400     END-IF.
021500     COMPUTE WS-LINE-WEIGHT ROUNDED =
021600         UNIT-WEIGHT OF SD-ITEM-RECORD *
021700         QUANTITY OF SD-ITEM-RECORD.
021800     COMPUTE WS-LINE-VALUE ROUNDED =
021900         SELLING-PRICE OF SD-ITEM-RECORD *
022000         QUANTITY OF SD-ITEM-RECORD.
022100     ADD QUANTITY OF SD-ITEM-RECORD TO WS-PUR-QTY WS-MET-QTY
022200         WS-GRD-QTY.
022300     ADD WS-LINE-WEIGHT TO WS-PUR-WEIGHT WS-MET-WEIGHT
022400         WS-GRD-WEIGHT.
022500     ADD WS-LINE-VALUE  TO WS-PUR-VALUE  WS-MET-VALUE
022600         WS-GRD-VALUE.
022700     MOVE SPACES TO WS-DETAIL-LINE.
022800     MOVE ITEM-ID OF SD-ITEM-RECORD    TO DL-ITEM-ID.
022900     MOVE ITEM-NAME OF SD-ITEM-RECORD  TO DL-ITEM-NAME.
023000     MOVE METAL-TYPE OF SD-ITEM-RECORD TO DL-METAL.
023100     MOVE PURITY OF SD-ITEM-RECORD     TO DL-PURITY.
023200     MOVE QUANTITY OF SD-ITEM-RECORD   TO DL-QTY.
023300     COMPUTE WS-PRINT-WEIGHT ROUNDED = WS-LINE-WEIGHT.
023400     MOVE WS-PRINT-WEIGHT               TO DL-WEIGHT.
023500     MOVE WS-LINE-VALUE                 TO DL-VALUE.
023600     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
023700     WRITE RPT-LINE FROM WS-DETAIL-LINE.
023800     ADD 1 TO RPT-LINE-CNT.
023900     RETURN SORTFILE
024000         AT END SET EOF-SORT TO TRUE
024100     END-RETURN.
024200 7100-EXIT.
024300     EXIT.
024400 7200-PURITY-BREAK.
024500     MOVE SPACES TO WS-SUBTOTAL-LINE.
024600     STRING '  PURITY ' WS-PRIOR-PURITY ' TOTAL' DELIMITED BY
024700         SIZE INTO ST-LABEL.
024800     MOVE WS-PUR-QTY TO ST-QTY.
024900     COMPUTE WS-PRINT-WEIGHT ROUNDED = WS-PUR-WEIGHT.
025000     MOVE WS-PRINT-WEIGHT TO ST-WEIGHT.
025100     MOVE WS-PUR-VALUE TO ST-VALUE.
025200     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
025300     WRITE RPT-LINE FROM WS-SUBTOTAL-LINE.
025400     ADD 1 TO RPT-LINE-CNT.
025500     MOVE ZERO TO WS-PUR-QTY WS-PUR-WEIGHT WS-PUR-VALUE.
025600 7200-EXIT.
025700     EXIT.
025800 7300-METAL-BREAK.
025900     MOVE SPACES TO WS-SUBTOTAL-LINE.
026000     STRING 'METAL ' WS-PRIOR-METAL ' TOTAL' DELIMITED BY
026100         SIZE INTO ST-LABEL.
026200     MOVE WS-MET-QTY TO ST-QTY.
026300     COMPUTE WS-PRINT-WEIGHT ROUNDED = WS-MET-WEIGHT.
026400     MOVE WS-PRINT-WEIGHT TO ST-WEIGHT.
026500     MOVE WS-MET-VALUE TO ST-VALUE.
026600     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
026700     WRITE RPT-LINE FROM WS-SUBTOTAL-LINE.
026800     ADD 1 TO RPT-LINE-CNT.
026900     MOVE ZERO TO WS-MET-QTY WS-MET-WEIGHT WS-MET-VALUE.
027000 7300-EXIT.
027100     EXIT.
027200 7900-PRINT-GRAND-TOTALS.
027300     MOVE SPACES TO WS-SUBTOTAL-LINE.
027400     MOVE 'GRAND TOTAL - ALL METALS' TO ST-LABEL.
027500     MOVE WS-GRD-QTY TO ST-QTY.
027600     COMPUTE WS-PRINT-WEIGHT ROUNDED = WS-GRD-WEIGHT.
027700     MOVE WS-PRINT-WEIGHT TO ST-WEIGHT.
027800     MOVE WS-GRD-VALUE TO ST-VALUE.
027900     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
028000     WRITE RPT-LINE FROM WS-SUBTOTAL-LINE.
028100     ADD 1 TO RPT-LINE-CNT.
028200 7900-EXIT.
028300     EXIT.
028400 9000-CLOSE-DOWN.
028500     CLOSE RPTFILE.
028600 9000-EXIT.
028700     EXIT.
