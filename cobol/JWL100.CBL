000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL100  (ACCOUNTING-SUMMARY-RPT)                   *
000400*                                                                *
000500*  MONTH-END MANAGEMENT ACCOUNTS ROLL-UP.  READS THE INVOICE     *
000600*  REGISTER FOR REVENUE (TOTAL / PAID / PENDING) AND INVOICE     *
000700*  STATUS COUNTS, THE EXPENSE BOOK FOR TOTAL EXPENSES, AND THE   *
000800*  PAYMENT FEED FOR A BREAKDOWN OF COLLECTIONS BY PAYMENT        *
000900*  METHOD (CASH/CARD/UPI/BANK).  PROFIT = PAID REVENUE LESS      *
001000*  TOTAL EXPENSES.  NONE OF THE THREE FEEDS ARE UPDATED - THIS   *
001100*  IS A READ-ONLY MANAGEMENT REPORT.                              *
001200*                                                                *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    JWL100.
001600 AUTHOR.        T OKAFOR.
001700 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
001800 DATE-WRITTEN.  12/18/95.
001900 DATE-COMPILED.
002000 SECURITY.      NON-CONFIDENTIAL.
002100*****************************************************************
002200* CHANGE LOG                                                    *
002300*  12/18/95  TO  ORIGINAL - REVENUE/EXPENSE/PROFIT SUMMARY WITH  *
002400*                PAYMENT-METHOD BREAKDOWN - TICKET JWL-0345      *
002500*  08/11/97  RN  EXPENSE BOOK QUALIFIED AS READ-ONLY IN THE       *
002600*                HEADER COMMENTS AFTER A PROD INCIDENT WHERE A    *
002700*                DOWNSTREAM JOB TRIED TO REWRITE IT - JWL-0280    *
002800*  03/22/99  TO  Y2K REVIEW - INV-DATE AND EXP-DATE ALREADY       *
002900*                CENTURY-SAFE ON THE FEEDS, NO CHANGE - JWL-0299  *
003000*  11/11/03  TO  INVOICE STATUS COUNTS (PAID/PENDING) ADDED TO   *
003100*                THE FOOTER - TICKET JWL-0375                    *
003200*  04/02/04  TO  COMMENTS ADDED FOR SOX WALKTHROUGH - JWL-0403   *
003300*  10/19/07  MP  PAGE HEADING WITH RUN-DATE/PAGE-NO AND A PAGE-   *
003400*                BREAK CHECK ADDED AHEAD OF EACH OUTPUT LINE -    *
003500*                REPORT WAS PRINTING ONE BARE TITLE LINE WITH NO  *
003600*                PAGINATION - JWL-0501                            *
003700*                                                                *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT INVOICE      ASSIGN TO INVOICE
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT EXPFILE      ASSIGN TO EXPFILE
005000         ORGANIZATION IS SEQUENTIAL.
005100     SELECT PAYFILE      ASSIGN TO PAYFILE
005200         ORGANIZATION IS SEQUENTIAL.
005300     SELECT RPTFILE      ASSIGN TO RPTFILE
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  INVOICE
005800     RECORD CONTAINS 167 CHARACTERS
005900     LABEL RECORDS ARE STANDARD.
006000 COPY JWL.INVOICE.CPY.
006100 FD  EXPFILE
006200     RECORD CONTAINS 65 CHARACTERS
006300     LABEL RECORDS ARE STANDARD.
006400 COPY JWL.EXPREC.CPY.
006500 FD  PAYFILE
006600     RECORD CONTAINS 61 CHARACTERS
006700     LABEL RECORDS ARE STANDARD.
006800 COPY JWL.PAYREC.CPY.
006900 FD  RPTFILE
007000     RECORD CONTAINS 132 CHARACTERS.
007100 01  RPT-LINE                       PIC X(132).
007200 WORKING-STORAGE SECTION.
007300 COPY JWL.RPTLINE.CPY.
007400*    STANDALONE PAGE-HEADING CONTROLS - JWL-0501.  KEPT AS 77-LEVEL
007500*    ITEMS PER SHOP STANDARDS, NOT PART OF ANY RECORD LAYOUT.
007600 77  WS-FIRST-PAGE-SW               PIC X(03) VALUE 'YES'.
007700        88  WS-FIRST-PAGE                        VALUE 'YES'.
007800 77  WS-HEADING-LINES-CNT           PIC S9(5) COMP VALUE ZERO.
007900 01  WS-EOF-SWITCHES.
008000     05  WS-EOF-INVOICE-SW         PIC X(03) VALUE 'NO '.
008100         88  EOF-INVOICE                     VALUE 'YES'.
008200     05  WS-EOF-EXPFILE-SW         PIC X(03) VALUE 'NO '.
008300         88  EOF-EXPFILE                     VALUE 'YES'.
008400     05  WS-EOF-PAYFILE-SW         PIC X(03) VALUE 'NO '.
008500         88  EOF-PAYFILE                     VALUE 'YES'.
008600     05  FILLER                     PIC X(02).
008700 01  WS-REVENUE-TOTALS.
008800     05  WS-TOTAL-REVENUE           PIC S9(11)V99  VALUE ZERO.
008900     05  WS-PAID-REVENUE            PIC S9(11)V99  VALUE ZERO.
009000     05  WS-PENDING-REVENUE         PIC S9(11)V99  VALUE ZERO.
009100     05  FILLER                     PIC S9(03)     VALUE ZERO.
009200 01  WS-EXPENSE-TOTALS.
009300     05  WS-TOTAL-EXPENSES          PIC S9(11)V99  VALUE ZERO.
009400     05  FILLER                     PIC S9(03)     VALUE ZERO.
009500 01  WS-PROFIT-FIELDS.
009600     05  WS-NET-PROFIT              PIC S9(11)V99  VALUE ZERO.
009700     05  FILLER                     PIC S9(03)     VALUE ZERO.
009800 01  WS-INVOICE-COUNTS COMP.
009900     05  WS-TOTAL-INVOICES          PIC S9(7)      VALUE ZERO.
010000     05  WS-PAID-INVOICES           PIC S9(7)      VALUE ZERO.
010100     05  WS-PENDING-INVOICES        PIC S9(7)      VALUE ZERO.
010200     05  FILLER                     PIC S9(03)     VALUE ZERO.
010300* FIXED FOUR-METHOD TABLE - CASH/CARD/UPI/BANK ARE THE ONLY
010400* PAYMENT METHODS CARRIED ON THE PAYMENT FEED (SEE JWL.PAYREC).
010500 01  WS-METHOD-NAME-TABLE.
010600     05  FILLER                     PIC X(10) VALUE 'CASH      '.
010700     05  FILLER                     PIC X(10) VALUE 'CARD      '.
010800     05  FILLER                     PIC X(10) VALUE 'UPI       '.
010900     05  FILLER                     PIC X(10) VALUE 'BANK      '.
011000 01  WS-METHOD-NAMES REDEFINES WS-METHOD-NAME-TABLE.
011100     05  WS-MTH-NAME                PIC X(10) OCCURS 4 TIMES.
011200 01  WS-METHOD-TOTALS.
011300     05  WS-MTH-ENTRY OCCURS 4 TIMES INDEXED BY MTH-IDX.
011400         10  WS-MTH-COUNT           PIC S9(7)      COMP
011500                                     VALUE ZERO.
011600         10  WS-MTH-AMOUNT          PIC S9(11)V99
011700                                     VALUE ZERO.
011800     05  FILLER                     PIC X(02).
011900 01  WS-WORK-FIELDS.
012000     05  WS-RUN-DATE                PIC 9(08).
012100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012200         10  WS-RUN-DATE-CCYY       PIC 9(04).
012300         10  WS-RUN-DATE-MM         PIC 9(02).
012400         10  WS-RUN-DATE-DD         PIC 9(02).
012500     05  FILLER                     PIC X(02).
012600 01  WS-PRINT-FIELDS.
012700     05  WS-CNT-EDIT                PIC ZZZZZZ9-.
012800     05  WS-CNT-EDIT-R REDEFINES WS-CNT-EDIT
012900                                    PIC X(08).
013000     05  WS-AMT-EDIT                PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
013100     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
013200                                    PIC X(17).
013300     05  FILLER                     PIC X(02).
013400 01  WS-OVERVIEW-LINE.
013500     05  FILLER                     PIC X(01) VALUE SPACE.
013600     05  OL-LABEL                   PIC X(32).
013700     05  OL-VALUE                   PIC X(20).
013800     05  FILLER                     PIC X(79) VALUE SPACES.
013900 01  WS-METHOD-LINE.
014000     05  FILLER                     PIC X(01) VALUE SPACE.
014100     05  ML-METHOD                  PIC X(11).
014200     05  ML-COUNT                   PIC ZZZZ9-.
014300     05  FILLER                     PIC X(03) VALUE SPACES.
014400     05  ML-AMOUNT                  PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
014500 PROCEDURE DIVISION.
014600 0000-MAINLINE.
014700     PERFORM 0100-INITIALISE THRU 0100-EXIT.
014800     PERFORM 4000-SCAN-INVOICES THRU 4000-EXIT
014900         UNTIL EOF-INVOICE.
015000     PERFORM 5000-SCAN-EXPENSES THRU 5000-EXIT
015100         UNTIL EOF-EXPFILE.
015200     PERFORM 6000-SCAN-PAYMENTS THRU 6000-EXIT
015300         UNTIL EOF-PAYFILE.
015400     COMPUTE WS-NET-PROFIT = WS-PAID-REVENUE - WS-TOTAL-EXPENSES.
015500     PERFORM 8000-PRINT-REPORT THRU 8000-EXIT.
015600     PERFORM 9000-CLOSE-DOWN THRU 9000-EXIT.
015700     STOP RUN.
015800 0100-INITIALISE.
015900     OPEN INPUT INVOICE EXPFILE PAYFILE.
016000     OPEN OUTPUT RPTFILE.
016100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016200     MOVE ZERO TO RPT-PAGE-NBR.
016300     PERFORM 0150-PRINT-HEADING THRU 0150-EXIT.
016400     MOVE 'ACCOUNTING SUMMARY REPORT' TO RPT-PRINT-LINE.
016500     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
016600     WRITE RPT-LINE FROM RPT-PRINT-LINE.
016700     ADD 1 TO RPT-LINE-CNT.
016800     READ INVOICE
016900         AT END SET EOF-INVOICE TO TRUE
017000     END-READ.
017100     READ EXPFILE
017200         AT END SET EOF-EXPFILE TO TRUE
017300     END-READ.
017400     READ PAYFILE
017500         AT END SET EOF-PAYFILE TO TRUE
017600     END-READ.
017700 0100-EXIT.
017800     EXIT.
017900*    PAGE-HEADING PRINT - JWL-0501.  BUILDS RUN-DATE/PAGE-NO INTO
018000*    RPT-HEADING-1 AND STARTS A NEW PAGE ON C01 EXCEPT FOR PAGE 1,
018100*    WHICH GOES OUT RIGHT BEHIND THE OPEN.
018200 0150-PRINT-HEADING.
018300     ADD 1 TO RPT-PAGE-NBR.
018400     MOVE RPT-PAGE-NBR TO RH1-PAGE-NO.
018500     STRING WS-RUN-DATE-MM   '/'
018600            WS-RUN-DATE-DD   '/'
018700            WS-RUN-DATE-CCYY
018800            DELIMITED BY SIZE INTO RH1-RUN-DATE.
018900     IF WS-FIRST-PAGE
019000         MOVE 'NO ' TO WS-FIRST-PAGE-SW
019100         WRITE RPT-LINE FROM RPT-HEADING-1
019200     ELSE
019300         WRITE RPT-LINE FROM RPT-HEADING-1 AFTER ADVANCING C01
019400     END-IF.
019500     ADD 1 TO WS-HEADING-LINES-CNT.
019600     MOVE ZERO TO RPT-LINE-CNT.
019700 0150-EXIT.
019800     EXIT.
019900*    PAGE-OVERFLOW CHECK - JWL-0501.  PERFORMED AHEAD OF EVERY
020000*    OUTPUT LINE SO A NEW HEADING GOES OUT BEFORE THE FORM RUNS
020100*    OUT OF LINES.
020200 0160-CHECK-PAGE-BREAK.
020300     IF RPT-LINE-CNT NOT < RPT-LINES-PER-PAGE
020400         PERFORM 0150-PRINT-HEADING THRU 0150-EXIT
020500     END-IF.
020600 0160-EXIT.
020700     EXIT.
020800 4000-SCAN-INVOICES.
020900     ADD 1 TO WS-TOTAL-INVOICES.
021000     ADD INV-TOTAL-AMOUNT TO WS-TOTAL-REVENUE.
021100     EVALUATE TRUE
021200         WHEN INV-STATUS-PAID
021300             ADD 1 TO WS-PAID-INVOICES
021400             ADD INV-TOTAL-AMOUNT TO WS-PAID-REVENUE
021500         WHEN OTHER
021600             ADD 1 TO WS-PENDING-INVOICES
021700     END-EVALUATE.
021800     READ INVOICE
021900         AT END SET EOF-INVOICE TO TRUE
022000     END-READ.
022100 4000-EXIT.
022200     EXIT.
022300 5000-SCAN-EXPENSES.
022400     ADD EXP-AMOUNT TO WS-TOTAL-EXPENSES.
022500     READ EXPFILE
022600         AT END SET EOF-EXPFILE TO TRUE
022700     END-READ.
022800 5000-EXIT.
022900     EXIT.
023000 6000-SCAN-PAYMENTS.
023100     SET MTH-IDX TO 1.
023200     SEARCH WS-MTH-ENTRY
023300         AT END CONTINUE
023400         WHEN WS-MTH-NAME (MTH-IDX) = PAY-METHOD
023500             ADD 1 TO WS-MTH-COUNT (MTH-IDX)
023600             ADD PAY-AMOUNT TO WS-MTH-AMOUNT (MTH-IDX)
023700     END-SEARCH.
023800     READ PAYFILE
023900         AT END SET EOF-PAYFILE TO TRUE
024000     END-READ.
024100 6000-EXIT.
024200     EXIT.
024300 8000-PRINT-REPORT.
024400     COMPUTE WS-PENDING-REVENUE =
024500         WS-TOTAL-REVENUE - WS-PAID-REVENUE.
024600     PERFORM 8100-PRINT-REVENUE THRU 8100-EXIT.
024700     PERFORM 8200-PRINT-COUNTS THRU 8200-EXIT.
024800     MOVE SPACES TO RPT-PRINT-LINE.
024900     MOVE '  PAYMENT-METHOD BREAKDOWN' TO RPT-PRINT-LINE.
025000     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
025100     WRITE RPT-LINE FROM RPT-PRINT-LINE.
025200     ADD 1 TO RPT-LINE-CNT.
025300     PERFORM 8300-PRINT-METHOD-LINE THRU 8300-EXIT
025400         VARYING MTH-IDX FROM 1 BY 1 UNTIL MTH-IDX > 4.
025500 8000-EXIT.
025600     EXIT.
025700 8100-PRINT-REVENUE.
025800     MOVE SPACES TO WS-OVERVIEW-LINE.
025900     MOVE 'TOTAL REVENUE' TO OL-LABEL.
026000     MOVE WS-TOTAL-REVENUE TO WS-AMT-EDIT.
026100     MOVE WS-AMT-EDIT-R TO OL-VALUE.
026200     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
026300     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
026400     ADD 1 TO RPT-LINE-CNT.
026500     MOVE SPACES TO WS-OVERVIEW-LINE.
026600     MOVE 'PAID REVENUE' TO OL-LABEL.
026700     MOVE WS-PAID-REVENUE TO WS-AMT-EDIT.
026800     MOVE WS-AMT-EDIT-R TO OL-VALUE.
026900     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
027000     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
027100     ADD 1 TO RPT-LINE-CNT.
027200     MOVE SPACES TO WS-OVERVIEW-LINE.
027300     MOVE 'PENDING REVENUE' TO OL-LABEL.
027400     MOVE WS-PENDING-REVENUE TO WS-AMT-EDIT.
027500     MOVE WS-AMT-EDIT-R TO OL-VALUE.
027600     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
027700     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
027800     ADD 1 TO RPT-LINE-CNT.
027900     MOVE SPACES TO WS-OVERVIEW-LINE.
028000     MOVE 'TOTAL EXPENSES' TO OL-LABEL.
028100     MOVE WS-TOTAL-EXPENSES TO WS-AMT-EDIT.
028200     MOVE WS-AMT-EDIT-R TO OL-VALUE.
028300     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
028400     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
028500     ADD 1 TO RPT-LINE-CNT.
028600     MOVE SPACES TO WS-OVERVIEW-LINE.
028700     MOVE 'NET PROFIT' TO OL-LABEL.
028800     MOVE WS-NET-PROFIT TO WS-AMT-EDIT.
028900     MOVE WS-AMT-EDIT-R TO OL-VALUE.
029000     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
029100     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
029200     ADD 1 TO RPT-LINE-CNT.
029300 8100-EXIT.
029400     EXIT.
029500 8200-PRINT-COUNTS.
029600     MOVE SPACES TO WS-OVERVIEW-LINE.
029700     MOVE 'TOTAL INVOICES' TO OL-LABEL.
029800     MOVE WS-TOTAL-INVOICES TO WS-CNT-EDIT.
029900     MOVE WS-CNT-EDIT-R TO OL-VALUE.
030000     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
030100     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
030200     ADD 1 TO RPT-LINE-CNT.
030300     MOVE SPACES TO WS-OVERVIEW-LINE.
030400     MOVE 'PAID INVOICES' TO OL-LABEL.
030500     MOVE WS-PAID-INVOICES TO WS-CNT-EDIT.
030600     MOVE WS-CNT-EDIT-R TO OL-VALUE.
030700     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
030800     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
030900     ADD 1 TO RPT-LINE-CNT.
031000     MOVE SPACES TO WS-OVERVIEW-LINE.
031100     MOVE 'PENDING/PARTIAL INVOICES' TO OL-LABEL.
031200     MOVE WS-PENDING-INVOICES TO WS-CNT-EDIT.
031300     MOVE WS-CNT-EDIT-R TO OL-VALUE.
031400     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
031500     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
031600     ADD 1 TO RPT-LINE-CNT.
031700 8200-EXIT.
031800     EXIT.
031900 8300-PRINT-METHOD-LINE.
032000     MOVE SPACES TO WS-METHOD-LINE.
032100     MOVE WS-MTH-NAME (MTH-IDX) TO ML-METHOD.
032200     MOVE WS-MTH-COUNT (MTH-IDX) TO ML-COUNT.
032300     MOVE WS-MTH-AMOUNT (MTH-IDX) TO ML-AMOUNT.
032400     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
032500     WRITE RPT-LINE FROM WS-METHOD-LINE.
032600     ADD 1 TO RPT-LINE-CNT.
032700 8300-EXIT.
032800     EXIT.
032900 9000-CLOSE-DOWN.
033000     CLOSE INVOICE EXPFILE PAYFILE RPTFILE.
033100 9000-EXIT.
033200     EXIT.
