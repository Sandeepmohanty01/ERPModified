000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL090  (STOCK-SUMMARY-RPT)                        *
000400*                                                                *
000500*  MANAGEMENT OVERVIEW OF THE ITEM MASTER - ITEM COUNT, TOTAL    *
000600*  QUANTITY/WEIGHT/VALUE ON HAND, LOW-STOCK (QTY LE 5) AND       *
000700*  OUT-OF-STOCK (QTY = 0) ALERT COUNTS, A METAL-WISE BREAKDOWN   *
000800*  (GOLD/SILVER/PLATINUM), THE COUNT OF ADJUSTMENT LINES STILL   *
000900*  SITTING IN PENDING STATUS ON THE ADJUSTMENT FEED, AND A       *
001000*  LISTING OF THE FIRST TEN LOW-STOCK ITEMS ENCOUNTERED.         *
001100*                                                                *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    JWL090.
001500 AUTHOR.        T OKAFOR.
001600 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
001700 DATE-WRITTEN.  11/05/95.
001800 DATE-COMPILED.
001900 SECURITY.      NON-CONFIDENTIAL.
002000*****************************************************************
002100* CHANGE LOG                                                    *
002200*  11/05/95  TO  ORIGINAL - STOCK SUMMARY WITH METAL BREAKDOWN   *
002300*                AND LOW-STOCK LISTING - TICKET JWL-0340         *
002400*  07/02/97  RN  LOW-STOCK LISTING CAPPED AT THE FIRST 10 ITEMS   *
002500*                ENCOUNTERED (WAS UNBOUNDED) - JWL-0273           *
002600*  02/17/99  TO  Y2K REVIEW - WS-RUN-DATE ALREADY CENTURY-SAFE    *
002700*                (4-DIGIT ACCEPT FROM DATE) - JWL-0298            *
002800*  09/09/03  TO  PENDING-ADJUSTMENT COUNT ADDED FROM ADJFILE -   *
002900*                TICKET JWL-0370                                 *
003000*  04/02/04  TO  COMMENTS ADDED FOR SOX WALKTHROUGH - JWL-0403   *
003100*  10/19/07  MP  PAGE HEADING WITH RUN-DATE/PAGE-NO AND A PAGE-   *
003200*                BREAK CHECK ADDED AHEAD OF EACH OUTPUT LINE -    *
003300*                REPORT WAS PRINTING ONE BARE TITLE LINE WITH NO  *
003400*                PAGINATION - JWL-0501                            *
003500*                                                                *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ITEMMST      ASSIGN TO ITEMMST
004600         ORGANIZATION IS SEQUENTIAL.
004700     SELECT ADJFILE      ASSIGN TO ADJFILE
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT RPTFILE      ASSIGN TO RPTFILE
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ITEMMST
005400     RECORD CONTAINS 130 CHARACTERS
005500     LABEL RECORDS ARE STANDARD.
005600 COPY JWL.ITEMMST.CPY.
005700 FD  ADJFILE
005800     RECORD CONTAINS 92 CHARACTERS
005900     LABEL RECORDS ARE STANDARD.
006000 COPY JWL.ADJREC.CPY.
006100 FD  RPTFILE
006200     RECORD CONTAINS 132 CHARACTERS.
006300 01  RPT-LINE                       PIC X(132).
006400 WORKING-STORAGE SECTION.
006500 COPY JWL.RPTLINE.CPY.
006600*    STANDALONE PAGE-HEADING CONTROLS - JWL-0501.  KEPT AS 77-LEVEL
006700*    ITEMS PER SHOP STANDARDS, NOT PART OF ANY RECORD LAYOUT.
006800 77  WS-FIRST-PAGE-SW               PIC X(03) VALUE 'YES'.
006900        88  WS-FIRST-PAGE                        VALUE 'YES'.
007000 77  WS-HEADING-LINES-CNT           PIC S9(5) COMP VALUE ZERO.
007100 01  WS-EOF-SWITCHES.
007200     05  WS-EOF-ITEMMST-SW         PIC X(03) VALUE 'NO '.
007300         88  EOF-ITEMMST                     VALUE 'YES'.
007400     05  WS-EOF-ADJFILE-SW         PIC X(03) VALUE 'NO '.
007500         88  EOF-ADJFILE                     VALUE 'YES'.
007600     05  FILLER                     PIC X(02).
007700 01  WS-OVERALL-TOTALS.
007800     05  WS-OVR-ITEM-COUNT          PIC S9(7)      COMP VALUE ZERO.
007900     05  WS-OVR-QTY                 PIC S9(7)      COMP VALUE ZERO.
008000     05  WS-OVR-WEIGHT              PIC S9(9)V999  COMP VALUE ZERO.
008100     05  WS-OVR-VALUE               PIC S9(11)V99  VALUE ZERO.
008200     05  FILLER                     PIC S9(03)     VALUE ZERO.
008300 01  WS-ALERT-COUNTS COMP.
008400     05  WS-LOW-STOCK-CNT           PIC S9(5)      VALUE ZERO.
008500     05  WS-OUT-OF-STOCK-CNT        PIC S9(5)      VALUE ZERO.
008600     05  WS-PENDING-ADJ-CNT         PIC S9(5)      VALUE ZERO.
008700     05  FILLER                     PIC S9(03)     VALUE ZERO.
008800* FIXED THREE-METAL TABLE - GOLD/SILVER/PLATINUM ARE THE ONLY
008900* METAL TYPES CARRIED ON THE ITEM MASTER (SEE JWL.ITEMMST.CPY).
009000 01  WS-METAL-NAME-TABLE.
009100     05  FILLER                     PIC X(10) VALUE 'GOLD      '.
009200     05  FILLER                     PIC X(10) VALUE 'SILVER    '.
009300     05  FILLER                     PIC X(10) VALUE 'PLATINUM  '.
009400 01  WS-METAL-NAMES REDEFINES WS-METAL-NAME-TABLE.
009500     05  WS-MET-NAME                PIC X(10) OCCURS 3 TIMES.
009600 01  WS-METAL-TOTALS.
009700     05  WS-MET-ENTRY OCCURS 3 TIMES INDEXED BY MET-IDX.
009800         10  WS-MET-COUNT           PIC S9(7)     COMP
009900                                     VALUE ZERO.
010000         10  WS-MET-QTY             PIC S9(7)     COMP
010100                                     VALUE ZERO.
010200         10  WS-MET-WEIGHT          PIC S9(9)V999 COMP
010300                                     VALUE ZERO.
010400         10  WS-MET-VALUE           PIC S9(11)V99
010500                                     VALUE ZERO.
010600     05  FILLER                     PIC X(02).
010700 01  WS-LOW-STOCK-LIST.
010800     05  WS-LOW-ENTRY OCCURS 10 TIMES INDEXED BY LOW-IDX.
010900         10  WS-LOW-ITEM-ID         PIC X(08).
011000         10  WS-LOW-ITEM-NAME       PIC X(30).
011100         10  WS-LOW-QTY             PIC S9(5).
011200     05  FILLER                     PIC X(02).
011300 01  WS-LOW-STOCK-LISTED-CNT        PIC S9(3) COMP VALUE ZERO.
011400 01  WS-WORK-FIELDS.
011500     05  WS-RUN-DATE                PIC 9(08).
011600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011700         10  WS-RUN-DATE-CCYY       PIC 9(04).
011800         10  WS-RUN-DATE-MM         PIC 9(02).
011900         10  WS-RUN-DATE-DD         PIC 9(02).
012000     05  FILLER                     PIC X(02).
012100 01  WS-PRINT-FIELDS.
012200     05  WS-PRINT-WEIGHT            PIC S9(9)V99   COMP.
012300     05  WS-QTY-EDIT                PIC ZZZZZZ9-.
012400     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
012500                                    PIC X(08).
012600     05  WS-WGT-EDIT                PIC ZZZ,ZZZ,ZZ9.99-.
012700     05  WS-WGT-EDIT-R REDEFINES WS-WGT-EDIT
012800                                    PIC X(15).
012900     05  WS-AMT-EDIT                PIC ZZ,ZZZ,ZZ9.99-.
013000     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
013100                                    PIC X(14).
013200     05  FILLER                     PIC X(02).
013300 01  WS-OVERVIEW-LINE.
013400     05  FILLER                     PIC X(01) VALUE SPACE.
013500     05  OL-LABEL                   PIC X(30).
013600     05  OL-VALUE                   PIC X(18).
013700     05  FILLER                     PIC X(83) VALUE SPACES.
013800 01  WS-METAL-LINE.
013900     05  FILLER                     PIC X(01) VALUE SPACE.
014000     05  ML-METAL                   PIC X(11).
014100     05  ML-COUNT                   PIC ZZZZ9-.
014200     05  FILLER                     PIC X(02) VALUE SPACES.
014300     05  ML-QTY                     PIC ZZZZZ9-.
014400     05  FILLER                     PIC X(02) VALUE SPACES.
014500     05  ML-WEIGHT                  PIC ZZZ,ZZZ,ZZ9.99-.
014600     05  FILLER                     PIC X(02) VALUE SPACES.
014700     05  ML-VALUE                   PIC ZZ,ZZZ,ZZ9.99-.
014800 01  WS-LOWSTOCK-LINE.
014900     05  FILLER                     PIC X(01) VALUE SPACE.
015000     05  LL-ITEM-ID                 PIC X(09).
015100     05  LL-ITEM-NAME               PIC X(31).
015200     05  LL-QTY                     PIC ZZZZ9-.
015300     05  FILLER                     PIC X(82) VALUE SPACES.
015400 PROCEDURE DIVISION.
015500 0000-MAINLINE.
015600     PERFORM 0100-INITIALISE THRU 0100-EXIT.
015700     PERFORM 2000-SCAN-ITEMS THRU 2000-EXIT
015800         UNTIL EOF-ITEMMST.
015900     PERFORM 3000-SCAN-ADJUSTMENTS THRU 3000-EXIT
016000         UNTIL EOF-ADJFILE.
016100     PERFORM 8000-PRINT-REPORT THRU 8000-EXIT.
016200     PERFORM 9000-CLOSE-DOWN THRU 9000-EXIT.
016300     STOP RUN.
016400 0100-INITIALISE.
016500     OPEN INPUT ITEMMST ADJFILE.
016600     OPEN OUTPUT RPTFILE.
016700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016800     MOVE ZERO TO RPT-PAGE-NBR.
016900     PERFORM 0150-PRINT-HEADING THRU 0150-EXIT.
017000     MOVE 'STOCK SUMMARY REPORT' TO RPT-PRINT-LINE.
017100     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
017200     WRITE RPT-LINE FROM RPT-PRINT-LINE.
017300     ADD 1 TO RPT-LINE-CNT.
017400     READ ITEMMST
017500         AT END SET EOF-ITEMMST TO TRUE
017600     END-READ.
017700     READ ADJFILE
017800         AT END SET EOF-ADJFILE TO TRUE
017900     END-READ.
018000 0100-EXIT.
018100     EXIT.
018200*    PAGE-HEADING PRINT - JWL-0501.  BUILDS RUN-DATE/PAGE-NO INTO
018300*    RPT-HEADING-1 AND STARTS A NEW PAGE ON C01 EXCEPT FOR PAGE 1,
018400*    WHICH GOES OUT RIGHT BEHIND THE OPEN.
018500 0150-PRINT-HEADING.
018600     ADD 1 TO RPT-PAGE-NBR.
018700     MOVE RPT-PAGE-NBR TO RH1-PAGE-NO.
018800     STRING WS-RUN-DATE-MM   '/'
018900            WS-RUN-DATE-DD   '/'
019000            WS-RUN-DATE-CCYY
019100            DELIMITED BY SIZE INTO RH1-RUN-DATE.
019200     IF WS-FIRST-PAGE
019300         MOVE 'NO ' TO WS-FIRST-PAGE-SW
019400         WRITE RPT-LINE FROM RPT-HEADING-1
019500     ELSE
019600         WRITE RPT-LINE FROM RPT-HEADING-1 AFTER ADVANCING C01
019700     END-IF.
019800     ADD 1 TO WS-HEADING-LINES-CNT.
019900     MOVE ZERO TO RPT-LINE-CNT.
020000 0150-EXIT.
020100     EXIT.
020200*    PAGE-OVERFLOW CHECK - JWL-0501.  PERFORMED AHEAD OF EVERY
020300*    OUTPUT LINE SO A NEW HEADING GOES OUT BEFORE THE FORM RUNS
020400*    OUT OF LINES.
020500 0160-CHECK-PAGE-BREAK.
020600     IF RPT-LINE-CNT NOT < RPT-LINES-PER-PAGE
020700         PERFORM 0150-PRINT-HEADING THRU 0150-EXIT
020800     END-IF.
020900 0160-EXIT.
021000     EXIT.
021100 2000-SCAN-ITEMS.
021200     ADD 1 TO WS-OVR-ITEM-COUNT.
021300     ADD QUANTITY OF ITEM-RECORD TO WS-OVR-QTY.
021400     COMPUTE WS-OVR-WEIGHT ROUNDED = WS-OVR-WEIGHT +
021500         (UNIT-WEIGHT OF ITEM-RECORD * QUANTITY OF ITEM-RECORD).
021600     COMPUTE WS-OVR-VALUE ROUNDED = WS-OVR-VALUE +
021700         (SELLING-PRICE OF ITEM-RECORD * QUANTITY OF
021800          ITEM-RECORD).
021900     IF QUANTITY OF ITEM-RECORD = ZERO
022000         ADD 1 TO WS-OUT-OF-STOCK-CNT
022100     END-IF.
022200     IF QUANTITY OF ITEM-RECORD <= 5
022300         ADD 1 TO WS-LOW-STOCK-CNT
022400         PERFORM 2100-ADD-LOW-STOCK THRU 2100-EXIT
022500     END-IF.
022600     SET MET-IDX TO 1.
022700     SEARCH WS-MET-ENTRY
022800         AT END CONTINUE
022900         WHEN WS-MET-NAME (MET-IDX) = METAL-TYPE OF ITEM-RECORD
023000             PERFORM 2200-ACCUM-METAL THRU 2200-EXIT
023100     END-SEARCH.
023200     READ ITEMMST
023300         AT END SET EOF-ITEMMST TO TRUE
023400     END-READ.
023500 2000-EXIT.
023600     EXIT.
023700 2100-ADD-LOW-STOCK.
023800     IF WS-LOW-STOCK-LISTED-CNT < 10
023900         ADD 1 TO WS-LOW-STOCK-LISTED-CNT
024000         SET LOW-IDX TO WS-LOW-STOCK-LISTED-CNT
024100         MOVE ITEM-ID OF ITEM-RECORD
024200             TO WS-LOW-ITEM-ID (LOW-IDX)
024300         MOVE ITEM-NAME OF ITEM-RECORD
024400             TO WS-LOW-ITEM-NAME (LOW-IDX)
024500         MOVE QUANTITY OF ITEM-RECORD
024600             TO WS-LOW-QTY (LOW-IDX)
024700     END-IF.
024800 2100-EXIT.
024900     EXIT.
025000 2200-ACCUM-METAL.
025100     ADD 1 TO WS-MET-COUNT (MET-IDX).
025200     ADD QUANTITY OF ITEM-RECORD TO WS-MET-QTY (MET-IDX).
025300     COMPUTE WS-MET-WEIGHT (MET-IDX) ROUNDED =
025400         WS-MET-WEIGHT (MET-IDX) +
025500         (UNIT-WEIGHT OF ITEM-RECORD * QUANTITY OF ITEM-RECORD).
025600     COMPUTE WS-MET-VALUE (MET-IDX) ROUNDED =
025700         WS-MET-VALUE (MET-IDX) +
025800         (SELLING-PRICE OF ITEM-RECORD * QUANTITY OF
025900          ITEM-RECORD).
026000 2200-EXIT.
026100     EXIT.
026200 3000-SCAN-ADJUSTMENTS.
026300     IF ADJ-STATUS-PENDING
026400         ADD 1 TO WS-PENDING-ADJ-CNT
026500     END-IF.
026600     READ ADJFILE
026700         AT END SET EOF-ADJFILE TO TRUE
026800     END-READ.
026900 3000-EXIT.
027000     EXIT.
027100 8000-PRINT-REPORT.
027200     PERFORM 8100-PRINT-OVERVIEW THRU 8100-EXIT.
027300     PERFORM 8200-PRINT-ALERTS THRU 8200-EXIT.
027400     MOVE SPACES TO RPT-PRINT-LINE.
027500     MOVE '  METAL-WISE BREAKDOWN' TO RPT-PRINT-LINE.
027600     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
027700     WRITE RPT-LINE FROM RPT-PRINT-LINE.
027800     ADD 1 TO RPT-LINE-CNT.
027900     PERFORM 8300-PRINT-METAL-LINE THRU 8300-EXIT
028000         VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > 3.
028100     IF WS-LOW-STOCK-LISTED-CNT > 0
028200         MOVE SPACES TO RPT-PRINT-LINE
028300         MOVE '  LOW-STOCK ITEMS (FIRST 10)' TO RPT-PRINT-LINE
028400         PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT
028500         WRITE RPT-LINE FROM RPT-PRINT-LINE
028600         ADD 1 TO RPT-LINE-CNT
028700         PERFORM 8400-PRINT-LOW-STOCK-LINE THRU 8400-EXIT
028800             VARYING LOW-IDX FROM 1 BY 1
028900             UNTIL LOW-IDX > WS-LOW-STOCK-LISTED-CNT
029000     END-IF.
029100 8000-EXIT.
029200     EXIT.
029300 8100-PRINT-OVERVIEW.
029400     MOVE SPACES TO WS-OVERVIEW-LINE.
029500     MOVE 'TOTAL ITEM COUNT' TO OL-LABEL.
029600     MOVE WS-OVR-ITEM-COUNT TO WS-QTY-EDIT.
029700     MOVE WS-QTY-EDIT-R TO OL-VALUE.
029800     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
029900     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
030000     ADD 1 TO RPT-LINE-CNT.
030100     MOVE SPACES TO WS-OVERVIEW-LINE.
030200     MOVE 'TOTAL QUANTITY ON HAND' TO OL-LABEL.
030300     MOVE WS-OVR-QTY TO WS-QTY-EDIT.
030400     MOVE WS-QTY-EDIT-R TO OL-VALUE.
030500     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
030600     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
030700     ADD 1 TO RPT-LINE-CNT.
030800     MOVE SPACES TO WS-OVERVIEW-LINE.
030900     MOVE 'TOTAL WEIGHT ON HAND' TO OL-LABEL.
031000     COMPUTE WS-PRINT-WEIGHT ROUNDED = WS-OVR-WEIGHT.
031100     MOVE WS-PRINT-WEIGHT TO WS-WGT-EDIT.
031200     MOVE WS-WGT-EDIT-R TO OL-VALUE.
031300     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
031400     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
031500     ADD 1 TO RPT-LINE-CNT.
031600     MOVE SPACES TO WS-OVERVIEW-LINE.
031700     MOVE 'TOTAL VALUE ON HAND' TO OL-LABEL.
031800     MOVE WS-OVR-VALUE TO WS-AMT-EDIT.
031900     MOVE WS-AMT-EDIT-R TO OL-VALUE.
032000     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
032100     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
032200     ADD 1 TO RPT-LINE-CNT.
032300 8100-EXIT.
032400     EXIT.
032500 8200-PRINT-ALERTS.
032600     MOVE SPACES TO WS-OVERVIEW-LINE.
032700     MOVE 'LOW-STOCK ITEMS (QTY <= 5)' TO OL-LABEL.
032800     MOVE WS-LOW-STOCK-CNT TO WS-QTY-EDIT.
032900     MOVE WS-QTY-EDIT-R TO OL-VALUE.
033000     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
033100     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
033200     ADD 1 TO RPT-LINE-CNT.
033300     MOVE SPACES TO WS-OVERVIEW-LINE.
033400     MOVE 'OUT-OF-STOCK ITEMS (QTY = 0)' TO OL-LABEL.
033500     MOVE WS-OUT-OF-STOCK-CNT TO WS-QTY-EDIT.
033600     MOVE WS-QTY-EDIT-R TO OL-VALUE.
033700     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
033800     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
033900     ADD 1 TO RPT-LINE-CNT.
034000     MOVE SPACES TO WS-OVERVIEW-LINE.
034100     MOVE 'PENDING ADJUSTMENT LINES' TO OL-LABEL.
034200     MOVE WS-PENDING-ADJ-CNT TO WS-QTY-EDIT.
034300     MOVE WS-QTY-EDIT-R TO OL-VALUE.
034400     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
034500     WRITE RPT-LINE FROM WS-OVERVIEW-LINE.
034600     ADD 1 TO RPT-LINE-CNT.
034700 8200-EXIT.
034800     EXIT.
034900 8300-PRINT-METAL-LINE.
035000     MOVE SPACES TO WS-METAL-LINE.
035100     MOVE WS-MET-NAME (MET-IDX) TO ML-METAL.
035200     MOVE WS-MET-COUNT (MET-IDX) TO ML-COUNT.
035300     MOVE WS-MET-QTY (MET-IDX) TO ML-QTY.
035400     COMPUTE WS-PRINT-WEIGHT ROUNDED = WS-MET-WEIGHT (MET-IDX).
035500     MOVE WS-PRINT-WEIGHT TO ML-WEIGHT.
035600     MOVE WS-MET-VALUE (MET-IDX) TO ML-VALUE.
035700     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
035800     WRITE RPT-LINE FROM WS-METAL-LINE.
035900     ADD 1 TO RPT-LINE-CNT.
036000 8300-EXIT.
036100     EXIT.
036200 8400-PRINT-LOW-STOCK-LINE.
036300     MOVE SPACES TO WS-LOWSTOCK-LINE.
036400     MOVE WS-LOW-ITEM-ID (LOW-IDX) TO LL-ITEM-ID.
036500     MOVE WS-LOW-ITEM-NAME (LOW-IDX) TO LL-ITEM-NAME.
036600     MOVE WS-LOW-QTY (LOW-IDX) TO LL-QTY.
036700     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
036800     WRITE RPT-LINE FROM WS-LOWSTOCK-LINE.
036900     ADD 1 TO RPT-LINE-CNT.
037000 8400-EXIT.
037100     EXIT.
037200 9000-CLOSE-DOWN.
037300     CLOSE ITEMMST ADJFILE RPTFILE.
037400 9000-EXIT.
037500     EXIT.
