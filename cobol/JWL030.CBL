000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL030  (INVOICE-POST)                             *
000400*                                                                *
000500*  BUILDS GST TAX INVOICES FROM SORTED INVOICE-LINE INPUT,       *
000600*  VALIDATES THE CUSTOMER, COMPUTES CGST/SGST/IGST, ASSIGNS THE  *
000700*  INVOICE NUMBER, WRITES THE INVOICE REGISTER AND POSTS A SALE  *
000800*  LEDGER ENTRY FOR EACH LINE THE STOCK ON HAND CAN COVER.       *
000900*                                                                *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    JWL030.
001300 AUTHOR.        R NAIK.
001400 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
001500 DATE-WRITTEN.  06/02/93.
001600 DATE-COMPILED.
001700 SECURITY.      NON-CONFIDENTIAL.
001800*****************************************************************
001900* CHANGE LOG                                                    *
002000*  06/02/93  RN  ORIGINAL - GST INVOICE POSTING - JWL-0155       *
002100*  01/14/99  RN  IGST RATE ADDED FOR INTER-STATE SALES -         *
002200*                JWL-0260                                        *
002300*  07/22/99  RN  INV-TOTAL-GST BREAKOUT ADDED FOR STATE GST      *
002400*                AUDIT - JWL-0271                                *
002500*  12/18/99  RN  Y2K REVIEW - INV-DATE TAKEN FROM RUN DATE,      *
002600*                CENTURY-SAFE                                    *
002700*  06/19/00  RN  CUSTOMER LOOKUP MOVED TO IN-CORE TABLE (WAS A   *
002800*                SEQUENTIAL RE-READ OF CUSTFILE PER GROUP) -     *
002900*                JWL-0299                                        *
003000*  03/18/06  TO  ADDED INL-PAYMENT-METHOD PASS-THROUGH FOR THE   *
003100*                COUNTER SETTLEMENT REPORT - JWL-0455            *
003200*  04/02/04  TO  COMMENTS ADDED FOR SOX WALKTHROUGH - JWL-0403   *
003300*                                                                *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ITEMOLD      ASSIGN TO ITEMMST
004400         ORGANIZATION IS SEQUENTIAL.
004500     SELECT ITEMMST-OUT  ASSIGN TO ITEMMST
004600         ORGANIZATION IS SEQUENTIAL.
004700     SELECT CUSTFILE     ASSIGN TO CUSTFILE
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT INVLINES     ASSIGN TO INVLINES
005000         ORGANIZATION IS SEQUENTIAL.
005100     SELECT INVOICE      ASSIGN TO INVOICE
005200         ORGANIZATION IS SEQUENTIAL.
005300     SELECT LEDGER       ASSIGN TO LEDGER
005400         ORGANIZATION IS SEQUENTIAL.
005500     SELECT RPTFILE      ASSIGN TO RPTFILE
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ITEMOLD
006000     RECORD CONTAINS 130 CHARACTERS
006100     LABEL RECORDS ARE STANDARD.
006200 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOLD-RECORD.
006300 FD  ITEMMST-OUT
006400     RECORD CONTAINS 130 CHARACTERS
006500     LABEL RECORDS ARE STANDARD.
006600 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOUT-RECORD.
006700 FD  CUSTFILE
006800     RECORD CONTAINS 80 CHARACTERS
006900     LABEL RECORDS ARE STANDARD.
007000 COPY JWL.CUSTREC.CPY.
007100 FD  INVLINES
007200     RECORD CONTAINS 122 CHARACTERS
007300     LABEL RECORDS ARE STANDARD.
007400 COPY JWL.INVLINE.CPY.
007500 FD  INVOICE
007600     RECORD CONTAINS 167 CHARACTERS
007700     LABEL RECORDS ARE STANDARD.
007800 COPY JWL.INVOICE.CPY.
007900 FD  LEDGER
008000     RECORD CONTAINS 210 CHARACTERS
008100     LABEL RECORDS ARE STANDARD.
008200 COPY JWL.STKLDGR.CPY.
008300 FD  RPTFILE
008400     RECORD CONTAINS 132 CHARACTERS.
008500 01  RPT-LINE                       PIC X(132).
008600 WORKING-STORAGE SECTION.
008700 COPY JWL.RPTLINE.CPY.
008800 01  WS-EOF-SWITCHES.
008900     05  WS-EOF-INVLINE-SW         PIC X(03) VALUE 'NO '.
009000         88  EOF-INVLINE                     VALUE 'YES'.
009100*    ITEM MASTER TABLE - SAME SHAPE AND LOAD RULE AS JWL020
009200*    (JWL-0336 PATTERN CARRIED FORWARD TO THIS JOB).
009300     05  FILLER                     PIC X(02).
009400 01  WS-ITEM-TABLE.
009500     05  WS-ITEM-TAB-ENTRY OCCURS 3000 TIMES
009600             ASCENDING KEY IS WS-ITM-ID
009700             INDEXED BY ITM-IDX.
009800         10  WS-ITM-ID              PIC X(08).
009900         10  WS-ITM-NAME            PIC X(30).
010000         10  WS-ITM-CATEGORY        PIC X(08).
010100         10  WS-ITM-DESIGN          PIC X(10).
010200         10  WS-ITM-METAL           PIC X(10).
010300         10  WS-ITM-PURITY          PIC X(06).
010400         10  WS-ITM-WEIGHT          PIC S9(5)V999.
010500         10  WS-ITM-MAKING          PIC S9(7)V99.
010600         10  WS-ITM-BASE            PIC S9(9)V99.
010700         10  WS-ITM-SELL            PIC S9(9)V99.
010800         10  WS-ITM-QTY             PIC S9(5).
010900         10  WS-ITM-STATUS          PIC X(10).
011000         10  WS-ITM-RUN-WEIGHT      PIC S9(9)V999.
011100         10  WS-ITM-RUN-VALUE       PIC S9(11)V99.
011200     05  FILLER                     PIC X(02).
011300 01  WS-ITEM-COUNT                  PIC S9(5) COMP VALUE ZERO.
011400*    CUSTOMER TABLE - LOADED ONCE FROM CUSTFILE (SORTED BY
011500*    CUS-ID) AND SEARCHED BY SEARCH ALL (JWL-0299).
011600 01  WS-CUST-TABLE.
011700     05  WS-CUST-TAB-ENTRY OCCURS 2000 TIMES
011800             ASCENDING KEY IS WS-CUS-ID
011900             INDEXED BY CUS-IDX.
012000         10  WS-CUS-ID              PIC X(08).
012100         10  WS-CUS-NAME            PIC X(30).
012200     05  FILLER                     PIC X(02).
012300 01  WS-CUST-COUNT                  PIC S9(5) COMP VALUE ZERO.
012400*    BUFFERED LINES OF THE INVOICE GROUP CURRENTLY BEING BUILT.
012500*    LINES ARE STRUCK OFF AGAINST THE ITEM TABLE ONLY AFTER THE
012600*    WHOLE GROUP'S TOTALS AND INVOICE NUMBER ARE SETTLED.
012700 01  WS-LINE-TABLE.
012800     05  WS-LIN-ENTRY OCCURS 50 TIMES
012900             INDEXED BY LIN-IDX.
013000         10  WS-LIN-ITEM-ID         PIC X(08).
013100         10  WS-LIN-QUANTITY        PIC S9(5).
013200         10  WS-LIN-SUBTOTAL        PIC S9(11)V99.
013300     05  FILLER                     PIC X(02).
013400 01  WS-LINE-COUNT                  PIC S9(3) COMP VALUE ZERO.
013500 01  WS-GROUP-FIELDS.
013600     05  WS-GRP-KEY                 PIC X(08).
013700     05  WS-GRP-CUSTOMER-ID         PIC X(08).
013800     05  WS-GRP-CGST-RATE           PIC S99V99.
013900     05  WS-GRP-SGST-RATE           PIC S99V99.
014000     05  WS-GRP-IGST-RATE           PIC S99V99.
014100     05  WS-GRP-DISCOUNT            PIC S9(9)V99.
014200     05  WS-CUST-FOUND-SW           PIC X(01) VALUE 'N'.
014300         88  CUSTOMER-FOUND                    VALUE 'Y'.
014400     05  FILLER                     PIC X(02).
014500 01  WS-ACCUM-FIELDS.
014600     05  WS-SUBTOTAL                PIC S9(11)V99  VALUE ZERO.
014700     05  WS-CGST-AMT                PIC S9(9)V99   VALUE ZERO.
014800     05  WS-SGST-AMT                PIC S9(9)V99   VALUE ZERO.
014900     05  WS-IGST-AMT                PIC S9(9)V99   VALUE ZERO.
015000     05  WS-TOTAL-GST               PIC S9(9)V99   VALUE ZERO.
015100     05  WS-TOTAL-AMOUNT            PIC S9(11)V99  VALUE ZERO.
015200     05  WS-UNIT-COST               PIC S9(9)V99   VALUE ZERO.
015300     05  WS-LINE-VALUE              PIC S9(11)V99  VALUE ZERO.
015400     05  FILLER                     PIC S9(03)     VALUE ZERO.
015500 01  WS-WORK-FIELDS.
015600     05  WS-INV-SEQ                 PIC S9(5) COMP VALUE ZERO.
015700     05  WS-INV-SEQ-ED              PIC 9(05).
015800     05  WS-LDG-SEQ                 PIC S9(5) COMP VALUE ZERO.
015900     05  WS-LDG-SEQ-ED              PIC 9(05).
016000     05  WS-LDG-ID-OUT              PIC X(08).
016100     05  WS-RUN-DATE                PIC 9(08).
016200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
016300         10  WS-RUN-DATE-CCYY       PIC 9(04).
016400         10  WS-RUN-DATE-MM         PIC 9(02).
016500         10  WS-RUN-DATE-DD         PIC 9(02).
016600     05  WS-MOVE-WEIGHT             PIC S9(9)V999 COMP.
016700     05  WS-QTY-EDIT                PIC ZZZZ9-.
016800     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
016900                                    PIC X(05).
017000     05  WS-AMT-EDIT                PIC ZZ,ZZZ,ZZ9.99-.
017100     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
017200                                    PIC X(14).
017300     05  FILLER                     PIC X(02).
017400 01  LK-PRIOR-RUN-QTY               PIC S9(7)      COMP.
017500 01  LK-PRIOR-RUN-WEIGHT            PIC S9(9)V999  COMP.
017600 01  LK-PRIOR-RUN-VALUE             PIC S9(11)V99.
017700 PROCEDURE DIVISION.
017800 0000-MAINLINE.
017900     PERFORM 0100-INITIALISE      THRU 0100-EXIT.
018000     PERFORM 1000-LOAD-ITEMS      THRU 1000-EXIT.
018100     PERFORM 1500-LOAD-CUSTOMERS  THRU 1500-EXIT.
018200     PERFORM 2000-PROCESS-INVOICE THRU 2000-EXIT
018300         UNTIL EOF-INVLINE.
018400     PERFORM 8000-REWRITE-MASTER  THRU 8000-EXIT.
018500     PERFORM 9000-CLOSE-DOWN      THRU 9000-EXIT.
018600     STOP RUN.
018700 0100-INITIALISE.
018800     OPEN INPUT ITEMOLD.
018900     OPEN INPUT CUSTFILE.
019000     OPEN INPUT INVLINES.
019100     OPEN OUTPUT INVOICE.
019200     OPEN EXTEND LEDGER.
019300     OPEN OUTPUT RPTFILE.
019400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019500     MOVE 'INVOICE POSTING RUN' TO RPT-PRINT-LINE.
019600     WRITE RPT-LINE FROM RPT-PRINT-LINE.
019700 0100-EXIT.
019800     EXIT.
019900 1000-LOAD-ITEMS.
020000     READ ITEMOLD
020100         AT END MOVE HIGH-VALUES TO ITEM-ID OF ITEMOLD-RECORD
020200     END-READ.
020300     PERFORM 1050-BUILD-ITEM-ENTRY THRU 1050-EXIT
020400         UNTIL ITEM-ID OF ITEMOLD-RECORD = HIGH-VALUES.
020500     CLOSE ITEMOLD.
020600 1000-EXIT.
020700     EXIT.
020800 1050-BUILD-ITEM-ENTRY.
020900     ADD 1 TO WS-ITEM-COUNT.
021000     MOVE ITEM-ID OF ITEMOLD-RECORD
021100         TO WS-ITM-ID (WS-ITEM-COUNT).
021200     MOVE ITEM-NAME OF ITEMOLD-RECORD
021300         TO WS-ITM-NAME (WS-ITEM-COUNT).
021400     MOVE CATEGORY-ID OF ITEMOLD-RECORD
021500         TO WS-ITM-CATEGORY (WS-ITEM-COUNT).
021600     MOVE DESIGN-CODE OF ITEMOLD-RECORD
021700         TO WS-ITM-DESIGN (WS-ITEM-COUNT).
021800     MOVE METAL-TYPE OF ITEMOLD-RECORD
021900         TO WS-ITM-METAL (WS-ITEM-COUNT).
022000     MOVE PURITY OF ITEMOLD-RECORD
022100         TO WS-ITM-PURITY (WS-ITEM-COUNT).
022200     MOVE UNIT-WEIGHT OF ITEMOLD-RECORD
022300         TO WS-ITM-WEIGHT (WS-ITEM-COUNT).
022400     MOVE MAKING-CHARGES OF ITEMOLD-RECORD
022500         TO WS-ITM-MAKING (WS-ITEM-COUNT).
022600     MOVE BASE-PRICE OF ITEMOLD-RECORD
022700         TO WS-ITM-BASE (WS-ITEM-COUNT).
022800     MOVE SELLING-PRICE OF ITEMOLD-RECORD
022900         TO WS-ITM-SELL (WS-ITEM-COUNT).
023000     MOVE QUANTITY OF ITEMOLD-RECORD
023100         TO WS-ITM-QTY (WS-ITEM-COUNT).
023200     MOVE STATUS OF ITEMOLD-RECORD
023300         TO WS-ITM-STATUS (WS-ITEM-COUNT).
023400     COMPUTE WS-ITM-RUN-WEIGHT (WS-ITEM-COUNT) ROUNDED =
023500         WS-ITM-WEIGHT (WS-ITEM-COUNT) *
023600         WS-ITM-QTY (WS-ITEM-COUNT).
023700     COMPUTE WS-ITM-RUN-VALUE (WS-ITEM-COUNT) ROUNDED =
023800         WS-ITM-SELL (WS-ITEM-COUNT) *
023900         WS-ITM-QTY (WS-ITEM-COUNT).
024000     READ ITEMOLD
024100         AT END MOVE HIGH-VALUES
024200             TO ITEM-ID OF ITEMOLD-RECORD
024300     END-READ.
024400 1050-EXIT.
024500     EXIT.
024600 1500-LOAD-CUSTOMERS.
024700     READ CUSTFILE
024800         AT END MOVE HIGH-VALUES TO CUS-ID
024900     END-READ.
025000     PERFORM 1550-BUILD-CUST-ENTRY THRU 1550-EXIT
025100         UNTIL CUS-ID = HIGH-VALUES.
025200     CLOSE CUSTFILE.
025300     READ INVLINES
025400         AT END SET EOF-INVLINE TO TRUE
025500     END-READ.
025600 1500-EXIT.
025700     EXIT.
025800 1550-BUILD-CUST-ENTRY.
025900     ADD 1 TO WS-CUST-COUNT.
026000     MOVE CUS-ID   TO WS-CUS-ID (WS-CUST-COUNT).
026100     MOVE CUS-NAME TO WS-CUS-NAME (WS-CUST-COUNT).
026200     READ CUSTFILE
026300         AT END MOVE HIGH-VALUES TO CUS-ID
026400     END-READ.
026500 1550-EXIT.
026600     EXIT.
026700 2000-PROCESS-INVOICE.
026800     MOVE INL-INVOICE-KEY TO WS-GRP-KEY.
026900     MOVE INL-CUSTOMER-ID TO WS-GRP-CUSTOMER-ID.
027000     MOVE INL-CGST-RATE   TO WS-GRP-CGST-RATE.
027100     MOVE INL-SGST-RATE   TO WS-GRP-SGST-RATE.
027200     MOVE INL-IGST-RATE   TO WS-GRP-IGST-RATE.
027300     MOVE INL-DISCOUNT    TO WS-GRP-DISCOUNT.
027400     MOVE ZERO TO WS-LINE-COUNT WS-SUBTOTAL.
027500     PERFORM 2100-BUFFER-LINE THRU 2100-EXIT
027600         UNTIL EOF-INVLINE
027700            OR INL-INVOICE-KEY NOT = WS-GRP-KEY.
027800     PERFORM 3000-PROCESS-GROUP THRU 3000-EXIT.
027900 2000-EXIT.
028000     EXIT.
028100 2100-BUFFER-LINE.
028200     ADD 1 TO WS-LINE-COUNT.
028300     SET LIN-IDX TO WS-LINE-COUNT.
028400     MOVE INL-ITEM-ID  TO WS-LIN-ITEM-ID (LIN-IDX).
028500     MOVE INL-QUANTITY TO WS-LIN-QUANTITY (LIN-IDX).
028600     MOVE INL-SUBTOTAL TO WS-LIN-SUBTOTAL (LIN-IDX).
028700     ADD INL-SUBTOTAL TO WS-SUBTOTAL.
028800     READ INVLINES
028900         AT END SET EOF-INVLINE TO TRUE
029000     END-READ.
029100 2100-EXIT.
029200     EXIT.
029300 3000-PROCESS-GROUP.
029400     MOVE 'N' TO WS-CUST-FOUND-SW.
029500     SET CUS-IDX TO 1.
029600     SEARCH ALL WS-CUST-TAB-ENTRY
029700         AT END
029800             DISPLAY 'JWL030 - CUSTOMER NOT FOUND - INVOICE '
029900                 WS-GRP-KEY ' CUSTOMER ' WS-GRP-CUSTOMER-ID
030000         WHEN WS-CUS-ID (CUS-IDX) = WS-GRP-CUSTOMER-ID
030100             SET CUSTOMER-FOUND TO TRUE
030200     END-SEARCH.
030300     IF CUSTOMER-FOUND
030400         PERFORM 3100-CALC-GST    THRU 3100-EXIT
030500         PERFORM 3200-ASSIGN-NUMBER THRU 3200-EXIT
030600         PERFORM 3400-WRITE-INVOICE THRU 3400-EXIT
030700         PERFORM 3300-POST-LINE   THRU 3300-EXIT
030800             VARYING LIN-IDX FROM 1 BY 1
030900             UNTIL LIN-IDX > WS-LINE-COUNT
031000     END-IF.
031100 3000-EXIT.
031200     EXIT.
031300 3100-CALC-GST.
031400     COMPUTE WS-CGST-AMT ROUNDED =
031500         WS-SUBTOTAL * WS-GRP-CGST-RATE / 100.
031600     COMPUTE WS-SGST-AMT ROUNDED =
031700         WS-SUBTOTAL * WS-GRP-SGST-RATE / 100.
031800     COMPUTE WS-IGST-AMT ROUNDED =
031900         WS-SUBTOTAL * WS-GRP-IGST-RATE / 100.
032000     ADD WS-CGST-AMT WS-SGST-AMT WS-IGST-AMT GIVING WS-TOTAL-GST.
032100     COMPUTE WS-TOTAL-AMOUNT =
032200         WS-SUBTOTAL + WS-TOTAL-GST - WS-GRP-DISCOUNT.
032300 3100-EXIT.
032400     EXIT.
032500 3200-ASSIGN-NUMBER.
032600     ADD 1 TO WS-INV-SEQ.
032700     MOVE WS-INV-SEQ TO WS-INV-SEQ-ED.
032800 3200-EXIT.
032900     EXIT.
033000 3300-POST-LINE.
033100     SET ITM-IDX TO 1.
033200     SEARCH ALL WS-ITEM-TAB-ENTRY
033300         AT END CONTINUE
033400         WHEN WS-ITM-ID (ITM-IDX) = WS-LIN-ITEM-ID (LIN-IDX)
033500             IF WS-ITM-QTY (ITM-IDX) >=
033600                                 WS-LIN-QUANTITY (LIN-IDX)
033700                 PERFORM 3350-POST-SALE-LINE THRU 3350-EXIT
033800             END-IF
033900     END-SEARCH.
034000 3300-EXIT.
034100     EXIT.
034200 3350-POST-SALE-LINE.
034300     SUBTRACT WS-LIN-QUANTITY (LIN-IDX)
034400         FROM WS-ITM-QTY (ITM-IDX).
034500     IF WS-LIN-QUANTITY (LIN-IDX) = ZERO
034600         MOVE ZERO TO WS-UNIT-COST
034700     ELSE
034800         COMPUTE WS-UNIT-COST ROUNDED =
034900             WS-LIN-SUBTOTAL (LIN-IDX) /
035000             WS-LIN-QUANTITY (LIN-IDX)
035100     END-IF.
035200     ADD 1 TO WS-LDG-SEQ.
035300     MOVE WS-LDG-SEQ TO WS-LDG-SEQ-ED.
035400     STRING 'INV' WS-LDG-SEQ-ED DELIMITED BY SIZE
035500         INTO WS-LDG-ID-OUT.
035600     MOVE WS-LDG-ID-OUT               TO LDG-ID.
035700     MOVE WS-LIN-ITEM-ID (LIN-IDX)     TO LDG-ITEM-ID.
035800     MOVE WS-ITM-NAME (ITM-IDX)        TO LDG-ITEM-NAME.
035900     MOVE WS-ITM-DESIGN (ITM-IDX)      TO LDG-DESIGN-CODE.
036000     MOVE WS-ITM-METAL (ITM-IDX)       TO LDG-METAL-TYPE.
036100     MOVE WS-ITM-PURITY (ITM-IDX)      TO LDG-PURITY.
036200     SET LDG-TXN-SALE                  TO TRUE.
036300     SET LDG-REF-INVOICE               TO TRUE.
036400     MOVE WS-GRP-KEY                   TO LDG-REF-ID.
036500     MOVE WS-RUN-DATE                  TO LDG-DATE.
036600     MOVE ZERO                         TO LDG-QTY-IN
036700                                           LDG-WEIGHT-IN.
036800     MOVE WS-LIN-QUANTITY (LIN-IDX)    TO LDG-QTY-OUT.
036900     COMPUTE WS-MOVE-WEIGHT ROUNDED =
037000         WS-ITM-WEIGHT (ITM-IDX) * WS-LIN-QUANTITY (LIN-IDX).
037100     MOVE WS-MOVE-WEIGHT                TO LDG-WEIGHT-OUT.
037200     MOVE WS-UNIT-COST                  TO LDG-UNIT-COST.
037300     MOVE WS-ITM-QTY (ITM-IDX)          TO LK-PRIOR-RUN-QTY.
037400     ADD LDG-QTY-OUT                    TO LK-PRIOR-RUN-QTY.
037500     MOVE WS-ITM-RUN-WEIGHT (ITM-IDX)   TO LK-PRIOR-RUN-WEIGHT.
037600     MOVE WS-ITM-RUN-VALUE (ITM-IDX)    TO LK-PRIOR-RUN-VALUE.
037700     CALL 'JWLLDGR' USING LK-PRIOR-RUN-QTY LK-PRIOR-RUN-WEIGHT
037800                          LK-PRIOR-RUN-VALUE LEDGER-RECORD.
037900     MOVE LDG-RUN-WEIGHT TO WS-ITM-RUN-WEIGHT (ITM-IDX).
038000     MOVE LDG-RUN-VALUE  TO WS-ITM-RUN-VALUE (ITM-IDX).
038100     WRITE LEDGER-RECORD.
038200 3350-EXIT.
038300     EXIT.
038400 3400-WRITE-INVOICE.
038500     MOVE SPACES TO INVOICE-RECORD.
038600     MOVE WS-GRP-KEY          TO INV-ID.
038700     STRING 'INV-' WS-RUN-DATE-CCYY '-' WS-INV-SEQ-ED
038800         DELIMITED BY SIZE INTO INV-NUMBER.
038900     MOVE WS-GRP-CUSTOMER-ID  TO INV-CUSTOMER-ID.
039000     MOVE WS-CUS-NAME (CUS-IDX) TO INV-CUSTOMER-NAME.
039100     MOVE WS-SUBTOTAL         TO INV-SUBTOTAL.
039200     MOVE WS-CGST-AMT         TO INV-CGST-AMT.
039300     MOVE WS-SGST-AMT         TO INV-SGST-AMT.
039400     MOVE WS-IGST-AMT         TO INV-IGST-AMT.
039500     MOVE WS-TOTAL-GST        TO INV-TOTAL-GST.
039600     MOVE WS-GRP-DISCOUNT     TO INV-DISCOUNT.
039700     MOVE WS-TOTAL-AMOUNT     TO INV-TOTAL-AMOUNT.
039800     SET INV-STATUS-PENDING   TO TRUE.
039900     MOVE WS-RUN-DATE         TO INV-DATE.
040000     WRITE INVOICE-RECORD.
040100 3400-EXIT.
040200     EXIT.
040300 8000-REWRITE-MASTER.
040400     OPEN OUTPUT ITEMMST-OUT.
040500     PERFORM 8050-WRITE-ITEM-OUT THRU 8050-EXIT
040600         VARYING ITM-IDX FROM 1 BY 1
040700         UNTIL ITM-IDX > WS-ITEM-COUNT.
040800     CLOSE ITEMMST-OUT.
040900 8000-EXIT.
041000     EXIT.
041100 8050-WRITE-ITEM-OUT.
041200     MOVE WS-ITM-ID (ITM-IDX)       TO ITEM-ID OF
041300                                        ITEMOUT-RECORD.
041400     MOVE WS-ITM-NAME (ITM-IDX)     TO ITEM-NAME OF
041500                                        ITEMOUT-RECORD.
041600     MOVE WS-ITM-CATEGORY (ITM-IDX) TO CATEGORY-ID OF
041700                                        ITEMOUT-RECORD.
041800     MOVE WS-ITM-DESIGN (ITM-IDX)   TO DESIGN-CODE OF
041900                                        ITEMOUT-RECORD.
042000     MOVE WS-ITM-METAL (ITM-IDX)    TO METAL-TYPE OF
042100                                        ITEMOUT-RECORD.
042200     MOVE WS-ITM-PURITY (ITM-IDX)   TO PURITY OF
042300                                        ITEMOUT-RECORD.
042400     MOVE WS-ITM-WEIGHT (ITM-IDX)   TO UNIT-WEIGHT OF
042500                                        ITEMOUT-RECORD.
042600     MOVE WS-ITM-MAKING (ITM-IDX)   TO MAKING-CHARGES OF
042700                                        ITEMOUT-RECORD.
042800     MOVE WS-ITM-BASE (ITM-IDX)     TO BASE-PRICE OF
042900                                        ITEMOUT-RECORD.
043000     MOVE WS-ITM-SELL (ITM-IDX)     TO SELLING-PRICE OF
043100                                        ITEMOUT-RECORD.
043200     MOVE WS-ITM-QTY (ITM-IDX)      TO QUANTITY OF
043300                                        ITEMOUT-RECORD.
043400     MOVE WS-ITM-STATUS (ITM-IDX)   TO STATUS OF
043500                                        ITEMOUT-RECORD.
043600     WRITE ITEMOUT-RECORD.
043700 8050-EXIT.
043800     EXIT.
043900 9000-CLOSE-DOWN.
044000     CLOSE INVLINES INVOICE LEDGER RPTFILE.
044100 9000-EXIT.
044200     EXIT.
