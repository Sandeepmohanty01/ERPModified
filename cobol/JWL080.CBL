000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL080  (STOCK-MOVEMENT-RPT)                       *
000400*                                                                *
000500*  SCANS THE PERPETUAL STOCK LEDGER FOR ENTRIES DATED WITHIN A   *
000600*  CALLER-SUPPLIED DATE RANGE, WITH AN OPTIONAL METAL-TYPE       *
000700*  FILTER, BOTH READ FROM A ONE-CARD PARAMETER RECORD ON SYSIN.  *
000800*  ACCUMULATES QTY-IN/QTY-OUT/WEIGHT-IN/WEIGHT-OUT/IN-VALUE/     *
000900*  OUT-VALUE OVERALL AND BY TRANSACTION TYPE, WITH NET (IN-OUT)  *
001000*  FIGURES ON EACH LINE.                                         *
001100*                                                                *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    JWL080.
001500 AUTHOR.        T OKAFOR.
001600 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
001700 DATE-WRITTEN.  09/10/95.
001800 DATE-COMPILED.
001900 SECURITY.      NON-CONFIDENTIAL.
002000*****************************************************************
002100* CHANGE LOG                                                    *
002200*  09/10/95  TO  ORIGINAL - STOCK MOVEMENT REPORT - JWL-0318     *
002300*  05/21/97  RN  LDG-UNIT-COST NOW SIGNED SO A RETURN LINE'S      *
002400*                IN-VALUE/OUT-VALUE COME OUT NEGATIVE - JWL-0271  *
002500*  01/14/99  TO  Y2K REVIEW - PARAMETER CARD DATES ARE ALREADY    *
002600*                CCYYMMDD, NO WINDOWING LOGIC TO REMOVE - JWL-0296*
002700*  09/14/03  TO  OPTIONAL METAL-TYPE FILTER ADDED TO THE         *
002800*                PARAMETER CARD - TICKET JWL-0388                *
002900*  04/02/04  TO  COMMENTS ADDED FOR SOX WALKTHROUGH - JWL-0403   *
003000*  10/19/07  MP  PAGE HEADING WITH RUN-DATE/PAGE-NO AND A PAGE-   *
003100*                BREAK CHECK ADDED AHEAD OF EACH OUTPUT LINE -    *
003200*                REPORT WAS PRINTING ONE BARE TITLE LINE WITH NO  *
003300*                PAGINATION - JWL-0501                            *
003400*                                                                *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LEDGER       ASSIGN TO LEDGER
004500         ORGANIZATION IS SEQUENTIAL.
004600     SELECT RPTFILE      ASSIGN TO RPTFILE
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  LEDGER
005100     RECORD CONTAINS 210 CHARACTERS
005200     LABEL RECORDS ARE STANDARD.
005300 COPY JWL.STKLDGR.CPY.
005400 FD  RPTFILE
005500     RECORD CONTAINS 132 CHARACTERS.
005600 01  RPT-LINE                       PIC X(132).
005700 WORKING-STORAGE SECTION.
005800 COPY JWL.RPTLINE.CPY.
005900*    STANDALONE PAGE-HEADING CONTROLS - JWL-0501.  KEPT AS 77-LEVEL
006000*    ITEMS PER SHOP STANDARDS, NOT PART OF ANY RECORD LAYOUT.
006100 77  WS-FIRST-PAGE-SW               PIC X(03) VALUE 'YES'.
006200        88  WS-FIRST-PAGE                        VALUE 'YES'.
006300 77  WS-HEADING-LINES-CNT           PIC S9(5) COMP VALUE ZERO.
006400 01  WS-WORK-DATE-FIELDS.
006500    05  WS-RUN-DATE                PIC 9(08).
006600    05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006700        10  WS-RUN-DATE-CCYY       PIC 9(04).
006800        10  WS-RUN-DATE-MM         PIC 9(02).
006900        10  WS-RUN-DATE-DD         PIC 9(02).
007000    05  FILLER                     PIC X(02).
007100 01  WS-EOF-SWITCHES.
007200     05  WS-EOF-LEDGER-SW          PIC X(03) VALUE 'NO '.
007300         88  EOF-LEDGER                      VALUE 'YES'.
007400     05  FILLER                     PIC X(02).
007500 01  WS-PARM-CARD                   PIC X(80).
007600 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
007700     05  WS-PARM-START-DATE         PIC 9(08).
007800     05  WS-PARM-END-DATE           PIC 9(08).
007900     05  WS-PARM-METAL-FILTER       PIC X(10).
008000     05  FILLER                     PIC X(54).
008100 01  WS-TYPE-NAME-TABLE.
008200     05  FILLER                     PIC X(12) VALUE 'OPENING     '.
008300     05  FILLER                     PIC X(12) VALUE 'PURCHASE    '.
008400     05  FILLER                     PIC X(12) VALUE 'SALE        '.
008500     05  FILLER                     PIC X(12) VALUE 'ISSUE       '.
008600     05  FILLER                     PIC X(12) VALUE 'RETURN      '.
008700     05  FILLER                     PIC X(12) VALUE 'ADJUSTMENT  '.
008800 01  WS-TYPE-NAMES REDEFINES WS-TYPE-NAME-TABLE.
008900     05  WS-TYP-NAME OCCURS 6 TIMES PIC X(12).
009000 01  WS-TYPE-TOTALS.
009100     05  WS-TYP-ENTRY OCCURS 6 TIMES INDEXED BY TYP-IDX.
009200         10  WS-TYP-COUNT           PIC S9(7)      COMP
009300                                                    VALUE ZERO.
009400         10  WS-TYP-QTY-IN          PIC S9(7)      COMP
009500                                                    VALUE ZERO.
009600         10  WS-TYP-QTY-OUT         PIC S9(7)      COMP
009700                                                    VALUE ZERO.
009800         10  WS-TYP-VALUE           PIC S9(11)V99
009900                                                    VALUE ZERO.
010000     05  FILLER                     PIC X(02).
010100 01  WS-OVERALL-TOTALS.
010200     05  WS-OVR-QTY-IN              PIC S9(7)      COMP VALUE ZERO.
010300     05  WS-OVR-QTY-OUT             PIC S9(7)      COMP VALUE ZERO.
010400     05  WS-OVR-WEIGHT-IN           PIC S9(9)V999  COMP VALUE ZERO.
010500     05  WS-OVR-WEIGHT-OUT          PIC S9(9)V999  COMP VALUE ZERO.
010600     05  WS-OVR-IN-VALUE            PIC S9(11)V99  VALUE ZERO.
010700     05  WS-OVR-OUT-VALUE           PIC S9(11)V99  VALUE ZERO.
010800     05  FILLER                     PIC S9(03)     VALUE ZERO.
010900 01  WS-WORK-FIELDS.
011000     05  WS-LINE-IN-VALUE           PIC S9(11)V99  VALUE ZERO.
011100     05  WS-LINE-OUT-VALUE          PIC S9(11)V99  VALUE ZERO.
011200     05  FILLER                     PIC S9(03)     VALUE ZERO.
011300 01  WS-PRINT-FIELDS.
011400     05  WS-PRINT-WEIGHT            PIC S9(9)V99   COMP.
011500     05  WS-QTY-EDIT                PIC ZZZZZZ9-.
011600     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
011700                                    PIC X(08).
011800     05  WS-AMT-EDIT                PIC ZZ,ZZZ,ZZ9.99-.
011900     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
012000                                    PIC X(14).
012100     05  FILLER                     PIC X(02).
012200 01  WS-TYPE-LINE.
012300     05  FILLER                     PIC X(01) VALUE SPACE.
012400     05  TL-TYPE                    PIC X(13).
012500     05  TL-COUNT                   PIC ZZZZ9-.
012600     05  FILLER                     PIC X(02) VALUE SPACES.
012700     05  TL-QTY-IN                  PIC ZZZZZZ9-.
012800     05  FILLER                     PIC X(02) VALUE SPACES.
012900     05  TL-QTY-OUT                 PIC ZZZZZZ9-.
013000     05  FILLER                     PIC X(02) VALUE SPACES.
013100     05  TL-VALUE                   PIC ZZ,ZZZ,ZZ9.99-.
013200 01  WS-OVERALL-LINE.
013300     05  FILLER                     PIC X(01) VALUE SPACE.
013400     05  OL-LABEL                   PIC X(22).
013500     05  OL-QTY                     PIC ZZZZZZ9-.
013600     05  FILLER                     PIC X(02) VALUE SPACES.
013700     05  OL-WEIGHT                  PIC ZZZ,ZZZ,ZZ9.99-.
013800     05  FILLER                     PIC X(02) VALUE SPACES.
013900     05  OL-VALUE                   PIC ZZ,ZZZ,ZZ9.99-.
014000 PROCEDURE DIVISION.
014100 0000-MAINLINE.
014200     PERFORM 0100-INITIALISE   THRU 0100-EXIT.
014300     PERFORM 8000-SCAN-LEDGER  THRU 8000-EXIT
014400         UNTIL EOF-LEDGER.
014500     PERFORM 8900-PRINT-SUMMARY THRU 8900-EXIT.
014600     PERFORM 9000-CLOSE-DOWN   THRU 9000-EXIT.
014700     STOP RUN.
014800 0100-INITIALISE.
014900     ACCEPT WS-PARM-CARD FROM SYSIN.
015000     OPEN INPUT LEDGER.
015100     OPEN OUTPUT RPTFILE.
015200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
015300     MOVE ZERO TO RPT-PAGE-NBR.
015400     PERFORM 0150-PRINT-HEADING THRU 0150-EXIT.
015500     MOVE 'STOCK MOVEMENT REPORT' TO RPT-PRINT-LINE.
015600     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
015700     WRITE RPT-LINE FROM RPT-PRINT-LINE.
015800     ADD 1 TO RPT-LINE-CNT.
015900     READ LEDGER
016000         AT END SET EOF-LEDGER TO TRUE
016100     END-READ.
016200 0100-EXIT.
016300     EXIT.
016400*    PAGE-HEADING PRINT - JWL-0501.  BUILDS RUN-DATE/PAGE-NO INTO
016500*    RPT-HEADING-1 AND STARTS A NEW PAGE ON C01 EXCEPT FOR PAGE 1,
016600*    WHICH GOES OUT RIGHT BEHIND THE OPEN.
016700 0150-PRINT-HEADING.
016800     ADD 1 TO RPT-PAGE-NBR.
016900     MOVE RPT-PAGE-NBR TO RH1-PAGE-NO.
017000     STRING WS-RUN-DATE-MM   '/'
017100            WS-RUN-DATE-DD   '/'
017200            WS-RUN-DATE-CCYY
017300            DELIMITED BY SIZE INTO RH1-RUN-DATE.
017400     IF WS-FIRST-PAGE
017500         MOVE 'NO ' TO WS-FIRST-PAGE-SW
017600         WRITE RPT-LINE FROM RPT-HEADING-1
017700     ELSE
017800         WRITE RPT-LINE FROM RPT-HEADING-1 AFTER ADVANCING C01
017900     END-IF.
018000     ADD 1 TO WS-HEADING-LINES-CNT.
018100     MOVE ZERO TO RPT-LINE-CNT.
018200 0150-EXIT.
018300     EXIT.
018400*    PAGE-OVERFLOW CHECK - JWL-0501.  PERFORMED AHEAD OF EVERY
018500*    OUTPUT LINE SO A NEW HEADING GOES OUT BEFORE THE FORM RUNS
018600*    OUT OF LINES.
018700 0160-CHECK-PAGE-BREAK.
018800     IF RPT-LINE-CNT NOT < RPT-LINES-PER-PAGE
018900         PERFORM 0150-PRINT-HEADING THRU 0150-EXIT
019000     END-IF.
019100 0160-EXIT.
019200     EXIT.
019300 8000-SCAN-LEDGER.
019400     IF LDG-DATE >= WS-PARM-START-DATE
019500        AND LDG-DATE <= WS-PARM-END-DATE
019600        AND (WS-PARM-METAL-FILTER = SPACES
019700             OR LDG-METAL-TYPE = WS-PARM-METAL-FILTER)
019800         PERFORM 8100-ACCUM-BY-TYPE THRU 8100-EXIT
019900     END-IF.
020000     READ LEDGER
020100         AT END SET EOF-LEDGER TO TRUE
020200     END-READ.
020300 8000-EXIT.
020400     EXIT.
020500 8100-ACCUM-BY-TYPE.
020600     COMPUTE WS-LINE-IN-VALUE  ROUNDED =
020700         LDG-QTY-IN  * LDG-UNIT-COST.
020800     COMPUTE WS-LINE-OUT-VALUE ROUNDED =
020900         LDG-QTY-OUT * LDG-UNIT-COST.
021000     ADD LDG-QTY-IN     TO WS-OVR-QTY-IN.
021100     ADD LDG-QTY-OUT    TO WS-OVR-QTY-OUT.
021200     ADD LDG-WEIGHT-IN  TO WS-OVR-WEIGHT-IN.
021300     ADD LDG-WEIGHT-OUT TO WS-OVR-WEIGHT-OUT.
021400     ADD WS-LINE-IN-VALUE  TO WS-OVR-IN-VALUE.
021500     ADD WS-LINE-OUT-VALUE TO WS-OVR-OUT-VALUE.
021600     SET TYP-IDX TO 1.
021700     SEARCH WS-TYP-ENTRY
021800         AT END CONTINUE
021900         WHEN WS-TYP-NAME (TYP-IDX) = LDG-TXN-TYPE
022000             ADD 1                TO WS-TYP-COUNT (TYP-IDX)
022100             ADD LDG-QTY-IN       TO WS-TYP-QTY-IN (TYP-IDX)
022200             ADD LDG-QTY-OUT      TO WS-TYP-QTY-OUT (TYP-IDX)
022300             ADD WS-LINE-IN-VALUE TO WS-TYP-VALUE (TYP-IDX)
022400             ADD WS-LINE-OUT-VALUE TO WS-TYP-VALUE (TYP-IDX)
022500     END-SEARCH.
022600 8100-EXIT.
022700     EXIT.
022800 8900-PRINT-SUMMARY.
022900     MOVE SPACES TO WS-OVERALL-LINE.
023000     MOVE 'TOTAL QTY IN / OUT   :' TO OL-LABEL.
023100     MOVE WS-OVR-QTY-IN TO OL-QTY.
023200     COMPUTE WS-PRINT-WEIGHT ROUNDED = WS-OVR-WEIGHT-IN.
023300     MOVE WS-PRINT-WEIGHT TO OL-WEIGHT.
023400     MOVE WS-OVR-IN-VALUE TO OL-VALUE.
023500     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
023600     WRITE RPT-LINE FROM WS-OVERALL-LINE.
023700     ADD 1 TO RPT-LINE-CNT.
023800     MOVE SPACES TO WS-OVERALL-LINE.
023900     MOVE WS-OVR-QTY-OUT TO OL-QTY.
024000     COMPUTE WS-PRINT-WEIGHT ROUNDED = WS-OVR-WEIGHT-OUT.
024100     MOVE WS-PRINT-WEIGHT TO OL-WEIGHT.
024200     MOVE WS-OVR-OUT-VALUE TO OL-VALUE.
024300     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
024400     WRITE RPT-LINE FROM WS-OVERALL-LINE.
024500     ADD 1 TO RPT-LINE-CNT.
024600     MOVE SPACES TO WS-OVERALL-LINE.
024700     MOVE 'NET QTY / WEIGHT / $ :' TO OL-LABEL.
024800     COMPUTE WS-OVR-QTY-IN = WS-OVR-QTY-IN - WS-OVR-QTY-OUT.
024900     MOVE WS-OVR-QTY-IN TO OL-QTY.
025000     COMPUTE WS-PRINT-WEIGHT ROUNDED =
025100         WS-OVR-WEIGHT-IN - WS-OVR-WEIGHT-OUT.
025200     MOVE WS-PRINT-WEIGHT TO OL-WEIGHT.
025300     COMPUTE WS-OVR-IN-VALUE =
025400         WS-OVR-IN-VALUE - WS-OVR-OUT-VALUE.
025500     MOVE WS-OVR-IN-VALUE TO OL-VALUE.
025600     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
025700     WRITE RPT-LINE FROM WS-OVERALL-LINE.
025800     ADD 1 TO RPT-LINE-CNT.
025900     PERFORM 8950-PRINT-TYPE-LINE THRU 8950-EXIT
026000         VARYING TYP-IDX FROM 1 BY 1 UNTIL TYP-IDX > 6.
026100 8900-EXIT.
026200     EXIT.
026300 8950-PRINT-TYPE-LINE.
026400     MOVE SPACES TO WS-TYPE-LINE.
026500     MOVE WS-TYP-NAME (TYP-IDX) TO TL-TYPE.
026600     MOVE WS-TYP-COUNT (TYP-IDX) TO TL-COUNT.
026700     MOVE WS-TYP-QTY-IN (TYP-IDX) TO TL-QTY-IN.
026800     MOVE WS-TYP-QTY-OUT (TYP-IDX) TO TL-QTY-OUT.
026900     MOVE WS-TYP-VALUE (TYP-IDX) TO TL-VALUE.
027000     PERFORM 0160-CHECK-PAGE-BREAK THRU 0160-EXIT.
027100     WRITE RPT-LINE FROM WS-TYPE-LINE.
027200     ADD 1 TO RPT-LINE-CNT.
027300 8950-EXIT.
027400     EXIT.
027500 9000-CLOSE-DOWN.
027600     CLOSE LEDGER RPTFILE.
027700 9000-EXIT.
027800     EXIT.
