000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWLLDGR                                            *
000400*                                                                *
000500*  COMMON STOCK LEDGER POSTING ROUTINE - CALLED FROM EVERY JOB   *
000600*  THAT MOVES INVENTORY (OPENING STOCK, SALE/ISSUE/RETURN,       *
000700*  INVOICE LINES, APPROVED ADJUSTMENTS, RECONCILIATION           *
000800*  CORRECTIONS).  KEEPS THE RUNNING QTY/WEIGHT/VALUE FORMULA IN  *
000900*  ONE PLACE SO EVERY POSTING JOB CARRIES THE SAME BALANCE.      *
001000*                                                                *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    JWLLDGR.
001400 AUTHOR.        R NAIK.
001500 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
001600 DATE-WRITTEN.  02/09/88.
001700 DATE-COMPILED.
001800 SECURITY.      NON-CONFIDENTIAL.
001900*****************************************************************
002000* CHANGE LOG                                                    *
002100*  02/09/88  RN  ORIGINAL - CARRIES QTY/WEIGHT/VALUE FORWARD     *
002200*                PER ITEM FOR THE STOCK LEDGER - JWL-0014        *
002300*  06/14/89  RN  ADDED WEIGHT RUNNING BALANCE (WAS QTY/VALUE     *
002400*                ONLY) - JWL-0058                                *
002500*  11/02/90  RN  UNIT-COST NOW SIGNED SO REVERSAL POSTINGS       *
002600*                (RETURNS) SUBTRACT CORRECTLY - JWL-0091         *
002700*  03/17/93  RN  TOTAL-VALUE RULE CONFIRMED: QTY-IN BASIS WHEN   *
002800*                QTY-IN > 0, ELSE QTY-OUT BASIS - JWL-0142        *
002900*  09/08/95  TO  ROUNDING ON RUN-VALUE TIGHTENED TO HALF-UP TO   *
003000*                MATCH THE VALUATION REPORT - JWL-0209           *
003100*  12/11/98  RN  Y2K REVIEW - NO DATE ARITHMETIC IN THIS ROUTINE,*
003200*                LEDGER DATE FIELD ALREADY CENTURY-SAFE          *
003300*  07/23/01  TO  CLEANED UP 88-LEVELS ON LK-MOVE-DIRECTION -     *
003400*                JWL-0334                                        *
003500*  04/02/04  TO  ADDED COMMENTS FOR THE 2004 SOX WALKTHROUGH -   *
003600*                NO LOGIC CHANGE - JWL-0402                      *
003700*  10/19/07  MP  CONFIRMED ROUTINE IS CALLED WITH THE ITEM'S     *
003800*                IN-CORE RUNNING WEIGHT/VALUE, NOT RE-DERIVED    *
003900*                FROM THE MASTER EACH CALL - JWL-0480             *
004000*                                                                *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-MOVE-DIRECTION-SW           PIC X(01) VALUE SPACE.
005100     88  WS-MOVE-IS-IN                  VALUE 'I'.
005200     88  WS-MOVE-IS-OUT                 VALUE 'O'.
005300 01  WS-WORK-FIELDS.
005400     05  WS-NET-QTY                 PIC S9(7)      COMP.
005500     05  WS-NET-WEIGHT              PIC S9(9)V999  COMP.
005600     05  WS-VALUE-MOVEMENT          PIC S9(11)V99.
005700     05  WS-QTY-EDIT                PIC ZZZZ9-.
005800     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
005900                                    PIC X(05).
006000     05  WS-WEIGHT-EDIT             PIC ZZZZ9.999-.
006100     05  WS-WEIGHT-EDIT-R REDEFINES WS-WEIGHT-EDIT
006200                                    PIC X(10).
006300     05  WS-VALUE-EDIT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
006400     05  WS-VALUE-EDIT-R REDEFINES WS-VALUE-EDIT
006500                                    PIC X(15).
006600     05  FILLER                     PIC X(02).
006700 LINKAGE SECTION.
006800 01  LK-PRIOR-RUN-QTY               PIC S9(7)      COMP.
006900 01  LK-PRIOR-RUN-WEIGHT            PIC S9(9)V999  COMP.
007000 01  LK-PRIOR-RUN-VALUE             PIC S9(11)V99.
007100 COPY JWL.STKLDGR.CPY REPLACING LEDGER-RECORD BY LK-LEDGER-AREA.
007200 PROCEDURE DIVISION USING LK-PRIOR-RUN-QTY
007300                           LK-PRIOR-RUN-WEIGHT
007400                           LK-PRIOR-RUN-VALUE
007500                           LK-LEDGER-AREA.
007600 0000-MAINLINE.
007700*    ENTRY POINT - ONE CALL POSTS ONE LEDGER ENTRY AND RETURNS
007800*    THE NEW RUNNING BALANCES ON THE CALLER'S LEDGER AREA.
007900     PERFORM 1000-POST-ENTRY THRU 1000-EXIT.
008000     GOBACK.
008100 1000-POST-ENTRY.
008200     IF LDG-QTY-IN OF LK-LEDGER-AREA > ZERO
008300         SET WS-MOVE-IS-IN TO TRUE
008400     ELSE
008500         SET WS-MOVE-IS-OUT TO TRUE
008600     END-IF.
008700*    TOTAL-VALUE FOR THE ENTRY: QTY-IN BASIS WHEN QTY-IN IS
008800*    PRESENT, OTHERWISE QTY-OUT BASIS (JWL-0142).
008900     IF WS-MOVE-IS-IN
009000         COMPUTE WS-VALUE-MOVEMENT ROUNDED =
009100             LDG-QTY-IN OF LK-LEDGER-AREA *
009200             LDG-UNIT-COST OF LK-LEDGER-AREA
009300     ELSE
009400         COMPUTE WS-VALUE-MOVEMENT ROUNDED =
009500             LDG-QTY-OUT OF LK-LEDGER-AREA *
009600             LDG-UNIT-COST OF LK-LEDGER-AREA
009700     END-IF.
009800     MOVE WS-VALUE-MOVEMENT TO LDG-TOTAL-VALUE OF LK-LEDGER-AREA.
009900*    RUNNING BALANCES - ADDITIVE PER ITEM, IN ENTRY ORDER
010000*    (JWL-0014).  VALUE MOVES BY (QTY-IN - QTY-OUT) * UNIT-COST,
010100*    NOT BY THE ENTRY'S OWN TOTAL-VALUE, SO A PARTIAL-QUANTITY
010200*    REVERSAL NETS CORRECTLY.
010300     COMPUTE WS-NET-QTY =
010400         LDG-QTY-IN OF LK-LEDGER-AREA -
010500         LDG-QTY-OUT OF LK-LEDGER-AREA.
010600     COMPUTE WS-NET-WEIGHT =
010700         LDG-WEIGHT-IN OF LK-LEDGER-AREA -
010800         LDG-WEIGHT-OUT OF LK-LEDGER-AREA.
010900     COMPUTE LDG-RUN-QTY OF LK-LEDGER-AREA =
011000         LK-PRIOR-RUN-QTY + WS-NET-QTY.
011100     COMPUTE LDG-RUN-WEIGHT OF LK-LEDGER-AREA =
011200         LK-PRIOR-RUN-WEIGHT + WS-NET-WEIGHT.
011300     COMPUTE LDG-RUN-VALUE OF LK-LEDGER-AREA ROUNDED =
011400         LK-PRIOR-RUN-VALUE +
011500         (WS-NET-QTY * LDG-UNIT-COST OF LK-LEDGER-AREA).
011600 1000-EXIT.
011700     EXIT.
