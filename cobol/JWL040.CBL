000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL040  (PAYMENT-POST)                             *
000400*                                                                *
000500*  APPLIES CUSTOMER PAYMENTS AGAINST THE INVOICE REGISTER,       *
000600*  ACCUMULATES TOTAL PAID PER INVOICE AND SETS THE INVOICE       *
000700*  PAYMENT STATUS TO PARTIAL OR PAID.  PRINTS THE PAYMENTS       *
000800*  REGISTER.                                                     *
000900*                                                                *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    JWL040.
001300 AUTHOR.        R NAIK.
001400 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
001500 DATE-WRITTEN.  02/14/94.
001600 DATE-COMPILED.
001700 SECURITY.      NON-CONFIDENTIAL.
001800*****************************************************************
001900* CHANGE LOG                                                    *
002000*  02/14/94  RN  ORIGINAL - APPLIES PAYMENTS, SETS PARTIAL/PAID  *
002100*                STATUS - JWL-0180                                *
002200*  12/11/98  RN  Y2K REVIEW - PAY-DATE ALREADY CENTURY-SAFE      *
002300*  08/09/02  TO  INVOICE REGISTER NOW HELD IN CORE FOR THE       *
002400*                RUNNING TOTAL-PAID (WAS RE-READ PER PAYMENT) -  *
002500*                JWL-0350                                        *
002600*  04/02/04  TO  COMMENTS ADDED FOR SOX WALKTHROUGH - JWL-0403   *
002700*                                                                *
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT INVOICE-OLD  ASSIGN TO INVOICE
003800         ORGANIZATION IS SEQUENTIAL.
003900     SELECT INVOICE-OUT  ASSIGN TO INVOICE
004000         ORGANIZATION IS SEQUENTIAL.
004100     SELECT PAYFILE      ASSIGN TO PAYFILE
004200         ORGANIZATION IS SEQUENTIAL.
004300     SELECT RPTFILE      ASSIGN TO RPTFILE
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  INVOICE-OLD
004800     RECORD CONTAINS 167 CHARACTERS
004900     LABEL RECORDS ARE STANDARD.
005000 COPY JWL.INVOICE.CPY REPLACING INVOICE-RECORD BY IOLD-RECORD.
005100 FD  INVOICE-OUT
005200     RECORD CONTAINS 167 CHARACTERS
005300     LABEL RECORDS ARE STANDARD.
005400 COPY JWL.INVOICE.CPY REPLACING INVOICE-RECORD BY IOUT-RECORD.
005500 FD  PAYFILE
005600     RECORD CONTAINS 61 CHARACTERS
005700     LABEL RECORDS ARE STANDARD.
005800 COPY JWL.PAYREC.CPY.
005900 FD  RPTFILE
006000     RECORD CONTAINS 132 CHARACTERS.
006100 01  RPT-LINE                       PIC X(132).
006200 WORKING-STORAGE SECTION.
006300 COPY JWL.RPTLINE.CPY.
006400 01  WS-EOF-SWITCHES.
006500     05  WS-EOF-PAYFILE-SW         PIC X(03) VALUE 'NO '.
006600         88  EOF-PAYFILE                     VALUE 'YES'.
006700*    INVOICE REGISTER TABLE - LOADED ONCE, SEARCHED BY SEARCH
006800*    ALL, REWRITTEN AT END OF JOB WITH UPDATED TOTAL-PAID AND
006900*    STATUS (JWL-0350).
007000     05  FILLER                     PIC X(02).
007100 01  WS-INVOICE-TABLE.
007200     05  WS-INV-TAB-ENTRY OCCURS 5000 TIMES
007300             ASCENDING KEY IS WS-INV-ID
007400             INDEXED BY INV-IDX.
007500         10  WS-INV-ID              PIC X(08).
007600         10  WS-INV-NUMBER          PIC X(14).
007700         10  WS-INV-CUSTOMER-ID     PIC X(08).
007800         10  WS-INV-CUSTOMER-NAME   PIC X(30).
007900         10  WS-INV-SUBTOTAL        PIC S9(11)V99.
008000         10  WS-INV-CGST-AMT        PIC S9(9)V99.
008100         10  WS-INV-SGST-AMT        PIC S9(9)V99.
008200         10  WS-INV-IGST-AMT        PIC S9(9)V99.
008300         10  WS-INV-TOTAL-GST       PIC S9(9)V99.
008400         10  WS-INV-DISCOUNT        PIC S9(9)V99.
008500         10  WS-INV-TOTAL-AMOUNT    PIC S9(11)V99.
008600         10  WS-INV-PAYMENT-STATUS  PIC X(08).
008700         10  WS-INV-DATE            PIC 9(08).
008800         10  WS-INV-TOTAL-PAID      PIC S9(11)V99.
008900     05  FILLER                     PIC X(02).
009000 01  WS-INVOICE-COUNT               PIC S9(5) COMP VALUE ZERO.
009100 01  WS-WORK-FIELDS.
009200     05  WS-PAY-COUNT               PIC S9(5) COMP VALUE ZERO.
009300     05  WS-PAY-FOUND-SW            PIC X(01) VALUE 'N'.
009400         88  PAYMENT-INVOICE-FOUND          VALUE 'Y'.
009500     05  WS-QTY-EDIT                PIC ZZZZ9-.
009600     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
009700                                    PIC X(05).
009800     05  WS-AMT-EDIT                PIC ZZ,ZZZ,ZZ9.99-.
009900     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
010000                                    PIC X(14).
010100     05  WS-DATE-EDIT               PIC 9(08).
010200     05  WS-DATE-EDIT-R REDEFINES WS-DATE-EDIT.
010300         10  WS-DATE-EDIT-CCYY      PIC 9(04).
010400         10  WS-DATE-EDIT-MM        PIC 9(02).
010500         10  WS-DATE-EDIT-DD        PIC 9(02).
010600     05  FILLER                     PIC X(02).
010700 01  WS-REG-DETAIL-LINE.
010800     05  FILLER                     PIC X(01) VALUE SPACE.
010900     05  RD-PAY-ID                  PIC X(09).
011000     05  RD-INVOICE-ID              PIC X(09).
011100     05  RD-AMOUNT                  PIC ZZ,ZZZ,ZZ9.99-.
011200     05  RD-METHOD                  PIC X(11).
011300     05  RD-DISPOSITION             PIC X(30).
011400     05  FILLER                     PIC X(51) VALUE SPACES.
011500 PROCEDURE DIVISION.
011600 0000-MAINLINE.
011700     PERFORM 0100-INITIALISE      THRU 0100-EXIT.
011800     PERFORM 1000-LOAD-INVOICES   THRU 1000-EXIT.
011900     PERFORM 2000-PROCESS-PAYMENT THRU 2000-EXIT
012000         UNTIL EOF-PAYFILE.
012100     PERFORM 8000-REWRITE-INVOICE THRU 8000-EXIT.
012200     PERFORM 9000-CLOSE-DOWN      THRU 9000-EXIT.
012300     STOP RUN.
012400 0100-INITIALISE.
012500     OPEN INPUT INVOICE-OLD.
012600     OPEN INPUT PAYFILE.
012700     OPEN OUTPUT RPTFILE.
012800     MOVE 'PAYMENTS REGISTER' TO RPT-PRINT-LINE.
012900     WRITE RPT-LINE FROM RPT-PRINT-LINE.
013000 0100-EXIT.
013100     EXIT.
013200 1000-LOAD-INVOICES.
013300     READ INVOICE-OLD
013400         AT END MOVE HIGH-VALUES TO INV-ID OF IOLD-RECORD
013500     END-READ.
013600     PERFORM 1050-BUILD-INVOICE-ENTRY THRU 1050-EXIT
013700         UNTIL INV-ID OF IOLD-RECORD = HIGH-VALUES.
013800     CLOSE INVOICE-OLD.
013900     READ PAYFILE
014000         AT END SET EOF-PAYFILE TO TRUE
014100     END-READ.
014200 1000-EXIT.
014300     EXIT.
014400 1050-BUILD-INVOICE-ENTRY.
014500     ADD 1 TO WS-INVOICE-COUNT.
014600     MOVE INV-ID OF IOLD-RECORD
014700         TO WS-INV-ID (WS-INVOICE-COUNT).
014800     MOVE INV-NUMBER OF IOLD-RECORD
014900         TO WS-INV-NUMBER (WS-INVOICE-COUNT).
015000     MOVE INV-CUSTOMER-ID OF IOLD-RECORD
015100         TO WS-INV-CUSTOMER-ID (WS-INVOICE-COUNT).
015200     MOVE INV-CUSTOMER-NAME OF IOLD-RECORD
015300         TO WS-INV-CUSTOMER-NAME (WS-INVOICE-COUNT).
015400     MOVE INV-SUBTOTAL OF IOLD-RECORD
015500         TO WS-INV-SUBTOTAL (WS-INVOICE-COUNT).
015600     MOVE INV-CGST-AMT OF IOLD-RECORD
015700         TO WS-INV-CGST-AMT (WS-INVOICE-COUNT).
015800     MOVE INV-SGST-AMT OF IOLD-RECORD
015900         TO WS-INV-SGST-AMT (WS-INVOICE-COUNT).
016000     MOVE INV-IGST-AMT OF IOLD-RECORD
016100         TO WS-INV-IGST-AMT (WS-INVOICE-COUNT).
016200     MOVE INV-TOTAL-GST OF IOLD-RECORD
016300         TO WS-INV-TOTAL-GST (WS-INVOICE-COUNT).
016400     MOVE INV-DISCOUNT OF IOLD-RECORD
016500         TO WS-INV-DISCOUNT (WS-INVOICE-COUNT).
016600     MOVE INV-TOTAL-AMOUNT OF IOLD-RECORD
016700         TO WS-INV-TOTAL-AMOUNT (WS-INVOICE-COUNT).
016800     MOVE INV-PAYMENT-STATUS OF IOLD-RECORD
016900         TO WS-INV-PAYMENT-STATUS (WS-INVOICE-COUNT).
017000     MOVE INV-DATE OF IOLD-RECORD
017100         TO WS-INV-DATE (WS-INVOICE-COUNT).
017200     MOVE ZERO TO WS-INV-TOTAL-PAID (WS-INVOICE-COUNT).
017300     READ INVOICE-OLD
017400         AT END MOVE HIGH-VALUES TO INV-ID OF IOLD-RECORD
017500     END-READ.
017600 1050-EXIT.
017700     EXIT.
017800 2000-PROCESS-PAYMENT.
017900     ADD 1 TO WS-PAY-COUNT.
018000     MOVE 'N' TO WS-PAY-FOUND-SW.
018100     SET INV-IDX TO 1.
018200     SEARCH ALL WS-INV-TAB-ENTRY
018300         AT END
018400             PERFORM 2900-PRINT-REJECT THRU 2900-EXIT
018500         WHEN WS-INV-ID (INV-IDX) = PAY-INVOICE-ID
018600             SET PAYMENT-INVOICE-FOUND TO TRUE
018700     END-SEARCH.
018800     IF PAYMENT-INVOICE-FOUND
018900         PERFORM 2100-APPLY-PAYMENT THRU 2100-EXIT
019000     END-IF.
019100     READ PAYFILE
019200         AT END SET EOF-PAYFILE TO TRUE
019300     END-READ.
019400 2000-EXIT.
019500     EXIT.
019600 2100-APPLY-PAYMENT.
019700     ADD PAY-AMOUNT TO WS-INV-TOTAL-PAID (INV-IDX).
019800     IF WS-INV-TOTAL-PAID (INV-IDX) >=
019900                             WS-INV-TOTAL-AMOUNT (INV-IDX)
020000         MOVE 'PAID    ' TO WS-INV-PAYMENT-STATUS (INV-IDX)
020100     ELSE
020200         MOVE 'PARTIAL ' TO WS-INV-PAYMENT-STATUS (INV-IDX)
020300     END-IF.
020400     PERFORM 2900-PRINT-APPLIED THRU 2900-EXIT.
020500 2100-EXIT.
020600     EXIT.
020700 2900-PRINT-APPLIED.
020800     MOVE SPACES TO WS-REG-DETAIL-LINE.
020900     MOVE PAY-ID TO RD-PAY-ID.
021000     MOVE PAY-INVOICE-ID TO RD-INVOICE-ID.
021100     MOVE PAY-AMOUNT TO RD-AMOUNT.
021200     MOVE PAY-METHOD TO RD-METHOD.
021300     MOVE WS-INV-PAYMENT-STATUS (INV-IDX) TO RD-DISPOSITION.
021400     WRITE RPT-LINE FROM WS-REG-DETAIL-LINE.
021500 2900-EXIT.
021600     EXIT.
021700 2900-PRINT-REJECT.
021800     MOVE SPACES TO WS-REG-DETAIL-LINE.
021900     MOVE PAY-ID TO RD-PAY-ID.
022000     MOVE PAY-INVOICE-ID TO RD-INVOICE-ID.
022100     MOVE PAY-AMOUNT TO RD-AMOUNT.
022200     MOVE PAY-METHOD TO RD-METHOD.
022300     MOVE 'REJECTED - INVOICE NOT FOUND' TO RD-DISPOSITION.
022400     WRITE RPT-LINE FROM WS-REG-DETAIL-LINE.
022500 2900-EXIT.
022600     EXIT.
022700 8000-REWRITE-INVOICE.
022800     OPEN OUTPUT INVOICE-OUT.
022900     PERFORM 8050-WRITE-INVOICE-OUT THRU 8050-EXIT
023000         VARYING INV-IDX FROM 1 BY 1
023100         UNTIL INV-IDX > WS-INVOICE-COUNT.
023200     CLOSE INVOICE-OUT.
023300 8000-EXIT.
023400     EXIT.
023500 8050-WRITE-INVOICE-OUT.
023600     MOVE WS-INV-ID (INV-IDX)         TO INV-ID OF
023700                                          IOUT-RECORD.
023800     MOVE WS-INV-NUMBER (INV-IDX)     TO INV-NUMBER OF
023900                                          IOUT-RECORD.
024000     MOVE WS-INV-CUSTOMER-ID (INV-IDX) TO INV-CUSTOMER-ID
024100                                          OF IOUT-RECORD.
024200     MOVE WS-INV-CUSTOMER-NAME (INV-IDX)
024300                                  TO INV-CUSTOMER-NAME OF
024400                                          IOUT-RECORD.
024500     MOVE WS-INV-SUBTOTAL (INV-IDX)   TO INV-SUBTOTAL OF
024600                                          IOUT-RECORD.
024700     MOVE WS-INV-CGST-AMT (INV-IDX)   TO INV-CGST-AMT OF
024800                                          IOUT-RECORD.
024900     MOVE WS-INV-SGST-AMT (INV-IDX)   TO INV-SGST-AMT OF
025000                                          IOUT-RECORD.
025100     MOVE WS-INV-IGST-AMT (INV-IDX)   TO INV-IGST-AMT OF
025200                                          IOUT-RECORD.
025300     MOVE WS-INV-TOTAL-GST (INV-IDX)  TO INV-TOTAL-GST OF
025400                                          IOUT-RECORD.
025500     MOVE WS-INV-DISCOUNT (INV-IDX)   TO INV-DISCOUNT OF
025600                                          IOUT-RECORD.
025700     MOVE WS-INV-TOTAL-AMOUNT (INV-IDX)
025800                                  TO INV-TOTAL-AMOUNT OF
025900                                          IOUT-RECORD.
026000     MOVE WS-INV-PAYMENT-STATUS (INV-IDX)
026100                                  TO INV-PAYMENT-STATUS OF
026200                                          IOUT-RECORD.
026300     MOVE WS-INV-DATE (INV-IDX)       TO INV-DATE OF
026400                                          IOUT-RECORD.
026500     WRITE IOUT-RECORD.
026600 8050-EXIT.
026700     EXIT.
026800 9000-CLOSE-DOWN.
026900     CLOSE PAYFILE RPTFILE.
027000 9000-EXIT.
027100     EXIT.
