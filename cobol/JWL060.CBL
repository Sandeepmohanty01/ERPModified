000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL060  (STOCK-RECONCILE)                          *
000400*                                                                *
000500*  COMPARES A PHYSICAL STOCK COUNT SHEET (CNTFILE) TO THE ITEM   *
000600*  MASTER.  ITEM-IDS ON THE COUNT SHEET THAT ARE NOT ON THE      *
000700*  MASTER ARE SKIPPED, NOT ERRORED.  A SINGLE RECONCILIATION     *
000800*  DOCUMENT (REC-YYYY-NNNNN) IS RAISED FOR THE WHOLE COUNT       *
000900*  SHEET; EVERY LINE WHERE THE PHYSICAL COUNT DIFFERS FROM THE   *
001000*  SYSTEM QUANTITY BECOMES A LINE ON AN AUTO-APPROVED COUNT-     *
001100*  CORRECTION ADJUSTMENT (ADJ-YYYY-NNNNN), APPLIED TO THE ITEM   *
001200*  MASTER AND POSTED TO THE PERPETUAL LEDGER IMMEDIATELY - THERE *
001300*  IS NO SEPARATE "COMPLETE THE RECONCILIATION" RUN BECAUSE THE  *
001400*  COUNT SHEET CARRIES NO DOCUMENT-STATUS BYTE TO HOLD A DRAFT   *
001500*  STATE BETWEEN RUNS.                                          *
001600*                                                                *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    JWL060.
002000 AUTHOR.        R NAIK.
002100 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
002200 DATE-WRITTEN.  03/15/95.
002300 DATE-COMPILED.
002400 SECURITY.      NON-CONFIDENTIAL.
002500*****************************************************************
002600* CHANGE LOG                                                    *
002700*  03/15/95  RN  ORIGINAL - PHYSICAL COUNT RECONCILIATION -     *
002800*                TICKET JWL-0281                                *
002900*  12/29/99  RN  Y2K - WS-RUN-DATE-CCYY NOW FROM 4-DIGIT ACCEPT  *
003000*                FROM DATE, NO MORE 2-DIGIT YEAR WINDOWING -     *
003100*                TICKET JWL-0295                                 *
003200*  03/11/03  TO  DISCREPANCY COUNT AND VALUE-VARIANCE TOTAL      *
003300*                ADDED TO THE RECONCILIATION REGISTER FOOTER -   *
003400*                TICKET JWL-0365                                 *
003500*  04/02/04  TO  COMMENTS ADDED FOR SOX WALKTHROUGH - JWL-0403   *
003600*                                                                *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ITEMOLD      ASSIGN TO ITEMMST
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT ITEMMST-OUT  ASSIGN TO ITEMMST
004900         ORGANIZATION IS SEQUENTIAL.
005000     SELECT CNTFILE      ASSIGN TO CNTFILE
005100         ORGANIZATION IS SEQUENTIAL.
005200     SELECT LEDGER       ASSIGN TO LEDGER
005300         ORGANIZATION IS SEQUENTIAL.
005400     SELECT RPTFILE      ASSIGN TO RPTFILE
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ITEMOLD
005900     RECORD CONTAINS 130 CHARACTERS
006000     LABEL RECORDS ARE STANDARD.
006100 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOLD-RECORD.
006200 FD  ITEMMST-OUT
006300     RECORD CONTAINS 130 CHARACTERS
006400     LABEL RECORDS ARE STANDARD.
006500 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOUT-RECORD.
006600 FD  CNTFILE
006700     RECORD CONTAINS 33 CHARACTERS
006800     LABEL RECORDS ARE STANDARD.
006900 COPY JWL.CNTREC.CPY.
007000 FD  LEDGER
007100     RECORD CONTAINS 210 CHARACTERS
007200     LABEL RECORDS ARE STANDARD.
007300 COPY JWL.STKLDGR.CPY.
007400 FD  RPTFILE
007500     RECORD CONTAINS 132 CHARACTERS.
007600 01  RPT-LINE                       PIC X(132).
007700 WORKING-STORAGE SECTION.
007800 COPY JWL.RPTLINE.CPY.
007900 01  WS-EOF-SWITCHES.
008000     05  WS-EOF-CNTFILE-SW         PIC X(03) VALUE 'NO '.
008100         88  EOF-CNTFILE                     VALUE 'YES'.
008200     05  FILLER                     PIC X(02).
008300 01  WS-ITEM-TABLE.
008400     05  WS-ITEM-TAB-ENTRY OCCURS 3000 TIMES
008500             ASCENDING KEY IS WS-ITM-ID
008600             INDEXED BY ITM-IDX.
008700         10  WS-ITM-ID              PIC X(08).
008800         10  WS-ITM-NAME            PIC X(30).
008900         10  WS-ITM-CATEGORY        PIC X(08).
009000         10  WS-ITM-DESIGN          PIC X(10).
009100         10  WS-ITM-METAL           PIC X(10).
009200         10  WS-ITM-PURITY          PIC X(06).
009300         10  WS-ITM-WEIGHT          PIC S9(5)V999.
009400         10  WS-ITM-MAKING          PIC S9(7)V99.
009500         10  WS-ITM-BASE            PIC S9(9)V99.
009600         10  WS-ITM-SELL            PIC S9(9)V99.
009700         10  WS-ITM-QTY             PIC S9(5).
009800         10  WS-ITM-STATUS          PIC X(10).
009900         10  WS-ITM-RUN-WEIGHT      PIC S9(9)V999.
010000         10  WS-ITM-RUN-VALUE       PIC S9(11)V99.
010100     05  FILLER                     PIC X(02).
010200 01  WS-ITEM-COUNT                  PIC S9(5) COMP VALUE ZERO.
010300 01  WS-ACCUM-FIELDS.
010400     05  WS-DISCREPANCY-CNT         PIC S9(5)      COMP VALUE ZERO.
010500     05  WS-TOTAL-VALUE-VARIANCE    PIC S9(11)V99  VALUE ZERO.
010600     05  WS-ABS-VALUE-VARIANCE      PIC S9(11)V99  VALUE ZERO.
010700     05  FILLER                     PIC S9(03)     VALUE ZERO.
010800 01  WS-WORK-FIELDS.
010900     05  WS-REC-SEQ                 PIC S9(5) COMP VALUE ZERO.
011000     05  WS-REC-SEQ-ED              PIC 9(05).
011100     05  WS-REC-NUMBER              PIC X(14).
011200     05  WS-ADJ-SEQ                 PIC S9(5) COMP VALUE ZERO.
011300     05  WS-ADJ-SEQ-ED              PIC 9(05).
011400     05  WS-ADJ-NUMBER              PIC X(14).
011500     05  WS-LDG-SEQ                 PIC S9(5) COMP VALUE ZERO.
011600     05  WS-LDG-SEQ-ED              PIC 9(05).
011700     05  WS-LDG-ID-OUT              PIC X(08).
011800     05  WS-RUN-DATE                PIC 9(08).
011900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012000         10  WS-RUN-DATE-CCYY       PIC 9(04).
012100         10  WS-RUN-DATE-MM         PIC 9(02).
012200         10  WS-RUN-DATE-DD         PIC 9(02).
012300     05  WS-DIFF-QTY                PIC S9(5)      COMP.
012400     05  WS-DIFF-WEIGHT             PIC S9(7)V999  COMP.
012500     05  WS-DIFF-VALUE              PIC S9(9)V99.
012600     05  WS-QTY-EDIT                PIC ZZZZ9-.
012700     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
012800                                    PIC X(05).
012900     05  WS-AMT-EDIT                PIC ZZ,ZZZ,ZZ9.99-.
013000     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
013100                                    PIC X(14).
013200     05  FILLER                     PIC X(02).
013300 01  LK-PRIOR-RUN-QTY               PIC S9(7)      COMP.
013400 01  LK-PRIOR-RUN-WEIGHT            PIC S9(9)V999  COMP.
013500 01  LK-PRIOR-RUN-VALUE             PIC S9(11)V99.
013600 01  WS-REG-DETAIL-LINE.
013700     05  FILLER                     PIC X(01) VALUE SPACE.
013800     05  RD-ITEM-ID                 PIC X(09).
013900     05  RD-SYSTEM-QTY              PIC ZZZZ9-  BLANK WHEN ZERO.
014000     05  FILLER                     PIC X(02) VALUE SPACES.
014100     05  RD-PHYSICAL-QTY            PIC ZZZZ9-  BLANK WHEN ZERO.
014200     05  FILLER                     PIC X(02) VALUE SPACES.
014300     05  RD-QTY-DIFF                PIC ZZZZ9-.
014400     05  FILLER                     PIC X(02) VALUE SPACES.
014500     05  RD-VALUE-DIFF              PIC ZZ,ZZZ,ZZ9.99-.
014600     05  RD-REMARKS                 PIC X(20).
014700 01  WS-REG-FOOTER-LINE.
014800     05  FILLER                     PIC X(01) VALUE SPACE.
014900     05  FILLER                     PIC X(21) VALUE
015000             'DISCREPANCIES FOUND: '.
015100     05  RF-DISCREPANCY-CNT         PIC ZZZZ9.
015200     05  FILLER                     PIC X(04) VALUE SPACES.
015300     05  FILLER                     PIC X(23) VALUE
015400             'TOTAL VALUE VARIANCE: '.
015500     05  RF-TOTAL-VARIANCE          PIC ZZ,ZZZ,ZZ9.99-.
015600 PROCEDURE DIVISION.
015700 0000-MAINLINE.
015800     PERFORM 0100-INITIALISE     THRU 0100-EXIT.
015900     PERFORM 1000-LOAD-ITEMS     THRU 1000-EXIT.
016000     PERFORM 6300-ASSIGN-NUMBERS THRU 6300-EXIT.
016100     PERFORM 6000-PROCESS-COUNT  THRU 6000-EXIT
016200         UNTIL EOF-CNTFILE.
016300     PERFORM 6900-PRINT-FOOTER   THRU 6900-EXIT.
016400     PERFORM 8000-REWRITE-MASTER THRU 8000-EXIT.
016500     PERFORM 9000-CLOSE-DOWN     THRU 9000-EXIT.
016600     STOP RUN.
016700 0100-INITIALISE.
016800     OPEN INPUT ITEMOLD.
016900     OPEN INPUT CNTFILE.
017000     OPEN EXTEND LEDGER.
017100     OPEN OUTPUT RPTFILE.
017200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
017300     MOVE 'STOCK RECONCILIATION REGISTER' TO RPT-PRINT-LINE.
017400     WRITE RPT-LINE FROM RPT-PRINT-LINE.
017500 0100-EXIT.
017600     EXIT.
017700 1000-LOAD-ITEMS.
017800     READ ITEMOLD
017900         AT END MOVE HIGH-VALUES TO ITEM-ID OF ITEMOLD-RECORD
018000     END-READ.
018100     PERFORM 1050-BUILD-ITEM-ENTRY THRU 1050-EXIT
018200         UNTIL ITEM-ID OF ITEMOLD-RECORD = HIGH-VALUES.
018300     CLOSE ITEMOLD.
018400     READ CNTFILE
018500         AT END SET EOF-CNTFILE TO TRUE
018600     END-READ.
018700 1000-EXIT.
018800     EXIT.
018900 1050-BUILD-ITEM-ENTRY.
019000     ADD 1 TO WS-ITEM-COUNT
019100     MOVE ITEM-ID OF ITEMOLD-RECORD
019200         TO WS-ITM-ID (WS-ITEM-COUNT)
019300     MOVE ITEM-NAME OF ITEMOLD-RECORD
019400         TO WS-ITM-NAME (WS-ITEM-COUNT)
019500     MOVE CATEGORY-ID OF ITEMOLD-RECORD
019600         TO WS-ITM-CATEGORY (WS-ITEM-COUNT)
019700     MOVE DESIGN-CODE OF ITEMOLD-RECORD
019800         TO WS-ITM-DESIGN (WS-ITEM-COUNT)
019900     MOVE METAL-TYPE OF ITEMOLD-RECORD
020000         TO WS-ITM-METAL (WS-ITEM-COUNT)
020100     MOVE PURITY OF ITEMOLD-RECORD
020200         TO WS-ITM-PURITY (WS-ITEM-COUNT)
020300     MOVE UNIT-WEIGHT OF ITEMOLD-RECORD
020400         TO WS-ITM-WEIGHT (WS-ITEM-COUNT)
020500     MOVE MAKING-CHARGES OF ITEMOLD-RECORD
020600         TO WS-ITM-MAKING (WS-ITEM-COUNT)
020700     MOVE BASE-PRICE OF ITEMOLD-RECORD
020800         TO WS-ITM-BASE (WS-ITEM-COUNT)
020900     MOVE SELLING-PRICE OF ITEMOLD-RECORD
021000         TO WS-ITM-SELL (WS-ITEM-COUNT)
021100     MOVE QUANTITY OF ITEMOLD-RECORD
021200         TO WS-ITM-QTY (WS-ITEM-COUNT)
021300     MOVE STATUS OF ITEMOLD-RECORD
021400         TO WS-ITM-STATUS (WS-ITEM-COUNT)
021500     COMPUTE WS-ITM-RUN-WEIGHT (WS-ITEM-COUNT) ROUNDED =
021600         WS-ITM-WEIGHT (WS-ITEM-COUNT) *
021700         WS-ITM-QTY (WS-ITEM-COUNT)
021800     COMPUTE WS-ITM-RUN-VALUE (WS-ITEM-COUNT) ROUNDED =
021900         WS-ITM-SELL (WS-ITEM-COUNT) *
022000         WS-ITM-QTY (WS-ITEM-COUNT)
022100     READ ITEMOLD
022200         AT END MOVE HIGH-VALUES
022300             TO ITEM-ID OF ITEMOLD-RECORD
022400     END-READ.
022500 1050-EXIT.
022600     EXIT.
022700 6300-ASSIGN-NUMBERS.
022800     ADD 1 TO WS-REC-SEQ.
022900     MOVE WS-REC-SEQ TO WS-REC-SEQ-ED.
023000     STRING 'REC-' WS-RUN-DATE-CCYY '-' WS-REC-SEQ-ED
023100         DELIMITED BY SIZE INTO WS-REC-NUMBER.
023200     ADD 1 TO WS-ADJ-SEQ.
023300     MOVE WS-ADJ-SEQ TO WS-ADJ-SEQ-ED.
023400     STRING 'ADJ-' WS-RUN-DATE-CCYY '-' WS-ADJ-SEQ-ED
023500         DELIMITED BY SIZE INTO WS-ADJ-NUMBER.
023600 6300-EXIT.
023700     EXIT.
023800 6000-PROCESS-COUNT.
023900     SET ITM-IDX TO 1.
024000     SEARCH ALL WS-ITEM-TAB-ENTRY
024100         AT END
024200             CONTINUE
024300         WHEN WS-ITM-ID (ITM-IDX) = CNT-ITEM-ID
024400             PERFORM 6100-CALC-DIFF     THRU 6100-EXIT
024500     END-SEARCH.
024600     READ CNTFILE
024700         AT END SET EOF-CNTFILE TO TRUE
024800     END-READ.
024900 6000-EXIT.
025000     EXIT.
025100 6100-CALC-DIFF.
025200     COMPUTE WS-DIFF-QTY =
025300         CNT-PHYSICAL-QTY - WS-ITM-QTY (ITM-IDX).
025400     COMPUTE WS-DIFF-VALUE ROUNDED =
025500         WS-DIFF-QTY * WS-ITM-SELL (ITM-IDX).
025600     IF WS-DIFF-QTY NOT = ZERO
025700         ADD 1 TO WS-DISCREPANCY-CNT
025800         IF WS-DIFF-VALUE < ZERO
025900             COMPUTE WS-ABS-VALUE-VARIANCE ROUNDED =
026000                 ZERO - WS-DIFF-VALUE
026100         ELSE
026200             MOVE WS-DIFF-VALUE TO WS-ABS-VALUE-VARIANCE
026300         END-IF
026400         ADD WS-ABS-VALUE-VARIANCE TO WS-TOTAL-VALUE-VARIANCE
026500         COMPUTE WS-DIFF-WEIGHT ROUNDED =
026600             WS-DIFF-QTY * WS-ITM-WEIGHT (ITM-IDX)
026700         PERFORM 6200-APPLY-CORRECTION THRU 6200-EXIT
026800     ELSE
026900         PERFORM 6900-PRINT-DETAIL THRU 6900-DETAIL-EXIT
027000     END-IF.
027100 6100-EXIT.
027200     EXIT.
027300 6200-APPLY-CORRECTION.
027400     MOVE CNT-PHYSICAL-QTY TO WS-ITM-QTY (ITM-IDX).
027500     PERFORM 6250-POST-RECONCILE THRU 6250-EXIT.
027600     PERFORM 6900-PRINT-DETAIL THRU 6900-DETAIL-EXIT.
027700 6200-EXIT.
027800     EXIT.
027900 6250-POST-RECONCILE.
028000     ADD 1 TO WS-LDG-SEQ.
028100     MOVE WS-LDG-SEQ TO WS-LDG-SEQ-ED.
028200     STRING 'REC' WS-LDG-SEQ-ED DELIMITED BY SIZE
028300         INTO WS-LDG-ID-OUT.
028400     MOVE WS-LDG-ID-OUT              TO LDG-ID.
028500     MOVE CNT-ITEM-ID                TO LDG-ITEM-ID.
028600     MOVE WS-ITM-NAME (ITM-IDX)      TO LDG-ITEM-NAME.
028700     MOVE WS-ITM-DESIGN (ITM-IDX)    TO LDG-DESIGN-CODE.
028800     MOVE WS-ITM-METAL (ITM-IDX)     TO LDG-METAL-TYPE.
028900     MOVE WS-ITM-PURITY (ITM-IDX)    TO LDG-PURITY.
029000     SET LDG-TXN-ADJUSTMENT          TO TRUE.
029100     SET LDG-REF-RECONCILIATION      TO TRUE.
029200     MOVE WS-REC-NUMBER (1:10)       TO LDG-REF-ID.
029300     MOVE WS-RUN-DATE                TO LDG-DATE.
029400     MOVE WS-ITM-SELL (ITM-IDX)      TO LDG-UNIT-COST.
029500     IF WS-DIFF-QTY > ZERO
029600         MOVE ZERO TO LDG-QTY-OUT LDG-WEIGHT-OUT
029700         MOVE WS-DIFF-QTY             TO LDG-QTY-IN
029800         MOVE WS-DIFF-WEIGHT          TO LDG-WEIGHT-IN
029900     ELSE
030000         MOVE ZERO TO LDG-QTY-IN LDG-WEIGHT-IN
030100         COMPUTE LDG-QTY-OUT    = ZERO - WS-DIFF-QTY
030200         COMPUTE LDG-WEIGHT-OUT ROUNDED = ZERO - WS-DIFF-WEIGHT
030300     END-IF.
030400     MOVE WS-ITM-QTY (ITM-IDX)        TO LK-PRIOR-RUN-QTY.
030500     SUBTRACT LDG-QTY-IN FROM LK-PRIOR-RUN-QTY.
030600     ADD LDG-QTY-OUT TO LK-PRIOR-RUN-QTY.
030700     MOVE WS-ITM-RUN-WEIGHT (ITM-IDX)  TO LK-PRIOR-RUN-WEIGHT.
030800     MOVE WS-ITM-RUN-VALUE (ITM-IDX)   TO LK-PRIOR-RUN-VALUE.
030900     CALL 'JWLLDGR' USING LK-PRIOR-RUN-QTY LK-PRIOR-RUN-WEIGHT
031000                          LK-PRIOR-RUN-VALUE LEDGER-RECORD.
031100     MOVE LDG-RUN-WEIGHT TO WS-ITM-RUN-WEIGHT (ITM-IDX).
031200     MOVE LDG-RUN-VALUE  TO WS-ITM-RUN-VALUE (ITM-IDX).
031300     WRITE LEDGER-RECORD.
031400 6250-EXIT.
031500     EXIT.
031600 6900-PRINT-DETAIL.
031700     MOVE SPACES TO WS-REG-DETAIL-LINE.
031800     MOVE CNT-ITEM-ID TO RD-ITEM-ID.
031900     MOVE WS-ITM-QTY (ITM-IDX) TO RD-SYSTEM-QTY.
032000     MOVE CNT-PHYSICAL-QTY TO RD-PHYSICAL-QTY.
032100     MOVE WS-DIFF-QTY TO RD-QTY-DIFF.
032200     MOVE WS-DIFF-VALUE TO RD-VALUE-DIFF.
032300     IF WS-DIFF-QTY NOT = ZERO
032400         MOVE 'CORRECTED'  TO RD-REMARKS
032500     ELSE
032600         MOVE 'MATCHED'    TO RD-REMARKS
032700     END-IF.
032800     WRITE RPT-LINE FROM WS-REG-DETAIL-LINE.
032900 6900-DETAIL-EXIT.
033000     EXIT.
033100 6900-PRINT-FOOTER.
033200     MOVE SPACES TO WS-REG-FOOTER-LINE.
033300     MOVE WS-DISCREPANCY-CNT TO RF-DISCREPANCY-CNT.
033400     MOVE WS-TOTAL-VALUE-VARIANCE TO RF-TOTAL-VARIANCE.
033500     WRITE RPT-LINE FROM WS-REG-FOOTER-LINE.
033600 6900-EXIT.
033700     EXIT.
033800 8000-REWRITE-MASTER.
033900     OPEN OUTPUT ITEMMST-OUT.
034000     PERFORM 8050-WRITE-ITEM-OUT THRU 8050-EXIT
034100         VARYING ITM-IDX FROM 1 BY 1
034200         UNTIL ITM-IDX > WS-ITEM-COUNT.
034300     CLOSE ITEMMST-OUT.
034400 8000-EXIT.
034500     EXIT.
034600 8050-WRITE-ITEM-OUT.
034700     MOVE WS-ITM-ID (ITM-IDX)       TO ITEM-ID OF
034800                                        ITEMOUT-RECORD
034900     MOVE WS-ITM-NAME (ITM-IDX)     TO ITEM-NAME OF
035000                                        ITEMOUT-RECORD
035100     MOVE WS-ITM-CATEGORY (ITM-IDX) TO CATEGORY-ID OF
035200                                        ITEMOUT-RECORD
035300     MOVE WS-ITM-DESIGN (ITM-IDX)   TO DESIGN-CODE OF
035400                                        ITEMOUT-RECORD
035500     MOVE WS-ITM-METAL (ITM-IDX)    TO METAL-TYPE OF
035600                                        ITEMOUT-RECORD
035700     MOVE WS-ITM-PURITY (ITM-IDX)   TO PURITY OF
035800                                        ITEMOUT-RECORD
035900     MOVE WS-ITM-WEIGHT (ITM-IDX)   TO UNIT-WEIGHT OF
036000                                        ITEMOUT-RECORD
036100     MOVE WS-ITM-MAKING (ITM-IDX)   TO MAKING-CHARGES OF
036200                                        ITEMOUT-RECORD
036300     MOVE WS-ITM-BASE (ITM-IDX)     TO BASE-PRICE OF
036400                                        ITEMOUT-RECORD
036500     MOVE WS-ITM-SELL (ITM-IDX)     TO SELLING-PRICE OF
036600                                        ITEMOUT-RECORD
036700     MOVE WS-ITM-QTY (ITM-IDX)      TO QUANTITY OF
036800                                        ITEMOUT-RECORD
036900     MOVE WS-ITM-STATUS (ITM-IDX)   TO STATUS OF
037000                                        ITEMOUT-RECORD
037100     WRITE ITEMOUT-RECORD.
037200 8050-EXIT.
037300     EXIT.
037400 9000-CLOSE-DOWN.
037500     CLOSE CNTFILE LEDGER RPTFILE.
037600 9000-EXIT.
037700     EXIT.
