000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL050  (STOCK-ADJUST-POST)                        *
000400*                                                                *
000500*  PROCESSES STOCK ADJUSTMENT LINES GROUPED BY ADJUSTMENT KEY.   *
000600*  COMPUTES THE QUANTITY/WEIGHT/VALUE DIFFERENCE PER LINE AND    *
000700*  THE GROUP TOTALS, ASSIGNS THE ADJUSTMENT NUMBER AND, WHEN THE  *
000800*  GROUP'S STATUS ON THE INPUT LINE IS APPROVED, APPLIES THE     *
000900*  NEW QUANTITY TO THE ITEM MASTER AND POSTS AN ADJUSTMENT       *
001000*  LEDGER ENTRY.  A REJECTED GROUP IS REGISTERED ONLY - NO       *
001100*  INVENTORY EFFECT.  THERE IS NO ADJUSTMENT MASTER FILE HERE -  *
001200*  ADJ-STATUS AS SUPPLIED ON THE INPUT LINE IS THE DISPOSITION   *
001300*  TO ENACT THIS RUN.                                            *
001400*                                                                *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    JWL050.
001800 AUTHOR.        R NAIK.
001900 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
002000 DATE-WRITTEN.  08/12/94.
002100 DATE-COMPILED.
002200 SECURITY.      NON-CONFIDENTIAL.
002300*****************************************************************
002400* CHANGE LOG                                                    *
002500*  08/12/94  RN  ORIGINAL - STOCK ADJUSTMENT POSTING - JWL-0233  *
002600*  03/04/02  TO  ADJ-REASON ADDED TO THE INPUT LINE AND CARRIED  *
002700*                TO THE REGISTER - JWL-0350                      *
002800*  04/02/04  TO  COMMENTS ADDED FOR SOX WALKTHROUGH - JWL-0403   *
002900*  09/17/05  TO  CONFIRMED WITH AUDIT THAT ADJ-STATUS ON THE     *
003000*                INCOMING LINE IS THE DISPOSITION FOR THIS RUN - *
003100*                THERE IS NO PRIOR-PENDING CARRY FORWARD FILE -  *
003200*                JWL-0460                                        *
003300*                                                                *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ITEMOLD      ASSIGN TO ITEMMST
004400         ORGANIZATION IS SEQUENTIAL.
004500     SELECT ITEMMST-OUT  ASSIGN TO ITEMMST
004600         ORGANIZATION IS SEQUENTIAL.
004700     SELECT ADJFILE      ASSIGN TO ADJFILE
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT LEDGER       ASSIGN TO LEDGER
005000         ORGANIZATION IS SEQUENTIAL.
005100     SELECT RPTFILE      ASSIGN TO RPTFILE
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ITEMOLD
005600     RECORD CONTAINS 130 CHARACTERS
005700     LABEL RECORDS ARE STANDARD.
005800 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOLD-RECORD.
005900 FD  ITEMMST-OUT
006000     RECORD CONTAINS 130 CHARACTERS
006100     LABEL RECORDS ARE STANDARD.
006200 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOUT-RECORD.
006300 FD  ADJFILE
006400     RECORD CONTAINS 92 CHARACTERS
006500     LABEL RECORDS ARE STANDARD.
006600 COPY JWL.ADJREC.CPY.
006700 FD  LEDGER
006800     RECORD CONTAINS 210 CHARACTERS
006900     LABEL RECORDS ARE STANDARD.
007000 COPY JWL.STKLDGR.CPY.
007100 FD  RPTFILE
007200     RECORD CONTAINS 132 CHARACTERS.
007300 01  RPT-LINE                       PIC X(132).
007400 WORKING-STORAGE SECTION.
007500 COPY JWL.RPTLINE.CPY.
007600 01  WS-EOF-SWITCHES.
007700     05  WS-EOF-ADJFILE-SW         PIC X(03) VALUE 'NO '.
007800         88  EOF-ADJFILE                     VALUE 'YES'.
007900     05  FILLER                     PIC X(02).
008000 01  WS-ITEM-TABLE.
008100     05  WS-ITEM-TAB-ENTRY OCCURS 3000 TIMES
008200             ASCENDING KEY IS WS-ITM-ID
008300             INDEXED BY ITM-IDX.
008400         10  WS-ITM-ID              PIC X(08).
008500         10  WS-ITM-NAME            PIC X(30).
008600         10  WS-ITM-CATEGORY        PIC X(08).
008700         10  WS-ITM-DESIGN          PIC X(10).
008800         10  WS-ITM-METAL           PIC X(10).
008900         10  WS-ITM-PURITY          PIC X(06).
009000         10  WS-ITM-WEIGHT          PIC S9(5)V999.
009100         10  WS-ITM-MAKING          PIC S9(7)V99.
009200         10  WS-ITM-BASE            PIC S9(9)V99.
009300         10  WS-ITM-SELL            PIC S9(9)V99.
009400         10  WS-ITM-QTY             PIC S9(5).
009500         10  WS-ITM-STATUS          PIC X(10).
009600         10  WS-ITM-RUN-WEIGHT      PIC S9(9)V999.
009700         10  WS-ITM-RUN-VALUE       PIC S9(11)V99.
009800     05  FILLER                     PIC X(02).
009900 01  WS-ITEM-COUNT                  PIC S9(5) COMP VALUE ZERO.
010000*    BUFFERED LINES OF THE ADJUSTMENT GROUP CURRENTLY BEING
010100*    BUILT.
010200 01  WS-LINE-TABLE.
010300     05  WS-LIN-ENTRY OCCURS 50 TIMES
010400             INDEXED BY LIN-IDX.
010500         10  WS-LIN-ITEM-ID         PIC X(08).
010600         10  WS-LIN-SYSTEM-QTY      PIC S9(5).
010700         10  WS-LIN-ADJUSTED-QTY    PIC S9(5).
010800         10  WS-LIN-UNIT-COST       PIC S9(9)V99.
010900         10  WS-LIN-QTY-DIFF        PIC S9(5).
011000         10  WS-LIN-WEIGHT-DIFF     PIC S9(7)V999.
011100         10  WS-LIN-VALUE-DIFF      PIC S9(9)V99.
011200     05  FILLER                     PIC X(02).
011300 01  WS-LINE-COUNT                  PIC S9(3) COMP VALUE ZERO.
011400 01  WS-GROUP-FIELDS.
011500     05  WS-GRP-KEY                 PIC X(08).
011600     05  WS-GRP-TYPE                PIC X(14).
011700     05  WS-GRP-REASON              PIC X(16).
011800     05  WS-GRP-STATUS              PIC X(10).
011900         88  WS-GRP-PENDING             VALUE 'PENDING   '.
012000         88  WS-GRP-APPROVED            VALUE 'APPROVED  '.
012100         88  WS-GRP-REJECTED            VALUE 'REJECTED  '.
012200     05  FILLER                     PIC X(02).
012300 01  WS-ACCUM-FIELDS.
012400     05  WS-TOTAL-QTY-DIFF          PIC S9(7)      COMP VALUE ZERO.
012500     05  WS-TOTAL-WEIGHT-DIFF       PIC S9(9)V999  COMP VALUE ZERO.
012600     05  WS-TOTAL-VALUE-DIFF        PIC S9(11)V99  VALUE ZERO.
012700     05  WS-ABS-QTY-DIFF            PIC S9(7)      COMP VALUE ZERO.
012800     05  WS-ABS-WEIGHT-DIFF         PIC S9(9)V999  COMP VALUE ZERO.
012900     05  WS-ABS-VALUE-DIFF          PIC S9(11)V99  VALUE ZERO.
013000     05  FILLER                     PIC S9(03)     VALUE ZERO.
013100 01  WS-WORK-FIELDS.
013200     05  WS-ADJ-SEQ                 PIC S9(5) COMP VALUE ZERO.
013300     05  WS-ADJ-SEQ-ED              PIC 9(05).
013400     05  WS-LDG-SEQ                 PIC S9(5) COMP VALUE ZERO.
013500     05  WS-LDG-SEQ-ED              PIC 9(05).
013600     05  WS-LDG-ID-OUT              PIC X(08).
013700     05  WS-ADJ-NUMBER              PIC X(14).
013800     05  WS-RUN-DATE                PIC 9(08).
013900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014000         10  WS-RUN-DATE-CCYY       PIC 9(04).
014100         10  WS-RUN-DATE-MM         PIC 9(02).
014200         10  WS-RUN-DATE-DD         PIC 9(02).
014300     05  WS-QTY-EDIT                PIC ZZZZ9-.
014400     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
014500                                    PIC X(05).
014600     05  WS-AMT-EDIT                PIC ZZ,ZZZ,ZZ9.99-.
014700     05  WS-AMT-EDIT-R REDEFINES WS-AMT-EDIT
014800                                    PIC X(14).
014900     05  FILLER                     PIC X(02).
015000 01  LK-PRIOR-RUN-QTY               PIC S9(7)      COMP.
015100 01  LK-PRIOR-RUN-WEIGHT            PIC S9(9)V999  COMP.
015200 01  LK-PRIOR-RUN-VALUE             PIC S9(11)V99.
015300 01  WS-REG-DETAIL-LINE.
015400     05  FILLER                     PIC X(01) VALUE SPACE.
015500     05  RD-ADJ-NUMBER              PIC X(15).
015600     05  RD-ITEM-ID                 PIC X(09).
015700     05  RD-QTY-DIFF                PIC ZZZZ9-.
015800     05  RD-DISPOSITION             PIC X(20).
015900     05  FILLER                     PIC X(63) VALUE SPACES.
016000 01  WS-GROUP-TOTAL-LINE.
016100     05  FILLER                     PIC X(01) VALUE SPACE.
016200     05  FILLER                     PIC X(15) VALUE
016300             'GROUP TOTALS: '.
016400     05  FILLER                     PIC X(09) VALUE 'QTY DIFF '.
016500     05  GT-QTY-DIFF                PIC ZZZZ9-.
016600     05  FILLER                     PIC X(02) VALUE SPACES.
016700     05  FILLER                     PIC X(12) VALUE 'WEIGHT DIFF '.
016800     05  GT-WEIGHT-DIFF             PIC ZZZZ9.999-.
016900     05  FILLER                     PIC X(02) VALUE SPACES.
017000     05  FILLER                     PIC X(11) VALUE 'VALUE DIFF '.
017100     05  GT-VALUE-DIFF              PIC ZZ,ZZZ,ZZ9.99-.
017200     05  FILLER                     PIC X(20) VALUE SPACES.
017300 PROCEDURE DIVISION.
017400 0000-MAINLINE.
017500     PERFORM 0100-INITIALISE     THRU 0100-EXIT.
017600     PERFORM 1000-LOAD-ITEMS     THRU 1000-EXIT.
017700     PERFORM 2000-PROCESS-ADJUST THRU 2000-EXIT
017800         UNTIL EOF-ADJFILE.
017900     PERFORM 8000-REWRITE-MASTER THRU 8000-EXIT.
018000     PERFORM 9000-CLOSE-DOWN     THRU 9000-EXIT.
018100     STOP RUN.
018200 0100-INITIALISE.
018300     OPEN INPUT ITEMOLD.
018400     OPEN INPUT ADJFILE.
018500     OPEN EXTEND LEDGER.
018600     OPEN OUTPUT RPTFILE.
018700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
018800     MOVE 'STOCK ADJUSTMENT REGISTER' TO RPT-PRINT-LINE.
018900     WRITE RPT-LINE FROM RPT-PRINT-LINE.
019000 0100-EXIT.
019100     EXIT.
019200 1000-LOAD-ITEMS.
019300     READ ITEMOLD
019400         AT END MOVE HIGH-VALUES TO ITEM-ID OF ITEMOLD-RECORD
019500     END-READ.
019600     PERFORM 1050-BUILD-ITEM-ENTRY THRU 1050-EXIT
019700         UNTIL ITEM-ID OF ITEMOLD-RECORD = HIGH-VALUES.
019800     CLOSE ITEMOLD.
019900     READ ADJFILE
020000         AT END SET EOF-ADJFILE TO TRUE
020100     END-READ.
020200 1000-EXIT.
020300     EXIT.
020400 1050-BUILD-ITEM-ENTRY.
020500     ADD 1 TO WS-ITEM-COUNT
020600     MOVE ITEM-ID OF ITEMOLD-RECORD
020700         TO WS-ITM-ID (WS-ITEM-COUNT)
020800     MOVE ITEM-NAME OF ITEMOLD-RECORD
020900         TO WS-ITM-NAME (WS-ITEM-COUNT)
021000     MOVE CATEGORY-ID OF ITEMOLD-RECORD
021100         TO WS-ITM-CATEGORY (WS-ITEM-COUNT)
021200     MOVE DESIGN-CODE OF ITEMOLD-RECORD
021300         TO WS-ITM-DESIGN (WS-ITEM-COUNT)
021400     MOVE METAL-TYPE OF ITEMOLD-RECORD
021500         TO WS-ITM-METAL (WS-ITEM-COUNT)
021600     MOVE PURITY OF ITEMOLD-RECORD
021700         TO WS-ITM-PURITY (WS-ITEM-COUNT)
021800     MOVE UNIT-WEIGHT OF ITEMOLD-RECORD
021900         TO WS-ITM-WEIGHT (WS-ITEM-COUNT)
022000     MOVE MAKING-CHARGES OF ITEMOLD-RECORD
022100         TO WS-ITM-MAKING (WS-ITEM-COUNT)
022200     MOVE BASE-PRICE OF ITEMOLD-RECORD
022300         TO WS-ITM-BASE (WS-ITEM-COUNT)
022400     MOVE SELLING-PRICE OF ITEMOLD-RECORD
022500         TO WS-ITM-SELL (WS-ITEM-COUNT)
022600     MOVE QUANTITY OF ITEMOLD-RECORD
022700         TO WS-ITM-QTY (WS-ITEM-COUNT)
022800     MOVE STATUS OF ITEMOLD-RECORD
022900         TO WS-ITM-STATUS (WS-ITEM-COUNT)
023000     COMPUTE WS-ITM-RUN-WEIGHT (WS-ITEM-COUNT) ROUNDED =
023100         WS-ITM-WEIGHT (WS-ITEM-COUNT) *
023200         WS-ITM-QTY (WS-ITEM-COUNT)
023300     COMPUTE WS-ITM-RUN-VALUE (WS-ITEM-COUNT) ROUNDED =
023400         WS-ITM-SELL (WS-ITEM-COUNT) *
023500         WS-ITM-QTY (WS-ITEM-COUNT)
023600     READ ITEMOLD
023700         AT END MOVE HIGH-VALUES
023800             TO ITEM-ID OF ITEMOLD-RECORD
023900     END-READ.
024000 1050-EXIT.
024100     EXIT.
024200 2000-PROCESS-ADJUST.
024300     MOVE ADJ-KEY    TO WS-GRP-KEY.
024400     MOVE ADJ-TYPE   TO WS-GRP-TYPE.
024500     MOVE ADJ-REASON TO WS-GRP-REASON.
024600     MOVE ADJ-STATUS TO WS-GRP-STATUS.
024700     MOVE ZERO TO WS-LINE-COUNT.
024800     PERFORM 2100-BUFFER-LINE THRU 2100-EXIT
024900         UNTIL EOF-ADJFILE
025000            OR ADJ-KEY NOT = WS-GRP-KEY.
025100     PERFORM 5000-PROCESS-GROUP THRU 5000-EXIT.
025200 2000-EXIT.
025300     EXIT.
025400 2100-BUFFER-LINE.
025500     ADD 1 TO WS-LINE-COUNT.
025600     SET LIN-IDX TO WS-LINE-COUNT.
025700     MOVE ADJ-ITEM-ID      TO WS-LIN-ITEM-ID (LIN-IDX).
025800     MOVE ADJ-SYSTEM-QTY   TO WS-LIN-SYSTEM-QTY (LIN-IDX).
025900     MOVE ADJ-ADJUSTED-QTY TO WS-LIN-ADJUSTED-QTY (LIN-IDX).
026000     MOVE ADJ-UNIT-COST    TO WS-LIN-UNIT-COST (LIN-IDX).
026100     READ ADJFILE
026200         AT END SET EOF-ADJFILE TO TRUE
026300     END-READ.
026400 2100-EXIT.
026500     EXIT.
026600 5000-PROCESS-GROUP.
026700     PERFORM 5400-ASSIGN-NUMBER THRU 5400-EXIT.
026800     MOVE ZERO TO WS-TOTAL-QTY-DIFF WS-TOTAL-WEIGHT-DIFF
026900                  WS-TOTAL-VALUE-DIFF.
027000     PERFORM 5100-CALC-DIFF THRU 5100-EXIT
027100         VARYING LIN-IDX FROM 1 BY 1
027200         UNTIL LIN-IDX > WS-LINE-COUNT.
027300     EVALUATE TRUE
027400         WHEN WS-GRP-APPROVED
027500             PERFORM 5200-APPLY-APPROVED THRU 5200-EXIT
027600                 VARYING LIN-IDX FROM 1 BY 1
027700                 UNTIL LIN-IDX > WS-LINE-COUNT
027800         WHEN OTHER
027900             PERFORM 5300-PRINT-GROUP THRU 5300-EXIT
028000                 VARYING LIN-IDX FROM 1 BY 1
028100                 UNTIL LIN-IDX > WS-LINE-COUNT
028200     END-EVALUATE.
028300     PERFORM 5350-PRINT-GROUP-TOTALS THRU 5350-EXIT.
028400 5000-EXIT.
028500     EXIT.
028600 5100-CALC-DIFF.
028700     COMPUTE WS-LIN-QTY-DIFF (LIN-IDX) =
028800         WS-LIN-ADJUSTED-QTY (LIN-IDX) -
028900         WS-LIN-SYSTEM-QTY (LIN-IDX).
029000     SET ITM-IDX TO 1.
029100     SEARCH ALL WS-ITEM-TAB-ENTRY
029200         AT END CONTINUE
029300         WHEN WS-ITM-ID (ITM-IDX) = WS-LIN-ITEM-ID (LIN-IDX)
029400             COMPUTE WS-LIN-WEIGHT-DIFF (LIN-IDX) ROUNDED =
029500                 WS-LIN-QTY-DIFF (LIN-IDX) *
029600                 WS-ITM-WEIGHT (ITM-IDX)
029700     END-SEARCH.
029800     COMPUTE WS-LIN-VALUE-DIFF (LIN-IDX) ROUNDED =
029900         WS-LIN-QTY-DIFF (LIN-IDX) *
030000         WS-LIN-UNIT-COST (LIN-IDX).
030100     IF WS-LIN-QTY-DIFF (LIN-IDX) < ZERO
030200         COMPUTE WS-ABS-QTY-DIFF =
030300             ZERO - WS-LIN-QTY-DIFF (LIN-IDX)
030400     ELSE
030500         MOVE WS-LIN-QTY-DIFF (LIN-IDX) TO WS-ABS-QTY-DIFF
030600     END-IF.
030700     ADD WS-ABS-QTY-DIFF TO WS-TOTAL-QTY-DIFF.
030800     IF WS-LIN-WEIGHT-DIFF (LIN-IDX) < ZERO
030900         COMPUTE WS-ABS-WEIGHT-DIFF ROUNDED =
031000             ZERO - WS-LIN-WEIGHT-DIFF (LIN-IDX)
031100     ELSE
031200         MOVE WS-LIN-WEIGHT-DIFF (LIN-IDX) TO WS-ABS-WEIGHT-DIFF
031300     END-IF.
031400     ADD WS-ABS-WEIGHT-DIFF TO WS-TOTAL-WEIGHT-DIFF.
031500     IF WS-LIN-VALUE-DIFF (LIN-IDX) < ZERO
031600         COMPUTE WS-ABS-VALUE-DIFF ROUNDED =
031700             ZERO - WS-LIN-VALUE-DIFF (LIN-IDX)
031800     ELSE
031900         MOVE WS-LIN-VALUE-DIFF (LIN-IDX) TO WS-ABS-VALUE-DIFF
032000     END-IF.
032100     ADD WS-ABS-VALUE-DIFF TO WS-TOTAL-VALUE-DIFF.
032200 5100-EXIT.
032300     EXIT.
032400 5200-APPLY-APPROVED.
032500     SET ITM-IDX TO 1.
032600     SEARCH ALL WS-ITEM-TAB-ENTRY
032700         AT END CONTINUE
032800         WHEN WS-ITM-ID (ITM-IDX) = WS-LIN-ITEM-ID (LIN-IDX)
032900             MOVE WS-LIN-ADJUSTED-QTY (LIN-IDX)
033000                 TO WS-ITM-QTY (ITM-IDX)
033100             PERFORM 5250-POST-ADJUSTMENT THRU 5250-EXIT
033200     END-SEARCH.
033300     PERFORM 5300-PRINT-GROUP THRU 5300-EXIT.
033400 5200-EXIT.
033500     EXIT.
033600 5250-POST-ADJUSTMENT.
033700     ADD 1 TO WS-LDG-SEQ.
033800     MOVE WS-LDG-SEQ TO WS-LDG-SEQ-ED.
033900     STRING 'ADJ' WS-LDG-SEQ-ED DELIMITED BY SIZE
034000         INTO WS-LDG-ID-OUT.
034100     MOVE WS-LDG-ID-OUT              TO LDG-ID.
034200     MOVE WS-LIN-ITEM-ID (LIN-IDX)    TO LDG-ITEM-ID.
034300     MOVE WS-ITM-NAME (ITM-IDX)       TO LDG-ITEM-NAME.
034400     MOVE WS-ITM-DESIGN (ITM-IDX)     TO LDG-DESIGN-CODE.
034500     MOVE WS-ITM-METAL (ITM-IDX)      TO LDG-METAL-TYPE.
034600     MOVE WS-ITM-PURITY (ITM-IDX)     TO LDG-PURITY.
034700     SET LDG-TXN-ADJUSTMENT           TO TRUE.
034800     SET LDG-REF-STOCK-ADJUSTMENT     TO TRUE.
034900     MOVE WS-ADJ-NUMBER (1:10)        TO LDG-REF-ID.
035000     MOVE WS-RUN-DATE                 TO LDG-DATE.
035100     IF WS-LIN-QTY-DIFF (LIN-IDX) > ZERO
035200         MOVE ZERO TO LDG-QTY-OUT LDG-WEIGHT-OUT
035300         MOVE WS-LIN-QTY-DIFF (LIN-IDX)    TO LDG-QTY-IN
035400         MOVE WS-LIN-WEIGHT-DIFF (LIN-IDX) TO LDG-WEIGHT-IN
035500     ELSE
035600         MOVE ZERO TO LDG-QTY-IN LDG-WEIGHT-IN
035700         COMPUTE LDG-QTY-OUT =
035800             ZERO - WS-LIN-QTY-DIFF (LIN-IDX)
035900         COMPUTE LDG-WEIGHT-OUT ROUNDED =
036000             ZERO - WS-LIN-WEIGHT-DIFF (LIN-IDX)
036100     END-IF.
036200     MOVE WS-LIN-UNIT-COST (LIN-IDX)  TO LDG-UNIT-COST.
036300     MOVE WS-ITM-QTY (ITM-IDX)        TO LK-PRIOR-RUN-QTY.
036400     SUBTRACT LDG-QTY-IN FROM LK-PRIOR-RUN-QTY.
036500     ADD LDG-QTY-OUT TO LK-PRIOR-RUN-QTY.
036600     MOVE WS-ITM-RUN-WEIGHT (ITM-IDX)  TO LK-PRIOR-RUN-WEIGHT.
036700     MOVE WS-ITM-RUN-VALUE (ITM-IDX)   TO LK-PRIOR-RUN-VALUE.
036800     CALL 'JWLLDGR' USING LK-PRIOR-RUN-QTY LK-PRIOR-RUN-WEIGHT
036900                          LK-PRIOR-RUN-VALUE LEDGER-RECORD.
037000     MOVE LDG-RUN-WEIGHT TO WS-ITM-RUN-WEIGHT (ITM-IDX).
037100     MOVE LDG-RUN-VALUE  TO WS-ITM-RUN-VALUE (ITM-IDX).
037200     WRITE LEDGER-RECORD.
037300 5250-EXIT.
037400     EXIT.
037500 5300-PRINT-GROUP.
037600     MOVE SPACES TO WS-REG-DETAIL-LINE.
037700     MOVE WS-ADJ-NUMBER TO RD-ADJ-NUMBER.
037800     MOVE WS-LIN-ITEM-ID (LIN-IDX) TO RD-ITEM-ID.
037900     MOVE WS-LIN-QTY-DIFF (LIN-IDX) TO RD-QTY-DIFF.
038000     EVALUATE TRUE
038100         WHEN WS-GRP-APPROVED
038200             MOVE 'APPROVED - APPLIED' TO RD-DISPOSITION
038300         WHEN WS-GRP-REJECTED
038400             MOVE 'REJECTED'           TO RD-DISPOSITION
038500         WHEN OTHER
038600             MOVE 'PENDING'            TO RD-DISPOSITION
038700     END-EVALUATE.
038800     WRITE RPT-LINE FROM WS-REG-DETAIL-LINE.
038900 5300-EXIT.
039000     EXIT.
039100 5350-PRINT-GROUP-TOTALS.
039200*    ABSOLUTE-VALUE GROUP TOTALS FOR THE ADJUSTMENT JUST
039300*    PROCESSED - SEE 5100-CALC-DIFF FOR THE ACCUMULATION.
039400     MOVE SPACES TO WS-GROUP-TOTAL-LINE.
039500     MOVE WS-TOTAL-QTY-DIFF    TO GT-QTY-DIFF.
039600     MOVE WS-TOTAL-WEIGHT-DIFF TO GT-WEIGHT-DIFF.
039700     MOVE WS-TOTAL-VALUE-DIFF  TO GT-VALUE-DIFF.
039800     WRITE RPT-LINE FROM WS-GROUP-TOTAL-LINE.
039900 5350-EXIT.
040000     EXIT.
040100 5400-ASSIGN-NUMBER.
040200     ADD 1 TO WS-ADJ-SEQ.
040300     MOVE WS-ADJ-SEQ TO WS-ADJ-SEQ-ED.
040400     STRING 'ADJ-' WS-RUN-DATE-CCYY '-' WS-ADJ-SEQ-ED
040500         DELIMITED BY SIZE INTO WS-ADJ-NUMBER.
040600 5400-EXIT.
040700     EXIT.
040800 8000-REWRITE-MASTER.
040900     OPEN OUTPUT ITEMMST-OUT.
041000     PERFORM 8050-WRITE-ITEM-OUT THRU 8050-EXIT
041100         VARYING ITM-IDX FROM 1 BY 1
041200         UNTIL ITM-IDX > WS-ITEM-COUNT.
041300     CLOSE ITEMMST-OUT.
041400 8000-EXIT.
041500     EXIT.
041600 8050-WRITE-ITEM-OUT.
041700     MOVE WS-ITM-ID (ITM-IDX)       TO ITEM-ID OF
041800                                        ITEMOUT-RECORD
041900     MOVE WS-ITM-NAME (ITM-IDX)     TO ITEM-NAME OF
042000                                        ITEMOUT-RECORD
042100     MOVE WS-ITM-CATEGORY (ITM-IDX) TO CATEGORY-ID OF
042200                                        ITEMOUT-RECORD
042300     MOVE WS-ITM-DESIGN (ITM-IDX)   TO DESIGN-CODE OF
042400                                        ITEMOUT-RECORD
042500     MOVE WS-ITM-METAL (ITM-IDX)    TO METAL-TYPE OF
042600                                        ITEMOUT-RECORD
042700     MOVE WS-ITM-PURITY (ITM-IDX)   TO PURITY OF
042800                                        ITEMOUT-RECORD
042900     MOVE WS-ITM-WEIGHT (ITM-IDX)   TO UNIT-WEIGHT OF
043000                                        ITEMOUT-RECORD
043100     MOVE WS-ITM-MAKING (ITM-IDX)   TO MAKING-CHARGES OF
043200                                        ITEMOUT-RECORD
043300     MOVE WS-ITM-BASE (ITM-IDX)     TO BASE-PRICE OF
043400                                        ITEMOUT-RECORD
043500     MOVE WS-ITM-SELL (ITM-IDX)     TO SELLING-PRICE OF
043600                                        ITEMOUT-RECORD
043700     MOVE WS-ITM-QTY (ITM-IDX)      TO QUANTITY OF
043800                                        ITEMOUT-RECORD
043900     MOVE WS-ITM-STATUS (ITM-IDX)   TO STATUS OF
044000                                        ITEMOUT-RECORD
044100     WRITE ITEMOUT-RECORD.
044200 8050-EXIT.
044300     EXIT.
044400 9000-CLOSE-DOWN.
044500     CLOSE ADJFILE LEDGER RPTFILE.
044600 9000-EXIT.
044700     EXIT.
