000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:  JWL010  (ITEM-MASTER-OPEN)                         *
000400*                                                                *
000500*  ADDS NEWLY BOUGHT-IN DESIGNS TO THE ITEM MASTER AND POSTS     *
000600*  THE OPENING STOCK LEDGER ENTRY FOR EACH ONE ACCEPTED.         *
000700*  REJECTS A NEW-ITEM CARD WHOSE DESIGN CODE OR ITEM NAME        *
000800*  ALREADY EXISTS ON THE MASTER (OR EARLIER ON THIS SAME RUN).   *
000900*                                                                *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    JWL010.
001300 AUTHOR.        R NAIK.
001400 INSTALLATION.  SHIVAM JEWELLERS DATA PROCESSING.
001500 DATE-WRITTEN.  02/22/88.
001600 DATE-COMPILED.
001700 SECURITY.      NON-CONFIDENTIAL.
001800*****************************************************************
001900* CHANGE LOG                                                    *
002000*  02/22/88  RN  ORIGINAL - OPENING STOCK ENTRY ON NEW DESIGN -  *
002100*                JWL-0015                                       *
002200*  06/14/89  RN  ADDED DUPLICATE-NAME CHECK (WAS DESIGN CODE     *
002300*                ONLY) - JWL-0059                                *
002400*  11/02/90  RN  MASTER REWRITE MOVED TO SORT/GIVING SO NEW      *
002500*                ITEMS DO NOT HAVE TO BE INSERTED IN PLACE -     *
002600*                JWL-0092                                       *
002700*  12/11/98  RN  Y2K REVIEW - LDG-DATE ON THE OPENING ENTRY      *
002800*                COMES FROM THE RUN DATE PARM, CENTURY-SAFE      *
002900*  07/23/01  TO  DUPLICATE CHECK NOW ALSO SCANS ITEMS ACCEPTED   *
003000*                EARLIER IN THE SAME RUN - JWL-0335              *
003100*  04/02/04  TO  COMMENTS ADDED FOR SOX WALKTHROUGH - JWL-0403   *
003150*  10/19/07  MP  DUPLICATE COMPARE NOW CASE-FOLDED - VENDOR      *
003160*                RE-KEYED "rg-101" PAST THE EXISTING "RG-101"    *
003170*                CHECK - JWL-0501                                *
003200*                                                                *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ITEMOLD      ASSIGN TO ITEMMST
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-ITEMOLD-STATUS.
004500     SELECT ITEMNEW      ASSIGN TO ITEMNEW
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-ITEMNEW-STATUS.
004800     SELECT ITEMWORK     ASSIGN TO WORK1
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-ITEMWORK-STATUS.
005100     SELECT ITEMMST-OUT  ASSIGN TO ITEMMST
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-ITEMOUT-STATUS.
005400     SELECT SD-ITEMSORT  ASSIGN TO SORTWK1.
005500     SELECT LEDGER       ASSIGN TO LEDGER
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-LEDGER-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  ITEMOLD
006100     RECORD CONTAINS 130 CHARACTERS
006200     LABEL RECORDS ARE STANDARD.
006300 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOLD-RECORD.
006400 FD  ITEMNEW
006500     RECORD CONTAINS 130 CHARACTERS
006600     LABEL RECORDS ARE STANDARD.
006700 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMNEW-RECORD.
006800 FD  ITEMWORK
006900     RECORD CONTAINS 130 CHARACTERS
007000     LABEL RECORDS ARE STANDARD.
007100 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMWORK-RECORD.
007200 FD  ITEMMST-OUT
007300     RECORD CONTAINS 130 CHARACTERS
007400     LABEL RECORDS ARE STANDARD.
007500 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY ITEMOUT-RECORD.
007600 SD  SD-ITEMSORT
007700     RECORD CONTAINS 130 CHARACTERS.
007800 COPY JWL.ITEMMST.CPY REPLACING ITEM-RECORD BY SRT-ITEM-RECORD.
007900 FD  LEDGER
008000     RECORD CONTAINS 210 CHARACTERS
008100     LABEL RECORDS ARE STANDARD.
008200 COPY JWL.STKLDGR.CPY.
008300 WORKING-STORAGE SECTION.
008400 01  WS-FILE-STATUSES.
008500     05  WS-ITEMOLD-STATUS          PIC X(02) VALUE '00'.
008600     05  WS-ITEMNEW-STATUS          PIC X(02) VALUE '00'.
008700     05  WS-ITEMWORK-STATUS         PIC X(02) VALUE '00'.
008800     05  WS-ITEMOUT-STATUS          PIC X(02) VALUE '00'.
008900     05  WS-LEDGER-STATUS           PIC X(02) VALUE '00'.
009000     05  FILLER                     PIC X(02).
009100 01  WS-EOF-SWITCHES.
009200     05  WS-EOF-ITEMOLD-SW         PIC X(03) VALUE 'NO '.
009300         88  EOF-ITEMOLD                     VALUE 'YES'.
009400     05  WS-EOF-ITEMNEW-SW         PIC X(03) VALUE 'NO '.
009500         88  EOF-ITEMNEW                     VALUE 'YES'.
009600*    DUPLICATE-CHECK TABLE - DESIGN CODE AND NAME OF EVERY ITEM
009700*    ALREADY ON THE MASTER, PLUS EVERY ITEM ACCEPTED SO FAR
009800*    THIS RUN (JWL-0335).
009900     05  FILLER                     PIC X(02).
010000 01  WS-DUP-TABLE.
010100     05  WS-DUP-ENTRY OCCURS 3000 TIMES
010200             INDEXED BY DUP-IDX.
010300         10  WS-DUP-DESIGN-CODE     PIC X(10).
010400         10  WS-DUP-NAME            PIC X(30).
010500     05  FILLER                     PIC X(02).
010600 01  WS-DUP-COUNT                  PIC S9(5) COMP VALUE ZERO.
010700 01  WS-WORK-FIELDS.
010800     05  WS-LDG-SEQ                 PIC S9(5) COMP VALUE ZERO.
010900     05  WS-LDG-SEQ-ED              PIC 9(05).
011000     05  WS-LDG-ID-OUT              PIC X(08).
011100     05  WS-LDG-ID-OUT-R REDEFINES WS-LDG-ID-OUT.
011200         10  WS-LDG-ID-PREFIX       PIC X(03).
011300         10  WS-LDG-ID-SUFFIX       PIC X(05).
011400     05  WS-OPENING-WEIGHT          PIC S9(9)V999 COMP.
011500     05  WS-RUN-DATE                PIC 9(08) VALUE ZERO.
011600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011700         10  WS-RUN-DATE-CCYY.
011800             15  WS-RUN-DATE-CC     PIC 9(02).
011900             15  WS-RUN-DATE-YY     PIC 9(02).
012000         10  WS-RUN-DATE-MM         PIC 9(02).
012100         10  WS-RUN-DATE-DD         PIC 9(02).
012200     05  WS-DUP-FOUND-SW            PIC X(01) VALUE 'N'.
012300         88  DUP-FOUND                       VALUE 'Y'.
012400     05  WS-QTY-EDIT                PIC ZZZZ9-.
012500     05  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT
012600                                    PIC X(05).
012700     05  FILLER                     PIC X(02).
012710*    CASE-FOLD WORK AREA FOR THE DESIGN-CODE/NAME DUPLICATE
012720*    COMPARE - JWL-0501 (JWL050-STYLE ADJUSTMENT SHOP FLAGGED
012730*    "RG-101" VS "rg-101" SLIPPING THROUGH AS NOT-DUPLICATE).
012740 01  WS-CASE-FOLD-FIELDS.
012750     05  WS-CMP-TAB-DESIGN          PIC X(10).
012760     05  WS-CMP-TAB-NAME            PIC X(30).
012770     05  WS-CMP-NEW-DESIGN          PIC X(10).
012780     05  WS-CMP-NEW-NAME            PIC X(30).
012790     05  FILLER                     PIC X(02).
012800 01  LK-PRIOR-RUN-QTY               PIC S9(7)      COMP.
012900 01  LK-PRIOR-RUN-WEIGHT            PIC S9(9)V999  COMP.
013000 01  LK-PRIOR-RUN-VALUE             PIC S9(11)V99.
013100 PROCEDURE DIVISION.
013200 0000-MAINLINE.
013300     PERFORM 0100-INITIALISE       THRU 0100-EXIT.
013400     PERFORM 1000-LOAD-DUP-TABLE   THRU 1000-EXIT.
013500     PERFORM 2000-PROCESS-NEW      THRU 2000-EXIT
013600         UNTIL EOF-ITEMNEW.
013700     PERFORM 3000-CLOSE-DOWN       THRU 3000-EXIT.
013800     PERFORM 4000-REBUILD-MASTER   THRU 4000-EXIT.
013900     STOP RUN.
014000 0100-INITIALISE.
014100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
014200     OPEN INPUT ITEMOLD.
014300     OPEN INPUT ITEMNEW.
014400     OPEN OUTPUT ITEMWORK.
014500     OPEN EXTEND LEDGER.
014600 0100-EXIT.
014700     EXIT.
014800*    BUILD THE DUPLICATE-CHECK TABLE FROM THE CURRENT MASTER,
014900*    THEN COPY EACH EXISTING ROW STRAIGHT THROUGH TO ITEMWORK
015000*    UNCHANGED - IT WILL BE MERGED WITH THE ACCEPTED NEW ROWS
015100*    BY THE SORT STEP AT 4000.
015200 1000-LOAD-DUP-TABLE.
015300     READ ITEMOLD
015400         AT END SET EOF-ITEMOLD TO TRUE
015500     END-READ.
015600     PERFORM 1050-BUILD-DUP-ENTRY THRU 1050-EXIT
015700         UNTIL EOF-ITEMOLD.
015800     CLOSE ITEMOLD.
015900     READ ITEMNEW
016000         AT END SET EOF-ITEMNEW TO TRUE
016100     END-READ.
016200 1000-EXIT.
016300     EXIT.
016400 1050-BUILD-DUP-ENTRY.
016500     ADD 1 TO WS-DUP-COUNT.
016600     MOVE DESIGN-CODE OF ITEMOLD-RECORD
016700         TO WS-DUP-DESIGN-CODE (WS-DUP-COUNT).
016800     MOVE ITEM-NAME OF ITEMOLD-RECORD
016900         TO WS-DUP-NAME (WS-DUP-COUNT).
017000     WRITE ITEMWORK-RECORD FROM ITEMOLD-RECORD.
017100     READ ITEMOLD
017200         AT END SET EOF-ITEMOLD TO TRUE
017300     END-READ.
017400 1050-EXIT.
017500     EXIT.
017600 2000-PROCESS-NEW.
017700     MOVE 'N' TO WS-DUP-FOUND-SW.
017800     PERFORM 2100-CHECK-DUPLICATE THRU 2100-EXIT.
017900     IF DUP-FOUND
018000         DISPLAY 'JWL010 - REJECTED DUPLICATE ITEM '
018100                 ITEM-ID OF ITEMNEW-RECORD
018200     ELSE
018300         PERFORM 2200-ACCEPT-ITEM THRU 2200-EXIT
018400     END-IF.
018500     READ ITEMNEW
018600         AT END SET EOF-ITEMNEW TO TRUE
018700     END-READ.
018800 2000-EXIT.
018900     EXIT.
019000 2100-CHECK-DUPLICATE.
019100     PERFORM 2150-CHECK-ONE-ENTRY THRU 2150-EXIT
019200         VARYING DUP-IDX FROM 1 BY 1
019300         UNTIL DUP-IDX > WS-DUP-COUNT.
019400 2100-EXIT.
019500     EXIT.
019600 2150-CHECK-ONE-ENTRY.
019610*    FOLD BOTH SIDES TO UPPER CASE BEFORE COMPARING SO A
019620*    RE-KEYED DESIGN CODE OR ITEM NAME IN A DIFFERENT CASE IS
019630*    STILL CAUGHT AS A DUPLICATE - JWL-0501.
019640     MOVE WS-DUP-DESIGN-CODE (DUP-IDX) TO WS-CMP-TAB-DESIGN.
019650     MOVE WS-DUP-NAME (DUP-IDX)        TO WS-CMP-TAB-NAME.
019660     MOVE DESIGN-CODE OF ITEMNEW-RECORD TO WS-CMP-NEW-DESIGN.
019670     MOVE ITEM-NAME OF ITEMNEW-RECORD   TO WS-CMP-NEW-NAME.
019680     INSPECT WS-CMP-TAB-DESIGN CONVERTING
019690         'abcdefghijklmnopqrstuvwxyz' TO
019700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019710     INSPECT WS-CMP-TAB-NAME CONVERTING
019720         'abcdefghijklmnopqrstuvwxyz' TO
019730         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019740     INSPECT WS-CMP-NEW-DESIGN CONVERTING
019750         'abcdefghijklmnopqrstuvwxyz' TO
019760         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019770     INSPECT WS-CMP-NEW-NAME CONVERTING
019780         'abcdefghijklmnopqrstuvwxyz' TO
019790         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019800     IF WS-CMP-TAB-DESIGN = WS-CMP-NEW-DESIGN
019810        OR WS-CMP-TAB-NAME = WS-CMP-NEW-NAME
019820         SET DUP-FOUND TO TRUE
019830     END-IF.
020300 2150-EXIT.
020400     EXIT.
020500 2200-ACCEPT-ITEM.
020600     ADD 1 TO WS-DUP-COUNT.
020700     MOVE DESIGN-CODE OF ITEMNEW-RECORD
020800         TO WS-DUP-DESIGN-CODE (WS-DUP-COUNT).
020900     MOVE ITEM-NAME OF ITEMNEW-RECORD
021000         TO WS-DUP-NAME (WS-DUP-COUNT).
021100     WRITE ITEMWORK-RECORD FROM ITEMNEW-RECORD.
021200     PERFORM 2300-POST-OPENING THRU 2300-EXIT.
021300 2200-EXIT.
021400     EXIT.
021500*    OPENING LEDGER ENTRY: QTY-IN = QUANTITY, WEIGHT-IN =
021600*    UNIT-WEIGHT * QUANTITY, VALUED AT SELLING PRICE, REF TYPE
021700*    OPENING_STOCK.  A BRAND NEW ITEM HAS NO PRIOR RUNNING
021800*    BALANCE.
021900 2300-POST-OPENING.
022000     ADD 1 TO WS-LDG-SEQ.
022100     MOVE WS-LDG-SEQ TO WS-LDG-SEQ-ED.
022200     STRING 'OPN' WS-LDG-SEQ-ED DELIMITED BY SIZE
022300         INTO WS-LDG-ID-OUT.
022400     MOVE WS-LDG-ID-OUT       TO LDG-ID.
022500     MOVE ITEM-ID OF ITEMNEW-RECORD    TO LDG-ITEM-ID.
022600     MOVE ITEM-NAME OF ITEMNEW-RECORD  TO LDG-ITEM-NAME.
022700     MOVE DESIGN-CODE OF ITEMNEW-RECORD TO LDG-DESIGN-CODE.
022800     MOVE METAL-TYPE OF ITEMNEW-RECORD TO LDG-METAL-TYPE.
022900     MOVE PURITY OF ITEMNEW-RECORD     TO LDG-PURITY.
023000     SET LDG-TXN-OPENING              TO TRUE.
023100     SET LDG-REF-OPENING-STOCK        TO TRUE.
023200     MOVE ITEM-ID OF ITEMNEW-RECORD    TO LDG-REF-ID.
023300     MOVE ZERO                         TO LDG-QTY-OUT
023400                                           LDG-WEIGHT-OUT.
023500     MOVE QUANTITY OF ITEMNEW-RECORD   TO LDG-QTY-IN.
023600     COMPUTE WS-OPENING-WEIGHT ROUNDED =
023700         UNIT-WEIGHT OF ITEMNEW-RECORD *
023800         QUANTITY OF ITEMNEW-RECORD.
023900     MOVE WS-OPENING-WEIGHT             TO LDG-WEIGHT-IN.
024000     MOVE SELLING-PRICE OF ITEMNEW-RECORD TO LDG-UNIT-COST.
024100     MOVE WS-RUN-DATE                   TO LDG-DATE.
024200     MOVE ZERO TO LK-PRIOR-RUN-QTY LK-PRIOR-RUN-WEIGHT
024300                  LK-PRIOR-RUN-VALUE.
024400     CALL 'JWLLDGR' USING LK-PRIOR-RUN-QTY LK-PRIOR-RUN-WEIGHT
024500                          LK-PRIOR-RUN-VALUE LEDGER-RECORD.
024600     WRITE LEDGER-RECORD.
024700 2300-EXIT.
024800     EXIT.
024900 3000-CLOSE-DOWN.
025000     CLOSE ITEMNEW ITEMWORK LEDGER.
025100 3000-EXIT.
025200     EXIT.
025300*    ITEMWORK NOW HOLDS EVERY EXISTING ITEM PLUS EVERY ACCEPTED
025400*    NEW ITEM, UNSORTED BY KEY (NEW ITEMS FOLLOW AT THE END).
025500*    SORT BACK INTO ITEM-ID SEQUENCE AND REWRITE THE MASTER
025600*    (JWL-0092).
025700 4000-REBUILD-MASTER.
025800     SORT SD-ITEMSORT ON ASCENDING KEY ITEM-ID OF
025900             SRT-ITEM-RECORD
026000         USING ITEMWORK
026100         GIVING ITEMMST-OUT.
026200 4000-EXIT.
026300     EXIT.
