000100*****************************************************************
000200*                                                               *
000300* JWL.PAYREC  --  CUSTOMER PAYMENT INPUT                        *
000400*                                                                *
000500* ONE ROW PER PAYMENT RECEIVED AGAINST AN INVOICE.  FEEDS        *
000600* JWL040 (PAYMENT-POST) AND IS RE-READ BY JWL100 (ACCOUNTING-    *
000700* SUMMARY-RPT) FOR THE PER-METHOD TOTALS.                        *
000800*                                                                *
000900*   94-0210  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0180         *
001000*   98-1211  R.NAIK    Y2K - PAY-DATE REDEFINED CC/YY/MM/DD      *
001100*                                                                *
001200*****************************************************************
001300 01  PAYMENT-RECORD.
001400     05  PAY-ID                         PIC X(08).
001500     05  PAY-INVOICE-ID                 PIC X(08).
001600     05  PAY-AMOUNT                     PIC S9(11)V99.
001700     05  PAY-METHOD                     PIC X(10).
001800         88  PAY-METHOD-CASH                VALUE 'CASH      '.
001900         88  PAY-METHOD-CARD                VALUE 'CARD      '.
002000         88  PAY-METHOD-UPI                 VALUE 'UPI       '.
002100         88  PAY-METHOD-BANK                VALUE 'BANK      '.
002200     05  PAY-DATE                       PIC 9(08).
002300     05  PAY-DATE-R REDEFINES PAY-DATE.
002400         10  PAY-DATE-CCYY.
002500             15  PAY-DATE-CC            PIC 9(02).
002600             15  PAY-DATE-YY            PIC 9(02).
002700         10  PAY-DATE-MM                PIC 9(02).
002800         10  PAY-DATE-DD                PIC 9(02).
002900     05  FILLER                         PIC X(14).
