000100*****************************************************************
000200*                                                               *
000300* JWL.CNTREC  --  PHYSICAL STOCK COUNT SHEET INPUT               *
000400*                                                                *
000500* ONE ROW PER ITEM PHYSICALLY COUNTED.  FEEDS JWL060 (STOCK-     *
000600* RECONCILE).  ITEM-IDS NOT ON THE CURRENT ITEM MASTER ARE       *
000700* SKIPPED, NOT ERRORED - SEE JWL060 REMARKS.                     *
000800*                                                                *
000900*   99-0405  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0281         *
001000*                                                                *
001100*****************************************************************
001200 01  COUNT-RECORD.
001300     05  CNT-ITEM-ID                    PIC X(08).
001400     05  CNT-PHYSICAL-QTY               PIC S9(5).
001500     05  FILLER                         PIC X(20).
