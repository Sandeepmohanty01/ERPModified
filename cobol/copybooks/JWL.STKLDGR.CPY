000100*****************************************************************
000200*                                                               *
000300* JWL.STKLDGR  --  PERPETUAL STOCK LEDGER ENTRY                 *
000400*                                                                *
000500* ONE ROW PER STOCK MOVEMENT (OPENING/PURCHASE/SALE/ISSUE/       *
000600* RETURN/ADJUSTMENT).  WRITTEN ONLY -- LEDGER FILE IS EXTEND-    *
000700* ONLY, NEVER REWRITTEN.  RUNNING QTY/WEIGHT/VALUE ARE CARRIED   *
000800* FORWARD PER ITEM BY THE COMMON POSTING ROUTINE JWLLDGR.        *
000900*                                                                *
001000*   88-MMYY  02/09  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0014  *
001100*   94-0603  R.NAIK    ADDED LDG-REF-TYPE/LDG-REF-ID SO A        *
001200*                      POSTING CAN BE TRACED BACK TO ITS SOURCE  *
001300*                      DOCUMENT - TICKET JWL-0201                *
001400*   98-1211  R.NAIK    Y2K - LDG-DATE BROKEN OUT CC/YY/MM/DD     *
001500*                      REDEFINES ADDED FOR CENTURY WORK          *
001600*   05-0922  T.OKAFOR  VALUATION METHOD IS ALWAYS WEIGHTED       *
001700*                      AVERAGE - NO METHOD BYTE NEEDED ON FILE   *
001800*                                                                *
001900*****************************************************************
002000 01  LEDGER-RECORD.
002100     05  LDG-ID                         PIC X(08).
002200     05  LDG-ITEM-ID                    PIC X(08).
002300     05  LDG-ITEM-NAME                  PIC X(30).
002400     05  LDG-DESIGN-CODE                PIC X(10).
002500     05  LDG-METAL-TYPE                 PIC X(10).
002600     05  LDG-PURITY                     PIC X(06).
002700     05  LDG-TXN-TYPE                   PIC X(12).
002800         88  LDG-TXN-OPENING                VALUE 'OPENING     '.
002900         88  LDG-TXN-PURCHASE               VALUE 'PURCHASE    '.
003000         88  LDG-TXN-SALE                   VALUE 'SALE        '.
003100         88  LDG-TXN-ISSUE                  VALUE 'ISSUE       '.
003200         88  LDG-TXN-RETURN                 VALUE 'RETURN      '.
003300         88  LDG-TXN-ADJUSTMENT             VALUE 'ADJUSTMENT  '.
003400     05  LDG-REF-TYPE                   PIC X(16).
003500         88  LDG-REF-OPENING-STOCK          VALUE
003600                                        'OPENING_STOCK   '.
003700         88  LDG-REF-TRANSACTION            VALUE
003800                                        'TRANSACTION     '.
003900         88  LDG-REF-INVOICE                VALUE
004000                                        'INVOICE         '.
004100         88  LDG-REF-STOCK-ADJUSTMENT       VALUE
004200                                        'STOCK_ADJUSTMENT'.
004300         88  LDG-REF-RECONCILIATION         VALUE
004400                                        'RECONCILIATION  '.
004500     05  LDG-REF-ID                     PIC X(10).
004600     05  LDG-QTY-IN                     PIC S9(5).
004700     05  LDG-QTY-OUT                    PIC S9(5).
004800     05  LDG-WEIGHT-IN                  PIC S9(7)V999.
004900     05  LDG-WEIGHT-OUT                 PIC S9(7)V999.
005000     05  LDG-UNIT-COST                  PIC S9(9)V99.
005100     05  LDG-TOTAL-VALUE                PIC S9(11)V99.
005200     05  LDG-RUN-QTY                    PIC S9(7).
005300     05  LDG-RUN-WEIGHT                 PIC S9(9)V999.
005400     05  LDG-RUN-VALUE                  PIC S9(11)V99.
005500     05  LDG-DATE                       PIC 9(08).
005600     05  LDG-DATE-R REDEFINES LDG-DATE.
005700         10  LDG-DATE-CCYY.
005800             15  LDG-DATE-CC            PIC 9(02).
005900             15  LDG-DATE-YY            PIC 9(02).
006000         10  LDG-DATE-MM                PIC 9(02).
006100         10  LDG-DATE-DD                PIC 9(02).
006200     05  FILLER                         PIC X(06).
