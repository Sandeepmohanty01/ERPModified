000100*****************************************************************
000200*                                                               *
000300* JWL.INVOICE  --  GST TAX INVOICE REGISTER RECORD (OUTPUT)     *
000400*                                                                *
000500* ONE ROW PER INVOICE, WRITTEN BY JWL030 (INVOICE-POST) AND      *
000600* REWRITTEN BY JWL040 (PAYMENT-POST) TO CARRY THE PAYMENT        *
000700* STATUS FORWARD.  INV-NUMBER IS THE EXTERNAL DOCUMENT NUMBER    *
000800* (INV-YYYY-NNNNN); INV-ID IS THE INTERNAL KEY.                  *
000900*                                                                *
001000*   93-0530  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0155         *
001100*   99-0722  R.NAIK    ADDED INV-TOTAL-GST BREAKOUT - TICKET     *
001200*                      JWL-0271 (STATE GST AUDIT REQUIREMENT)    *
001300*                                                                *
001400*****************************************************************
001500 01  INVOICE-RECORD.
001600     05  INV-ID                         PIC X(08).
001700     05  INV-NUMBER                     PIC X(14).
001800     05  INV-CUSTOMER-ID                PIC X(08).
001900     05  INV-CUSTOMER-NAME              PIC X(30).
002000     05  INV-SUBTOTAL                   PIC S9(11)V99.
002100     05  INV-CGST-AMT                   PIC S9(9)V99.
002200     05  INV-SGST-AMT                   PIC S9(9)V99.
002300     05  INV-IGST-AMT                   PIC S9(9)V99.
002400     05  INV-TOTAL-GST                  PIC S9(9)V99.
002500     05  INV-DISCOUNT                   PIC S9(9)V99.
002600     05  INV-TOTAL-AMOUNT               PIC S9(11)V99.
002700     05  INV-PAYMENT-STATUS             PIC X(08).
002800         88  INV-STATUS-PENDING             VALUE 'PENDING '.
002900         88  INV-STATUS-PARTIAL             VALUE 'PARTIAL '.
003000         88  INV-STATUS-PAID                VALUE 'PAID    '.
003100     05  INV-DATE                       PIC 9(08).
003200     05  INV-DATE-R REDEFINES INV-DATE.
003300         10  INV-DATE-CCYY.
003400             15  INV-DATE-CC            PIC 9(02).
003500             15  INV-DATE-YY            PIC 9(02).
003600         10  INV-DATE-MM                PIC 9(02).
003700         10  INV-DATE-DD                PIC 9(02).
003800     05  FILLER                         PIC X(10).
