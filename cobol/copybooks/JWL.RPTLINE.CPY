000100*****************************************************************
000200*                                                               *
000300* JWL.RPTLINE  --  COMMON 132-COLUMN PRINT LINE / PAGE CONTROL  *
000400*                                                                *
000500* SHARED BY ALL REPORT JOBS (JWL050/060/070/080/090/100) SO      *
000600* PAGE HEADINGS AND LINE-COUNT ROLLOVER LOOK THE SAME ACROSS     *
000700* EVERY JEWELLERY MIS REPORT.                                    *
000800*                                                                *
000900*   99-0912  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0284         *
001000*                                                                *
001100*****************************************************************
001200 01  RPT-PAGE-CONTROL.
001300     05  RPT-PAGE-NBR                   PIC S9(5) COMP
001400                                         VALUE ZERO.
001500     05  RPT-LINE-CNT                   PIC S9(3) COMP
001600                                         VALUE ZERO.
001700     05  RPT-LINES-PER-PAGE             PIC S9(3) COMP
001800                                         VALUE +55.
001900     05  RPT-PAGE-NBR-ED                PIC ZZZZ9.
002000     05  RPT-PAGE-NBR-R REDEFINES RPT-PAGE-NBR-ED
002100                                         PIC X(05).
002200 01  RPT-PRINT-LINE                     PIC X(132).
002300 01  RPT-HEADING-1.
002400     05  FILLER                         PIC X(01) VALUE SPACE.
002500     05  FILLER                         PIC X(40) VALUE
002600         'SHIVAM JEWELLERS - MIS BATCH REPORTS'.
002700     05  FILLER                         PIC X(15) VALUE
002800         'RUN DATE '.
002900     05  RH1-RUN-DATE                   PIC X(10).
003000     05  FILLER                         PIC X(10) VALUE
003100         'PAGE '.
003200     05  RH1-PAGE-NO                    PIC ZZZZ9.
003300     05  FILLER                         PIC X(51) VALUE SPACES.
