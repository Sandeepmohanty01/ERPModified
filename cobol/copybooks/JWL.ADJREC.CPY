000100*****************************************************************
000200*                                                               *
000300* JWL.ADJREC  --  STOCK ADJUSTMENT LINE INPUT                   *
000400*                                                                *
000500* ONE ROW PER ITEM ADJUSTED.  ROWS SHARING THE SAME ADJ-KEY      *
000600* BELONG TO ONE ADJUSTMENT DOCUMENT (INPUT SORTED ON ADJ-KEY,    *
000700* ASCENDING).  ADJ-STATUS AS SUPPLIED ON THE INPUT LINE IS THE   *
000800* DISPOSITION TO APPLY THIS RUN (SEE JWL050 REMARKS) - THERE IS  *
000900* NO ADJUSTMENT MASTER FILE TO CARRY A PRIOR STATUS FORWARD.     *
001000*                                                                *
001100*   96-0812  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0233         *
001200*   02-0304  T.OKAFOR  ADDED ADJ-REASON - TICKET JWL-0350        *
001300*                                                                *
001400*****************************************************************
001500 01  ADJUSTMENT-RECORD.
001600     05  ADJ-KEY                        PIC X(08).
001700     05  ADJ-TYPE                       PIC X(14).
001800         88  ADJ-TYPE-INCREASE              VALUE
001900                                        'INCREASE      '.
002000         88  ADJ-TYPE-DECREASE              VALUE
002100                                        'DECREASE      '.
002200         88  ADJ-TYPE-RECONCILIATION        VALUE
002300                                        'RECONCILIATION'.
002400     05  ADJ-REASON                     PIC X(16).
002500         88  ADJ-REASON-DAMAGE              VALUE
002600                                        'DAMAGE          '.
002700         88  ADJ-REASON-LOSS                VALUE
002800                                        'LOSS            '.
002900         88  ADJ-REASON-FOUND               VALUE
003000                                        'FOUND           '.
003100         88  ADJ-REASON-THEFT               VALUE
003200                                        'THEFT           '.
003300         88  ADJ-REASON-COUNT-CORRECTION    VALUE
003400                                        'COUNT_CORRECTION'.
003500         88  ADJ-REASON-OTHER               VALUE
003600                                        'OTHER           '.
003700     05  ADJ-ITEM-ID                    PIC X(08).
003800     05  ADJ-SYSTEM-QTY                 PIC S9(5).
003900     05  ADJ-ADJUSTED-QTY               PIC S9(5).
004000     05  ADJ-UNIT-COST                  PIC S9(9)V99.
004100     05  ADJ-STATUS                     PIC X(10).
004200         88  ADJ-STATUS-PENDING             VALUE 'PENDING   '.
004300         88  ADJ-STATUS-APPROVED            VALUE 'APPROVED  '.
004400         88  ADJ-STATUS-REJECTED            VALUE 'REJECTED  '.
004500     05  FILLER                         PIC X(15).
