000100*****************************************************************
000200*                                                               *
000300* JWL.TXNREC  --  SALE / ISSUE / RETURN TRANSACTION INPUT       *
000400*                                                                *
000500* ONE ROW PER COUNTER TRANSACTION.  FEEDS JWL020 (TRANSACTION-   *
000600* POST).  TXN-AMOUNT IS OPTIONAL AND IS NOT USED TO VALUE THE    *
000700* LEDGER POSTING - THE ITEM MASTER SELLING PRICE IS.             *
000800*                                                                *
000900*   90-0114  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0009         *
001000*   98-1211  R.NAIK    Y2K - TXN-DATE REDEFINED CC/YY/MM/DD      *
001100*                                                                *
001200*****************************************************************
001300 01  TRANSACTION-RECORD.
001400     05  TXN-ID                         PIC X(08).
001500     05  TXN-TYPE                       PIC X(10).
001600         88  TXN-TYPE-SALE                  VALUE 'SALE      '.
001700         88  TXN-TYPE-ISSUE                 VALUE 'ISSUE     '.
001800         88  TXN-TYPE-RETURN                VALUE 'RETURN    '.
001900     05  TXN-ITEM-ID                    PIC X(08).
002000     05  TXN-QUANTITY                   PIC S9(5).
002100     05  TXN-AMOUNT                     PIC S9(9)V99.
002200     05  TXN-DATE                       PIC 9(08).
002300     05  TXN-DATE-R REDEFINES TXN-DATE.
002400         10  TXN-DATE-CCYY.
002500             15  TXN-DATE-CC            PIC 9(02).
002600             15  TXN-DATE-YY            PIC 9(02).
002700         10  TXN-DATE-MM                PIC 9(02).
002800         10  TXN-DATE-DD                PIC 9(02).
002900     05  FILLER                         PIC X(28).
