000100*****************************************************************
000200*                                                               *
000300* JWL.INVLINE  --  GST TAX INVOICE LINE INPUT                   *
000400*                                                                *
000500* ONE ROW PER ITEM SOLD ON AN INVOICE.  ROWS SHARING THE SAME    *
000600* INL-INVOICE-KEY BELONG TO ONE INVOICE (INPUT IS SORTED ON      *
000700* INL-INVOICE-KEY, ASCENDING).  INL-DISCOUNT IS CARRIED ON THE   *
000800* FIRST LINE OF THE GROUP ONLY.  FEEDS JWL030 (INVOICE-POST).    *
000900*                                                                *
001000*   93-0530  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0155         *
001100*   99-0114  R.NAIK    ADDED IGST RATE FOR INTER-STATE SALES -   *
001200*                      TICKET JWL-0260                          *
001300*   06-0318  T.OKAFOR  ADDED INL-PAYMENT-METHOD - TICKET JWL-0455*
001400*                                                                *
001500*****************************************************************
001600 01  INVOICE-LINE-RECORD.
001700     05  INL-INVOICE-KEY                PIC X(08).
001800     05  INL-CUSTOMER-ID                PIC X(08).
001900     05  INL-ITEM-ID                    PIC X(08).
002000     05  INL-QUANTITY                   PIC S9(5).
002100     05  INL-WEIGHT                     PIC S9(5)V999.
002200     05  INL-RATE-PER-GRAM              PIC S9(7)V99.
002300     05  INL-MAKING-CHARGES             PIC S9(7)V99.
002400     05  INL-STONE-CHARGES              PIC S9(7)V99.
002500     05  INL-SUBTOTAL                   PIC S9(11)V99.
002600     05  INL-CGST-RATE                  PIC S99V99.
002700     05  INL-SGST-RATE                  PIC S99V99.
002800     05  INL-IGST-RATE                  PIC S99V99.
002900     05  INL-DISCOUNT                   PIC S9(9)V99.
003000     05  INL-PAYMENT-METHOD             PIC X(10).
003100         88  INL-PAY-CASH                   VALUE 'CASH      '.
003200         88  INL-PAY-CARD                   VALUE 'CARD      '.
003300         88  INL-PAY-UPI                    VALUE 'UPI       '.
003400         88  INL-PAY-BANK                   VALUE 'BANK      '.
003500     05  FILLER                         PIC X(12).
