000100*****************************************************************
000200*                                                               *
000300* JWL.EXPREC  --  SHOP EXPENSE INPUT                            *
000400*                                                                *
000500* ONE ROW PER EXPENSE POSTED FROM THE PETTY-CASH/EXPENSE BOOK.   *
000600* FEEDS JWL100 (ACCOUNTING-SUMMARY-RPT) ONLY - NO LEDGER EFFECT. *
000700*                                                                *
000800*   97-0116  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0249         *
000900*                                                                *
001000*****************************************************************
001100 01  EXPENSE-RECORD.
001200     05  EXP-ID                         PIC X(08).
001300     05  EXP-CATEGORY                   PIC X(16).
001400     05  EXP-AMOUNT                     PIC S9(9)V99.
001500     05  EXP-METHOD                     PIC X(10).
001600     05  EXP-DATE                       PIC 9(08).
001700     05  EXP-DATE-R REDEFINES EXP-DATE.
001800         10  EXP-DATE-CCYY.
001900             15  EXP-DATE-CC            PIC 9(02).
002000             15  EXP-DATE-YY            PIC 9(02).
002100         10  EXP-DATE-MM                PIC 9(02).
002200         10  EXP-DATE-DD                PIC 9(02).
002300     05  FILLER                         PIC X(12).
