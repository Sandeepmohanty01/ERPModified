000100*****************************************************************
000200*                                                               *
000300* JWL.CUSTREC  --  CUSTOMER MASTER RECORD                       *
000400*                                                                *
000500* SORTED BY CUS-ID.  ONLY THE LOOKUP USED BY INVOICE-POST        *
000600* (JWL030) IS CARRIED FORWARD FROM THE ONLINE CUSTOMER FILE -    *
000700* MAINTENANCE (ADD/CHANGE/DELETE) IS AN ONLINE FUNCTION AND HAS  *
000800* NO BATCH COUNTERPART HERE.                                     *
000900*                                                                *
001000*   93-0530  R.NAIK    ORIGINAL LAYOUT - TICKET JWL-0155         *
001100*   00-0619  R.NAIK    ADDED CUS-GSTIN FOR GST REGISTERED        *
001200*                      CUSTOMERS - TICKET JWL-0299               *
001300*                                                                *
001400*****************************************************************
001500 01  CUSTOMER-RECORD.
001600     05  CUS-ID                         PIC X(08).
001700     05  CUS-NAME                       PIC X(30).
001800     05  CUS-CONTACT                    PIC X(15).
001900     05  CUS-GSTIN                      PIC X(15).
002000     05  FILLER                         PIC X(12).
