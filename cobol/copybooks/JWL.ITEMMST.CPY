000100*****************************************************************
000200*                                                               *
000300* JWL.ITEMMST  --  INVENTORY (ITEM) MASTER RECORD               *
000400*                                                                *
000500* ONE ROW PER JEWELLERY ITEM CARRIED IN INVENTORY.  QUANTITY IS  *
000600* THE ON-HAND PIECE COUNT AND IS MAINTAINED AS THE RUNNING       *
000700* BALANCE FOR EVERY LEDGER POSTING JOB (JWL010/020/030/050/060). *
000800*                                                                *
000900*   88-MMYY  02/09  R.NAIK    ORIGINAL LAYOUT FOR STOCK LEDGER   *
001000*                             CONVERSION - TICKET JWL-0014       *
001100*   98-1211  R.NAIK    Y2K - QUANTITY WIDENED, NO DATE FIELDS    *
001200*                      ON THIS RECORD SO NO CENTURY WORK NEEDED  *
001300*   03-0407  T.OKAFOR  ADDED STATUS BYTE FOR RESERVED PIECES     *
001400*                      TICKET JWL-0398                          *
001500*                                                                *
001600*****************************************************************
001700 01  ITEM-RECORD.
001800     05  ITEM-ID                        PIC X(08).
001900     05  ITEM-NAME                      PIC X(30).
002000     05  CATEGORY-ID                    PIC X(08).
002100     05  DESIGN-CODE                    PIC X(10).
002200     05  METAL-TYPE                     PIC X(10).
002300     05  PURITY                         PIC X(06).
002400     05  UNIT-WEIGHT                    PIC S9(5)V999.
002500     05  MAKING-CHARGES                 PIC S9(7)V99.
002600     05  BASE-PRICE                     PIC S9(9)V99.
002700     05  SELLING-PRICE                  PIC S9(9)V99.
002800     05  QUANTITY                       PIC S9(5).
002900     05  STATUS                         PIC X(10).
003000         88  STATUS-AVAILABLE               VALUE 'AVAILABLE '.
003100         88  STATUS-SOLD                    VALUE 'SOLD      '.
003200         88  STATUS-RESERVED                VALUE 'RESERVED  '.
003300     05  FILLER                         PIC X(04).
